      *    STANDARD IDENTIFICATION DIVISION HEADER.
       IDENTIFICATION DIVISION.
      *    PROGRAM NAME AS CARRIED IN THE CATALOGED PROCEDURE.
       PROGRAM-ID.             COBANL03.
      *    ORIGINAL CODING CREDIT.
       AUTHOR.                 R J HARTWELL.
      *    SHOP OF RECORD.
       INSTALLATION.           CONTINENTAL FLEET SYSTEMS INC.
      *    ORIGINAL CODING DATE.
       DATE-WRITTEN.           03/14/87.
      *    LEFT BLANK - FILLED IN BY THE COMPILER LISTING.
       DATE-COMPILED.
      *    DISTRIBUTION RESTRICTION.
       SECURITY.               COMPANY CONFIDENTIAL - FLEET DIV USE ONLY.

      ***************************************************************
      *  - CASE PROBLEM CP3 -  VEHICLE TCO / PARTNER REVENUE -      *
      * COMPUTES PER-SCENARIO COST OF OWNERSHIP, PARTNERSHIP        *
      * REVENUE STREAMS, AND PROFITABILITY ANALYSIS FOR THE FLEET   *
      * PARTNERSHIP PROGRAM.  USES 2-D HARDCODED RATE TABLES AS     *
      * INTRODUCED ON CP2, PLUS A SECOND TABLE FOR TIER MULTIPLIERS.*
      ***************************************************************
      *    CHANGE LOG
      *    --------------------------------------------------------
      *    03/14/87  RJH  CR-1140  ORIGINAL CODING AND TESTING.
      *    09/02/87  RJH  CR-1188  ADDED REGISTRATION AND INSURANCE
      *                            BASIS TRACKS PER FLEET ACCTG.
      *    04/11/88  DLM  CR-1253  CORRECTED MAINTENANCE AGING
      *                            FACTOR, WAS OFF BY ONE YEAR.
      *    01/09/89  DLM  CR-1301  ADDED ENTERPRISE TIER RATE ROW.
      *    06/30/90  RJH  CR-1390  REVENUE STREAM TOTALS NOW CARRY
      *                            TO ANNUAL SERIES FOR MULTI-YEAR
      *                            OWNERSHIP SCENARIOS.
      *    02/18/91  PKS  CR-1455  RECOMMENDATION MESSAGE TABLE
      *                            ADDED, FIVE STANDARD RULES.
      *    11/05/92  DLM  CR-1522  GRAND TOTAL BLOCK AT EOF, PER
      *                            FLEET ACCTG REQUEST.
      *    07/19/94  PKS  CR-1601  BREAK-EVEN MONTHS CALC CORRECTED
      *                            FOR NON-PROFITABLE SCENARIOS.
      *    03/02/96  RJH  CR-1689  VEHICLE TABLE LOOKUP DEFAULTS TO
      *                            GASOLINE ROW ON UNKNOWN CODE.
      *    08/14/97  DLM  CR-1742  PAGE FOOTING CHANGED TO LINE 55.
      *    12/29/98  PKS  Y2K-0041 FOUR-DIGIT YEAR FIELDS CONFIRMED
      *                            Y2K COMPLIANT, NO CHANGE REQUIRED.
      *    01/14/99  PKS  Y2K-0041 SYSTEM DATE HEADER VERIFIED AFTER
      *                            ROLLOVER TEST RUN, NO DEFECTS.
      *    05/06/01  JTW  CR-1815  MEAN-ACTIVE USERS NOW CARRIED TO
      *                            FOUR DECIMALS THROUGH REV CALC.
      *    10/23/03  JTW  CR-1877  ENTERPRISE SOLUTIONS REVENUE LINE
      *                            ADDED TO SCENARIO REPORT.
      *    02/11/06  JTW  CR-1944  ANNUAL REVENUE SERIES FACTOR
      *                            DOCUMENTED, NO LOGIC CHANGE.
      *    09/17/08  RJH  CR-1985  SCENARIO-FIELD EDIT RANGE ADDED
      *                            AHEAD OF TCO/REVENUE CALCS, PER
      *                            FLEET ACCTG STANDARD FOR BAD DATA.
      *    04/30/10  RJH  CR-2017  PARTNER TIER EDIT PULLED OUT OF
      *                            2050-VALIDATE-SCEN - IT WAS BOUNCING
      *                            VALID SCENARIOS CARRYING A NEW OR
      *                            MISCODED TIER LETTER INSTEAD OF
      *                            LETTING 2310-TIER-LOOKUP DEFAULT
      *                            THEM TO PREMIUM PER THE RULE.
      *    --------------------------------------------------------


      *    STANDARD ENVIRONMENT DIVISION HEADER.
       ENVIRONMENT DIVISION.
      *    STANDARD CONFIGURATION SECTION HEADER.
       CONFIGURATION SECTION.
      *    C01 CARRIES THE TOP-OF-FORM CHANNEL FOR THE PRINT FILE -
      *    SAME CONVENTION AS CP1 AND CP2.
       SPECIAL-NAMES.
      *    CHANNEL 1 DRIVES THE PRINTER TO A NEW PAGE.
           C01 IS TOP-OF-FORM.

      *    STANDARD INPUT-OUTPUT SECTION HEADER.
       INPUT-OUTPUT SECTION.
      *    WHERE EACH FILE NAME IS TIED TO ITS LOGICAL ASSIGNMENT.
       FILE-CONTROL.

      *    INPUT SCENARIO FILE - ONE FIXED 46-BYTE RECORD PER
      *    VEHICLE/PARTNERSHIP SCENARIO TO BE PRICED.
           SELECT SCENARIO-MASTER
      *    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
               ASSIGN TO TCOSCEN
      *    FILE ORGANIZATION FOR THIS ASSIGNMENT.
               ORGANIZATION IS LINE SEQUENTIAL.

      *    PER-SCENARIO SUMMARY FILE - ONE RECORD PER SCENARIO, FOR
      *    DOWNSTREAM SPREADSHEET/COMPARISON WORK.
           SELECT SUMOUT
      *    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
               ASSIGN TO TCOSUM
      *    FILE ORGANIZATION FOR THIS ASSIGNMENT.
               ORGANIZATION IS LINE SEQUENTIAL.

      *    PER-SCENARIO-YEAR DETAIL FILE - ONE RECORD PER YEAR OF
      *    EACH SCENARIO'S OWNERSHIP TERM.
           SELECT DETOUT
      *    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
               ASSIGN TO TCODET
      *    FILE ORGANIZATION FOR THIS ASSIGNMENT.
               ORGANIZATION IS LINE SEQUENTIAL.

      *    PRINTED SCENARIO REPORT - 132-COLUMN LISTING, SAME LINAGE
      *    CONVENTION AS CP1 AND CP2.
           SELECT PRTOUT
      *    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
               ASSIGN TO TCORPT
      *    FILE ORGANIZATION FOR THIS ASSIGNMENT.
               ORGANIZATION IS RECORD SEQUENTIAL.


      *    STANDARD DATA DIVISION HEADER.
       DATA DIVISION.
      *    STANDARD FILE SECTION HEADER.
       FILE SECTION.

      *    SCENARIO MASTER FILE.
       FD  SCENARIO-MASTER
      *    LABEL HANDLING FOR THIS FILE.
           LABEL RECORD IS STANDARD
      *    01-LEVEL RECORD CARRIED BY THIS FD.
           DATA RECORD IS SCEN-REC
      *    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
           RECORD CONTAINS 46 CHARACTERS.

      *    INPUT SCENARIO LAYOUT - ONE VEHICLE/PARTNERSHIP SCENARIO
      *    TO BE COSTED AND PRICED BY THE PROGRAM BELOW.  FIELDS
      *    COME FROM THE FLEET PARTNERSHIP PLANNING WORKSHEET.
       01  SCEN-REC.
      *    SCEN NAME FIELD.
           05  SCEN-NAME               PIC X(12).
      *    SCEN VEHICLE TYPE FIELD.
           05  SCEN-VEHICLE-TYPE       PIC X(2).
      *    SCEN BASE PRICE FIELD.
           05  SCEN-BASE-PRICE         PIC 9(6).
      *    SCEN ANNUAL MILEAGE FIELD.
           05  SCEN-ANNUAL-MILEAGE     PIC 9(5).
      *    SCEN OWNERSHIP YEARS FIELD.
           05  SCEN-OWNERSHIP-YEARS    PIC 99.
      *    SCEN PARTNER TIER FIELD.
           05  SCEN-PARTNER-TIER       PIC X(1).
      *    CONDITION-NAME VAL-TIER OVER THE FIELD ABOVE.
               88  VAL-TIER                VALUES 'B' 'P' 'E'.
      *    SCEN PARTNER COUNT FIELD.
           05  SCEN-PARTNER-COUNT      PIC 9(3).
      *    SCEN FUEL PRICE FIELD.
           05  SCEN-FUEL-PRICE         PIC 9(2)V99.
      *    SCEN ELEC RATE FIELD.
           05  SCEN-ELEC-RATE          PIC 9(1)V99.
      *    SCEN INFLATION RATE FIELD.
           05  SCEN-INFLATION-RATE     PIC 9(2)V9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER                  PIC X(5).

      *    SUMOUT FILE.
       FD  SUMOUT
      *    LABEL HANDLING FOR THIS FILE.
           LABEL RECORD IS OMITTED
      *    01-LEVEL RECORD CARRIED BY THIS FD.
           DATA RECORD IS SUM-REC
      *    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
           RECORD CONTAINS 78 CHARACTERS.

      *    OUTPUT SUMMARY LAYOUT - ONE ROW PER SCENARIO, FULL-TERM
      *    TOTALS AND THE DERIVED RATIOS FROM 2400-ANALYSIS.
       01  SUM-REC.
      *    SUM SCEN NAME FIELD.
           05  SUM-SCEN-NAME           PIC X(12).
      *    SUM TOTAL TCO FIELD.
           05  SUM-TOTAL-TCO           PIC S9(9)V99.
      *    SUM TCO PER MILE FIELD.
           05  SUM-TCO-PER-MILE        PIC S9(3)V99.
      *    SUM TOTAL REVENUE FIELD.
           05  SUM-TOTAL-REVENUE       PIC S9(11)V99.
      *    SUM NET PROFIT FIELD.
           05  SUM-NET-PROFIT          PIC S9(11)V99.
      *    SUM ROI PCT FIELD.
           05  SUM-ROI-PCT             PIC S9(7)V9.
      *    SUM REV GROWTH PCT FIELD.
           05  SUM-REV-GROWTH-PCT      PIC S9(5)V9.
      *    SUM BREAK EVEN MONTHS FIELD.
           05  SUM-BREAK-EVEN-MONTHS   PIC S9(3)V9.
      *    SUM PROFITABLE FLAG FIELD.
           05  SUM-PROFITABLE-FLAG     PIC X(1).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER                  PIC X(5).

      *    DETOUT FILE.
       FD  DETOUT
      *    LABEL HANDLING FOR THIS FILE.
           LABEL RECORD IS OMITTED
      *    01-LEVEL RECORD CARRIED BY THIS FD.
           DATA RECORD IS DET-REC
      *    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
           RECORD CONTAINS 102 CHARACTERS.

      *    OUTPUT DETAIL LAYOUT - ONE ROW PER SCENARIO-YEAR, COST
      *    BREAKDOWN FROM 2220-TCO-YEAR-CALCS PAIRED WITH THAT
      *    YEAR'S REVENUE FROM 2325-ANNUAL-SERIES-YEAR.
       01  DET-REC.
      *    DET SCEN NAME FIELD.
           05  DET-SCEN-NAME           PIC X(12).
      *    DET YEAR FIELD.
           05  DET-YEAR                PIC 99.
      *    DET DEPRECIATION FIELD.
           05  DET-DEPRECIATION        PIC S9(7)V99.
      *    DET FUEL ELEC FIELD.
           05  DET-FUEL-ELEC           PIC S9(7)V99.
      *    DET MAINTENANCE FIELD.
           05  DET-MAINTENANCE         PIC S9(7)V99.
      *    DET INSURANCE FIELD.
           05  DET-INSURANCE           PIC S9(7)V99.
      *    DET REGISTRATION FIELD.
           05  DET-REGISTRATION        PIC S9(7)V99.
      *    DET TOTAL COST FIELD.
           05  DET-TOTAL-COST          PIC S9(9)V99.
      *    DET REVENUE FIELD.
           05  DET-REVENUE             PIC S9(11)V99.
      *    DET NET PROFIT FIELD.
           05  DET-NET-PROFIT          PIC S9(11)V99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER                  PIC X(6).

      *    PRTOUT FILE.
       FD  PRTOUT
      *    LABEL HANDLING FOR THIS FILE.
           LABEL RECORD IS OMITTED
      *    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
           RECORD CONTAINS 132 CHARACTERS
      *    PAGE DEPTH AND FOOTING LINE FOR THIS REPORT.
           LINAGE IS 60 WITH FOOTING AT 55
      *    01-LEVEL RECORD CARRIED BY THIS FD.
           DATA RECORD IS PRTLINE.

      *    PRTLINE RECORD LAYOUT.
       01  PRTLINE                     PIC X(132).


      *    STANDARD WORKING-STORAGE SECTION HEADER.
       WORKING-STORAGE SECTION.

      *    ==== RUN CONTROL FIELDS ====
       01  WORK-AREA.
      *    C PCTR FIELD.
           05  C-PCTR              PIC 99          VALUE ZERO.
      *    MORE RECS FIELD.
           05  MORE-RECS           PIC XXX         VALUE 'YES'.
      *    SCEN CTR FIELD.
           05  SCEN-CTR            PIC 9(3)        COMP VALUE ZERO.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(2).

      *    SYSTEM DATE FOR THE TITLE LINE AT 9900-HEADING.
       01  SYS-DATE.
      *    I YEAR FIELD.
           05  I-YEAR              PIC 9(4).
      *    I MONTH FIELD.
           05  I-MONTH             PIC 99.
      *    I DAY FIELD.
           05  I-DAY               PIC 99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(2).

      *    ==== USER GROWTH CONSTANTS - SAME FIGURES CP4 USES ====
       01  USER-GROWTH-PARAMS.
      *    UG INITIAL USERS FIELD.
           05  UG-INITIAL-USERS    PIC 9(7)        VALUE 1000.
      *    UG MONTHLY GROWTH FIELD.
           05  UG-MONTHLY-GROWTH   PIC V9(4)       VALUE .0400.
      *    UG MONTHLY CHURN FIELD.
           05  UG-MONTHLY-CHURN    PIC V9(4)       VALUE .0100.
      *    UG ENGAGEMENT FIELD.
           05  UG-ENGAGEMENT       PIC V9(4)       VALUE .7000.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(4).

      *    ==== PARTNER COUNT PER REVENUE STREAM, ALL SCENARIOS ====
       01  PARTNER-COUNTS.
      *    PC SERVICE FIELD.
           05  PC-SERVICE          PIC 9(2)        VALUE 04.
      *    PC INSURANCE FIELD.
           05  PC-INSURANCE        PIC 9(2)        VALUE 02.
      *    PC PARTS FIELD.
           05  PC-PARTS            PIC 9(2)        VALUE 03.
      *    PC FUEL FIELD.
           05  PC-FUEL             PIC 9(2)        VALUE 02.
      *    PC FINANCIAL FIELD.
           05  PC-FINANCIAL        PIC 9(2)        VALUE 03.
      *    PC DATA FIELD.
           05  PC-DATA             PIC 9(2)        VALUE 03.
      *    PC ENTERPRISE FIELD.
           05  PC-ENTERPRISE       PIC 9(2)        VALUE 02.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(4).

      *    ==== VEHICLE-TYPE RATE TABLE (HARDCODED, 2-D) ====
      *    FOUR ROWS, SEVEN FIELDS EACH - TYPE CODE, DEPRECIATION
      *    RATE, MAINTENANCE RATE, INSURANCE RATE, REGISTRATION
      *    RATE, MILES-PER-GALLON, AND KILOWATT-HOURS-PER-MILE.
      *    GAS AND DIESEL CARRY ZERO IN THE KWH-MILE FIELD SINCE
      *    THEY BURN FUEL ONLY; EV CARRIES ZERO MPG SINCE IT BURNS
      *    NO FUEL AT ALL.  HYBRID USES BOTH AT 2220-TCO-YEAR-CALCS.
       01  VEHICLE-RATE-INFO.
      *    ROW 1 - ELECTRIC
           05  FILLER  PIC X(2)     VALUE 'EV'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .150.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .080.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .040.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .010.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(2)V9   VALUE 00.0.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .300.
      *    ROW 2 - HYBRID
           05  FILLER  PIC X(2)     VALUE 'HY'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .180.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .100.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .045.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .012.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(2)V9   VALUE 50.0.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .100.
      *    ROW 3 - GASOLINE (THE FALLBACK ROW, SEE CR-1689)
           05  FILLER  PIC X(2)     VALUE 'GA'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .200.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .120.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .050.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .015.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(2)V9   VALUE 25.0.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .000.
      *    ROW 4 - DIESEL
           05  FILLER  PIC X(2)     VALUE 'DI'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .220.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .150.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .055.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .018.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(2)V9   VALUE 30.0.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .000.

      *    TABLE VIEW OF THE FOUR RATE ROWS ABOVE, SEARCHED AT
      *    2210-VEH-LOOKUP BY VEH-TYPE-CODE.
       01  VEHICLE-RATE-TABLE REDEFINES VEHICLE-RATE-INFO.
      *    VEH RATE ROW FIELD.
           05  VEH-RATE-ROW OCCURS 4 TIMES.
      *    VEH TYPE CODE FIELD.
               10  VEH-TYPE-CODE   PIC X(2).
      *    VEH DEP RATE FIELD.
               10  VEH-DEP-RATE    PIC 9V999.
      *    VEH MAINT RATE FIELD.
               10  VEH-MAINT-RATE  PIC 9V999.
      *    VEH INS RATE FIELD.
               10  VEH-INS-RATE    PIC 9V999.
      *    VEH REG RATE FIELD.
               10  VEH-REG-RATE    PIC 9V999.
      *    VEH MPG FIELD.
               10  VEH-MPG         PIC 9(2)V9.
      *    VEH KWH MILE FIELD.
               10  VEH-KWH-MILE    PIC 9V999.

      *    SUB VEH RECORD LAYOUT.
       01  SUB-VEH                PIC 9    COMP VALUE ZERO.
      *    GASOLINE ROW NBR RECORD LAYOUT.
       01  GASOLINE-ROW-NBR        PIC 9    COMP VALUE 3.

      *    ==== PARTNER-TIER MULTIPLIER TABLE (HARDCODED) ====
      *    THREE ROWS - BASIC (B), PREMIUM (P), ENTERPRISE (E).
      *    VAL-TIER BELOW KEEPS THE SCENARIO EDIT IN STEP WITH THE
      *    CODES CARRIED HERE - ADD A ROW, ADD A VALUE TO VAL-TIER.
       01  TIER-RATE-INFO.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X       VALUE 'B'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V9     VALUE 1.0.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X       VALUE 'P'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V9     VALUE 1.5.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X       VALUE 'E'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V9     VALUE 2.5.

      *    TABLE VIEW OF THE TIER ROWS ABOVE, SEARCHED AT
      *    2310-TIER-LOOKUP BY TIER-CODE.
       01  TIER-RATE-TABLE REDEFINES TIER-RATE-INFO.
      *    TIER ROW FIELD.
           05  TIER-ROW OCCURS 3 TIMES.
      *    TIER CODE FIELD.
               10  TIER-CODE       PIC X.
      *    TIER MULT FIELD.
               10  TIER-MULT       PIC 9V9.

      *    SUB TIER RECORD LAYOUT.
       01  SUB-TIER                PIC 9   COMP VALUE ZERO.
      *    PREMIUM ROW NBR RECORD LAYOUT.
       01  PREMIUM-ROW-NBR          PIC 9   COMP VALUE 2.

      *    ==== RECOMMENDATION MESSAGE TABLE (HARDCODED) ====
      *    FIVE FIXED MESSAGES, ONE PER RULE IN 2500-RECOMMENDATIONS,
      *    IN THE SAME ORDER THE RULES ARE TESTED THERE.
       01  RECOMMEND-MSGS.
      *    RULE 1 - LOW ROI
           05  FILLER  PIC X(90)   VALUE
      *    MESSAGE TEXT CONTINUES ONTO THE NEXT LINE.
               'INCREASE PARTNER COUNT OR EXPAND ENTERPRISE SOLUTIONS FOR
      *    CLOSING FRAGMENT OF THE LITERAL ABOVE.
      -        ' HIGHER ROI.'.
      *    RULE 2 - DATA REVENUE AHEAD OF SERVICE REVENUE
           05  FILLER  PIC X(90)   VALUE
      *    MESSAGE TEXT CONTINUES ONTO THE NEXT LINE.
               'DATA PARTNERSHIPS ARE OUTPERFORMING SERVICE PROVIDERS. CO
      *    CLOSING FRAGMENT OF THE LITERAL ABOVE.
      -        'NSIDER MORE DATA INTEGRATIONS.'.
      *    RULE 3 - INSURANCE REVENUE LAGGING PARTS REVENUE
           05  FILLER  PIC X(90)   VALUE
      *    MESSAGE TEXT CONTINUES ONTO THE NEXT LINE.
               'EXPAND INSURANCE PARTNERSHIPS FOR MORE BALANCED REVENUE S
      *    CLOSING FRAGMENT OF THE LITERAL ABOVE.
      -        'TREAMS.'.
      *    RULE 4 - HIGH MONTHLY CHURN
           05  FILLER  PIC X(90)   VALUE
      *    FITS ON ONE LINE - NO CONTINUATION NEEDED.
               'REDUCE CHURN WITH BETTER ENGAGEMENT OR LOYALTY PROGRAMS.'.
      *    RULE 5 - NO WEAKNESS FLAGGED, SCENARIO IS BALANCED
           05  FILLER  PIC X(90)   VALUE
      *    MESSAGE TEXT CONTINUES ONTO THE NEXT LINE.
               'CURRENT CONFIGURATION IS WELL BALANCED. MONITOR MARKET TR
      *    CLOSING FRAGMENT OF THE LITERAL ABOVE.
      -        'ENDS FOR NEW OPPORTUNITIES.'.

      *    RECOMMEND TABLE RECORD LAYOUT.
       01  RECOMMEND-TABLE REDEFINES RECOMMEND-MSGS.
      *    T RECOMMEND FIELD.
           05  T-RECOMMEND         PIC X(90)   OCCURS 5 TIMES.

      *    ONE SWITCH PER RULE - SET BY 2500-RECOMMENDATIONS, TESTED
      *    BY 2745-RECOMMEND-LINE WHEN THE BLOCK IS PRINTED.
       01  RECOMMEND-FLAGS.
      *    RFLAG FIELD.
           05  RFLAG               PIC 9       COMP OCCURS 5 TIMES.

      *    SUB REC RECORD LAYOUT.
       01  SUB-REC                 PIC 9       COMP VALUE ZERO.

      *    ==== SCENARIO-FIELD EDIT SWITCH AND MESSAGE AREA ====
       01  EDIT-WORK.
      *    ERR SWITCH FIELD.
           05  ERR-SWITCH          PIC X(3)    VALUE 'NO'.
      *    ERR MSG WORK FIELD.
           05  ERR-MSG-WORK        PIC X(40)   VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(3).

      *    ==== PER-SCENARIO WORK FIELDS - RESET EACH NEW SCENARIO ====
       01  SCEN-WORK.
      *    W INFLATION FIELD.
           05  W-INFLATION         PIC V9(4).
      *    W YR FACTOR FIELD.
           05  W-YR-FACTOR         PIC 9(3)V9(4).
      *    W REMAINING VALUE FIELD.
           05  W-REMAINING-VALUE   PIC S9(7)V99.
      *    W INS BASIS FIELD.
           05  W-INS-BASIS         PIC S9(7)V99.
      *    W REG BASIS FIELD.
           05  W-REG-BASIS         PIC S9(7)V99.
      *    W DEP AMT FIELD.
           05  W-DEP-AMT           PIC S9(7)V99.
      *    W FUEL AMT FIELD.
           05  W-FUEL-AMT          PIC S9(7)V99.
      *    W MAINT AMT FIELD.
           05  W-MAINT-AMT         PIC S9(7)V99.
      *    W INS AMT FIELD.
           05  W-INS-AMT           PIC S9(7)V99.
      *    W REG AMT FIELD.
           05  W-REG-AMT           PIC S9(7)V99.
      *    W FUEL Y FIELD.
           05  W-FUEL-Y            PIC S9(4)V99.
      *    W ELEC Y FIELD.
           05  W-ELEC-Y            PIC S9(4)V99.
      *    W YEARS FIELD.
           05  W-YEARS             PIC 99      COMP.
      *    W Y FIELD.
           05  W-Y                 PIC 99      COMP.
      *    W AGE FACTOR FIELD.
           05  W-AGE-FACTOR        PIC 9V9.
      *    W TOTAL TCO FIELD.
           05  W-TOTAL-TCO         PIC S9(9)V99.
      *    W TCO PER MILE FIELD.
           05  W-TCO-PER-MILE      PIC S9(3)V99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(2).

      *    15 ROWS COVERS THE EDIT'S MAXIMUM OWNERSHIP TERM OF 15
      *    YEARS - ONLY SCEN-OWNERSHIP-YEARS ROWS ARE ACTUALLY USED.
       01  TCO-YEAR-TABLE.
      *    TCO YEAR ROW FIELD.
           05  TCO-YEAR-ROW OCCURS 15 TIMES.
      *    TY DEP FIELD.
               10  TY-DEP          PIC S9(7)V99.
      *    TY FUEL FIELD.
               10  TY-FUEL         PIC S9(7)V99.
      *    TY MAINT FIELD.
               10  TY-MAINT        PIC S9(7)V99.
      *    TY INS FIELD.
               10  TY-INS          PIC S9(7)V99.
      *    TY REG FIELD.
               10  TY-REG          PIC S9(7)V99.
      *    TY TOTAL FIELD.
               10  TY-TOTAL        PIC S9(9)V99.
      *    UNUSED PAD WITHIN THE GROUP ABOVE.
               10  FILLER          PIC X(2).

      *    ==== FIRST-YEAR REVENUE-STREAM WORK FIELDS ====
       01  REV-WORK.
      *    W TIER MULT FIELD.
           05  W-TIER-MULT         PIC 9V9.
      *    W PARTNER K FIELD.
           05  W-PARTNER-K         PIC 9(3).
      *    W SERVICE REV FIELD.
           05  W-SERVICE-REV       PIC S9(9)V99.
      *    W INSURANCE REV FIELD.
           05  W-INSURANCE-REV     PIC S9(9)V99.
      *    W PARTS REV FIELD.
           05  W-PARTS-REV         PIC S9(9)V99.
      *    W FUEL REV FIELD.
           05  W-FUEL-REV          PIC S9(9)V99.
      *    W FINANCIAL REV FIELD.
           05  W-FINANCIAL-REV     PIC S9(9)V99.
      *    W DATA REV FIELD.
           05  W-DATA-REV          PIC S9(9)V99.
      *    W ENTERPRISE REV FIELD.
           05  W-ENTERPRISE-REV    PIC S9(9)V99.
      *    W PARTNERSHIP FEES FIELD.
           05  W-PARTNERSHIP-FEES  PIC S9(9)V99.
      *    W USER SAAS REV FIELD.
           05  W-USER-SAAS-REV     PIC S9(11)V99.
      *    W TOTAL ANNUAL FIELD.
           05  W-TOTAL-ANNUAL      PIC S9(9)V99.
      *    W REV FACTOR FIELD.
           05  W-REV-FACTOR        PIC 9(3)V9(4).
      *    W TOTAL REVENUE FIELD.
           05  W-TOTAL-REVENUE     PIC S9(11)V99.
      *    W REV GROWTH PCT FIELD.
           05  W-REV-GROWTH-PCT    PIC S9(5)V9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(2).

      *    PARALLEL TO TCO-YEAR-TABLE ABOVE, SAME 15-ROW MAXIMUM.
       01  REV-YEAR-TABLE.
      *    REV YEAR ROW FIELD.
           05  REV-YEAR-ROW        PIC S9(11)V99  OCCURS 15 TIMES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(2).

      *    ==== 60-MONTH USER GROWTH WORK FIELDS ====
       01  GROWTH-WORK.
      *    GW USERS FIELD.
           05  GW-USERS            PIC 9(9)V9(4).
      *    GW ACTIVE FIELD.
           05  GW-ACTIVE           PIC 9(9)V9(4).
      *    GW SUM ACTIVE FIELD.
           05  GW-SUM-ACTIVE       PIC 9(11)V9(4).
      *    GW MEAN ACTIVE FIELD.
           05  GW-MEAN-ACTIVE      PIC 9(9)V9(4).
      *    W MO FIELD.
           05  W-MO                PIC 99      COMP.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(2).

      *    ==== PROFITABILITY ANALYSIS WORK FIELDS ====
       01  ANALYSIS-WORK.
      *    W NET PROFIT FIELD.
           05  W-NET-PROFIT        PIC S9(11)V99.
      *    W ROI PCT FIELD.
           05  W-ROI-PCT           PIC S9(7)V9.
      *    W ANNUAL TCO FIELD.
           05  W-ANNUAL-TCO        PIC S9(9)V99.
      *    W ANNUAL REVENUE FIELD.
           05  W-ANNUAL-REVENUE    PIC S9(11)V99.
      *    W BREAK EVEN FIELD.
           05  W-BREAK-EVEN        PIC S9(3)V9.
      *    W PROFIT FLAG FIELD.
           05  W-PROFIT-FLAG       PIC X       VALUE 'N'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(2).

      *    ==== RUN-LEVEL GRAND TOTAL ACCUMULATORS ====
       01  GT-WORK.
      *    GT TOTAL TCO FIELD.
           05  GT-TOTAL-TCO        PIC S9(11)V99   VALUE ZERO.
      *    GT TOTAL REVENUE FIELD.
           05  GT-TOTAL-REVENUE    PIC S9(13)V99   VALUE ZERO.
      *    GT TOTAL PROFIT FIELD.
           05  GT-TOTAL-PROFIT     PIC S9(13)V99   VALUE ZERO.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER              PIC X(2).

      *    ==== REPORT LINE LAYOUTS ====
      *    PAGE 1 TITLE LINE - RUN DATE, REPORT TITLE, PAGE NUMBER.
       01  COMPANY-TITLE-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE 'DATE: '.
      *    O MONTH FIELD.
           05  O-MONTH         PIC 99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE '/'.
      *    O DAY FIELD.
           05  O-DAY           PIC 99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE '/'.
      *    O YEAR FIELD.
           05  O-YEAR          PIC 9(4).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(34)   VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(30)   VALUE
      *    REPORT TITLE LITERAL.
                                  'VEHICLE TCO / PARTNER REVENUE'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(40)   VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE 'PAGE: '.
      *    O PCTR FIELD.
           05  O-PCTR          PIC Z9.

      *    SECOND HEADING LINE - PROGRAM ID AND OWNING DIVISION.
       01  DIVISION-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(8)    VALUE 'COBANL03'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(48)   VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(20)   VALUE 'FLEET PARTNERSHIP DIV'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(56)   VALUE SPACES.

      *    FIRST OF TWO PER-SCENARIO HEADING LINES - NAME, VEHICLE
      *    TYPE, PARTNER TIER, PARTNER COUNT.
       01  SCEN-HEADING-LINE-1.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(9)    VALUE 'SCENARIO:'.
      *    O H SCEN NAME FIELD.
           05  O-H-SCEN-NAME   PIC X(12).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(5)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(7)    VALUE 'TYPE:  '.
      *    O H VEH TYPE FIELD.
           05  O-H-VEH-TYPE    PIC X(2).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(5)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE 'TIER: '.
      *    O H TIER FIELD.
           05  O-H-TIER        PIC X.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(5)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(11)   VALUE 'PARTNERS:  '.
      *    O H PARTNERS FIELD.
           05  O-H-PARTNERS    PIC ZZ9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(66)   VALUE SPACES.

      *    SECOND PER-SCENARIO HEADING LINE - BASE PRICE, MILEAGE,
      *    OWNERSHIP TERM, INFLATION RATE AS KEYED ON THE INPUT FILE.
       01  SCEN-HEADING-LINE-2.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE 'PRICE:'.
      *    O H PRICE FIELD.
           05  O-H-PRICE       PIC $$$,$$$,$$9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(3)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(9)    VALUE 'MILEAGE: '.
      *    O H MILEAGE FIELD.
           05  O-H-MILEAGE     PIC ZZ,ZZ9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(3)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(7)    VALUE 'YEARS: '.
      *    O H YEARS FIELD.
           05  O-H-YEARS       PIC Z9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(3)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(11)   VALUE 'INFLATION: '.
      *    O H INFLATION FIELD.
           05  O-H-INFLATION   PIC Z9.9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(1)    VALUE '%'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(62)   VALUE SPACES.

      *    GENERIC SUB-SECTION TITLE USED BY ALL FOUR PRINTED BLOCKS
      *    (TCO, REVENUE, ANALYSIS, RECOMMENDATIONS).
       01  BLOCK-TITLE-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(3)    VALUE SPACES.
      *    O BLOCK TITLE FIELD.
           05  O-BLOCK-TITLE   PIC X(30).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(99)   VALUE SPACES.

      *    GENERIC NAME/DOLLAR-AMOUNT LINE - TCO CATEGORIES AND
      *    REVENUE STREAMS BOTH PRINT THROUGH THIS SAME LAYOUT.
       01  CAT-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    O CAT NAME FIELD.
           05  O-CAT-NAME      PIC X(24).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    O CAT AMT FIELD.
           05  O-CAT-AMT       PIC $$,$$$,$$$,$$9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(77)   VALUE SPACES.

      *    GENERIC NAME/TEXT-VALUE LINE - USED FOR THE PROFITABILITY
      *    ANALYSIS BLOCK WHERE THE VALUE IS NOT ALWAYS A DOLLAR
      *    AMOUNT (E.G. 'NOT PROFITABLE').
       01  ANALYSIS-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    O AN NAME FIELD.
           05  O-AN-NAME       PIC X(24).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    O AN VALUE FIELD.
           05  O-AN-VALUE      PIC X(20).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(76)   VALUE SPACES.

      *    ONE NUMBERED RECOMMENDATION LINE, RULE NUMBER PLUS THE
      *    90-BYTE MESSAGE TEXT FROM THE RECOMMEND-MSGS TABLE.
       01  RECOMMEND-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    O RC NBR FIELD.
           05  O-RC-NBR        PIC 9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE '.'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE SPACES.
      *    O RC TEXT FIELD.
           05  O-RC-TEXT       PIC X(90).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(33)   VALUE SPACES.

      *    ==== END-OF-RUN GRAND TOTAL LINES, SEE CR-1522 ====
       01  GT-TITLE-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(3)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(28)   VALUE
      *    GRAND-TOTAL PAGE TITLE LITERAL.
                                  'GRAND TOTALS - ALL SCENARIOS'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(101)  VALUE SPACES.

      *    GT LINE 1 RECORD LAYOUT.
       01  GT-LINE-1.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(17)   VALUE 'SCENARIOS RUN:   '.
      *    O GT CTR FIELD.
           05  O-GT-CTR         PIC ZZ9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(103)  VALUE SPACES.

      *    GT LINE 2 RECORD LAYOUT.
       01  GT-LINE-2.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(17)   VALUE 'TOTAL TCO:       '.
      *    O GT TCO FIELD.
           05  O-GT-TCO         PIC $$,$$$,$$$,$$$,$$9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(89)   VALUE SPACES.

      *    GT LINE 3 RECORD LAYOUT.
       01  GT-LINE-3.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(17)   VALUE 'TOTAL REVENUE:   '.
      *    O GT REV FIELD.
           05  O-GT-REV         PIC $$,$$$,$$$,$$$,$$9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(89)   VALUE SPACES.

      *    GT LINE 4 RECORD LAYOUT.
       01  GT-LINE-4.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(17)   VALUE 'TOTAL NET PROFIT:'.
      *    O GT PROFIT FIELD.
           05  O-GT-PROFIT      PIC $$,$$$,$$$,$$$,$$9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(89)   VALUE SPACES.

      *    PRINTED IN PLACE OF A SCENARIO'S REPORT BLOCKS WHEN
      *    2050-VALIDATE-SCEN REJECTS THE INCOMING RECORD.
       01  ERROR-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(10)   VALUE 'REJECTED: '.
      *    O ERR SCEN FIELD.
           05  O-ERR-SCEN      PIC X(12).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(2)    VALUE SPACES.
      *    O ERR MSG FIELD.
           05  O-ERR-MSG       PIC X(40).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(62)   VALUE SPACES.

      *    BLANK LINE RECORD LAYOUT.
       01  BLANK-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(132)  VALUE SPACES.


      *    STANDARD PROCEDURE DIVISION HEADER.
       PROCEDURE DIVISION.

      *    MAINLINE - OPEN, DRIVE ONE SCENARIO RECORD AT A TIME
      *    UNTIL END OF FILE, CLOSE AND STOP.
       0000-COBANL03.
      *    INVOKE 1000-INIT.
           PERFORM 1000-INIT.
      *    INVOKE 2000-MAINLINE.
           PERFORM 2000-MAINLINE
      *    LOOP WHILE SCENARIO RECORDS REMAIN.
               UNTIL MORE-RECS = 'NO'.
      *    INVOKE 3000-CLOSING.
           PERFORM 3000-CLOSING.
      *    END OF THE RUN.
           STOP RUN.


      *    PRIMES THE REPORT DATE LINE, OPENS ALL FOUR FILES, PRIMES
      *    THE FIRST SCENARIO RECORD AND PRINTS PAGE 1'S HEADING.
       1000-INIT.
      *    SET SYS-DATE FROM FUNCTION CURRENT-DATE.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
      *    SET O-MONTH FROM I-MONTH.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE I-MONTH TO O-MONTH.
      *    SET O-DAY FROM I-DAY.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE I-DAY TO O-DAY.
      *    SET O-YEAR FROM I-YEAR.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE I-YEAR TO O-YEAR.

      *    OPEN INPUT SCENARIO-MASTER FOR THIS RUN.
           OPEN INPUT SCENARIO-MASTER.
      *    OPEN OUTPUT SUMOUT FOR THIS RUN.
           OPEN OUTPUT SUMOUT.
      *    OPEN OUTPUT DETOUT FOR THIS RUN.
           OPEN OUTPUT DETOUT.
      *    OPEN OUTPUT PRTOUT FOR THIS RUN.
           OPEN OUTPUT PRTOUT.

      *    INVOKE 9000-READ-SCEN.
           PERFORM 9000-READ-SCEN.
      *    INVOKE 9900-HEADING.
           PERFORM 9900-HEADING.


      *    ONE PASS PER SCENARIO RECORD - EDIT FIRST, THEN EITHER
      *    REPORT THE REJECT OR RUN THE FULL TCO/REVENUE/ANALYSIS
      *    CHAIN AND ROLL THE RESULTS INTO THE GRAND TOTALS.
       2000-MAINLINE.
      *    ACCUMULATE 1 INTO SCEN-CTR.
           ADD 1 TO SCEN-CTR.

      *    RUN THE 2050-VALIDATE-SCEN THRU 2050-EXIT RANGE.
           PERFORM 2050-VALIDATE-SCEN THRU 2050-EXIT.

      *    TEST WHETHER ERR-SWITCH = 'YES'.
           IF ERR-SWITCH = 'YES'
      *    INVOKE 2055-VALIDATION-ERROR.
               PERFORM 2055-VALIDATION-ERROR
      *    OTHERWISE -
           ELSE
      *    INVOKE 2100-GROWTH-PROJECTION.
               PERFORM 2100-GROWTH-PROJECTION
      *    INVOKE 2200-TCO-SCHEDULE.
               PERFORM 2200-TCO-SCHEDULE
      *    INVOKE 2300-REVENUE-STREAMS.
               PERFORM 2300-REVENUE-STREAMS
      *    INVOKE 2400-ANALYSIS.
               PERFORM 2400-ANALYSIS
      *    INVOKE 2500-RECOMMENDATIONS.
               PERFORM 2500-RECOMMENDATIONS
      *    INVOKE 2600-SUMMARY-OUTPUT.
               PERFORM 2600-SUMMARY-OUTPUT
      *    INVOKE 2700-SCEN-REPORT.
               PERFORM 2700-SCEN-REPORT

      *    ACCUMULATE W-TOTAL-TCO INTO GT-TOTAL-TCO.
               ADD W-TOTAL-TCO     TO GT-TOTAL-TCO
      *    ACCUMULATE W-TOTAL-REVENUE INTO GT-TOTAL-REVENUE.
               ADD W-TOTAL-REVENUE TO GT-TOTAL-REVENUE
      *    ACCUMULATE W-NET-PROFIT INTO GT-TOTAL-PROFIT.
               ADD W-NET-PROFIT    TO GT-TOTAL-PROFIT
      *    END OF THE TEST ABOVE.
           END-IF.

      *    INVOKE 9000-READ-SCEN.
           PERFORM 9000-READ-SCEN.


      *    ---- EDIT THE INCOMING SCENARIO FIELDS BEFORE ANY CALC ----
      *    SAME SHAPE AS THE CP1 FIELD-EDIT RANGE - SWITCH UP FRONT,
      *    ONE IF-TEST PER FIELD, GO TO THE EXIT PARAGRAPH THE FIRST
      *    TIME A TEST FAILS SO LATER TESTS DO NOT OVERLAY THE MESSAGE.
       2050-VALIDATE-SCEN.
      *    SET ERR-SWITCH FROM 'YES'.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE 'YES' TO ERR-SWITCH.

      *    TEST WHETHER SCEN-OWNERSHIP-YEARS = ZERO.
           IF SCEN-OWNERSHIP-YEARS = ZERO
      *    UPPER BOUND OF THE OWNERSHIP-YEARS EDIT.
              OR SCEN-OWNERSHIP-YEARS > 15
      *    SET ERR-MSG-WORK FROM 'OWNERSHIP YEARS MUST BE 1-15.'.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
               MOVE 'OWNERSHIP YEARS MUST BE 1-15.' TO ERR-MSG-WORK
      *    BRANCH TO 2050-EXIT.
               GO TO 2050-EXIT
      *    END OF THE TEST ABOVE.
           END-IF.

      *    TEST WHETHER SCEN-ANNUAL-MILEAGE = ZERO.
           IF SCEN-ANNUAL-MILEAGE = ZERO
      *    SET ERR-MSG-WORK FROM 'ANNUAL MILEAGE MUST BE NONZERO.'.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
               MOVE 'ANNUAL MILEAGE MUST BE NONZERO.' TO ERR-MSG-WORK
      *    BRANCH TO 2050-EXIT.
               GO TO 2050-EXIT
      *    END OF THE TEST ABOVE.
           END-IF.

      *    TEST WHETHER SCEN-PARTNER-COUNT = ZERO.
           IF SCEN-PARTNER-COUNT = ZERO
      *    SET ERR-MSG-WORK FROM 'PARTNER COUNT MUST BE NONZERO.'.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
               MOVE 'PARTNER COUNT MUST BE NONZERO.' TO ERR-MSG-WORK
      *    BRANCH TO 2050-EXIT.
               GO TO 2050-EXIT
      *    END OF THE TEST ABOVE.
           END-IF.

      *    NOTE - THE PARTNER TIER CODE IS *NOT* EDITED HERE.  PER
      *    THE REVENUE-STREAMS RULE AN UNRECOGNIZED TIER IS STILL
      *    PRICED (2310-TIER-LOOKUP DEFAULTS IT TO PREMIUM VIA THE
      *    VAL-TIER CONDITION-NAME BELOW) RATHER THAN BEING BOUNCED
      *    OUT OF THE RUN THE WAY A BAD YEARS/MILEAGE/COUNT FIELD IS.
      *    SEE CR-2017 - A TIER EDIT WAS ADDED HERE AND THEN PULLED
      *    BACK OUT WHEN IT WAS FOUND TO BE SILENTLY DROPPING VALID
      *    SCENARIOS THAT SIMPLY CARRIED A NEW/MISCODED TIER LETTER.
           MOVE 'NO' TO ERR-SWITCH.

      *    2050 EXIT.
       2050-EXIT.
      *    EXIT POINT FOR THE PARAGRAPH ABOVE.
           EXIT.


      *    ---- PRINT A REJECTED-SCENARIO LINE, SKIP ITS CALCS ----
       2055-VALIDATION-ERROR.
      *    SET O-ERR-SCEN FROM SCEN-NAME.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE SCEN-NAME    TO O-ERR-SCEN.
      *    SET O-ERR-MSG FROM ERR-MSG-WORK.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE ERR-MSG-WORK TO O-ERR-MSG.
      *    PRINT ERROR-LINE AS PRTLINE.
           WRITE PRTLINE FROM ERROR-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 1 LINE
      *    PAGE OVERFLOW TRAP - START A FRESH PAGE.
                   AT EOP PERFORM 9900-HEADING.


      *    ---- 60-MONTH USER GROWTH PROJECTION ----
      *    THE PARTNER REVENUE STREAMS ARE PRICED OFF A MEAN ACTIVE
      *    USER COUNT TAKEN OVER A FIVE-YEAR (60-MONTH) HORIZON, SO
      *    THE SAME MONTHLY COMPOUNDING USED ON CP4 IS RUN HERE ONE
      *    SCENARIO AT A TIME, USING THE SAME SET OF GROWTH/CHURN/
      *    ENGAGEMENT CONSTANTS CARRIED IN USER-GROWTH-PARAMS ABOVE.
      *    SEE CR-1815 - MEAN-ACTIVE CARRIED FOUR DECIMALS THROUGH.
       2100-GROWTH-PROJECTION.
      *    SET GW-SUM-ACTIVE FROM ZERO.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE ZERO TO GW-SUM-ACTIVE.
      *    SET GW-USERS FROM UG-INITIAL-USERS.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE UG-INITIAL-USERS TO GW-USERS.

      *    INVOKE 2110-GROWTH-ONE-MONTH.
           PERFORM 2110-GROWTH-ONE-MONTH
      *    60-MONTH HORIZON - MONTH 0 THROUGH MONTH 59.
               VARYING W-MO FROM 0 BY 1 UNTIL W-MO > 59.

      *    DERIVE GW-MEAN-ACTIVE (ROUNDED).
           COMPUTE GW-MEAN-ACTIVE ROUNDED = GW-SUM-ACTIVE / 60.


      *    MONTH 0 IS THE STARTING BASE, NOT YET GROWN OR CHURNED -
      *    GROWTH AND CHURN COMPOUND STARTING MONTH 1, THEN THE
      *    ENGAGEMENT FACTOR NARROWS THE RAW USER COUNT DOWN TO THE
      *    ACTIVE COUNT THAT ACTUALLY DRIVES PARTNER REVENUE.
       2110-GROWTH-ONE-MONTH.
      *    TEST WHETHER W-MO > 0.
           IF W-MO > 0
      *    DERIVE GW-USERS.
               COMPUTE GW-USERS = GW-USERS +
      *    GROWTH TERM OF THE EXPRESSION.
                   (GW-USERS * UG-MONTHLY-GROWTH) -
      *    CHURN TERM OF THE EXPRESSION.
                   (GW-USERS * UG-MONTHLY-CHURN)
      *    END OF THE TEST ABOVE.
           END-IF.

      *    DERIVE GW-ACTIVE.
           COMPUTE GW-ACTIVE = GW-USERS * UG-ENGAGEMENT.
      *    ACCUMULATE GW-ACTIVE INTO GW-SUM-ACTIVE.
           ADD GW-ACTIVE TO GW-SUM-ACTIVE.


      *    ---- TCO SCHEDULE, FIVE COST CATEGORIES PER YEAR ----
      *    BUILDS THE YEAR-BY-YEAR COST-OF-OWNERSHIP SCHEDULE FOR
      *    THIS SCENARIO'S VEHICLE - DEPRECIATION, FUEL/ELECTRICITY,
      *    MAINTENANCE, INSURANCE AND REGISTRATION - THEN ROLLS THE
      *    YEARS INTO A SINGLE W-TOTAL-TCO AND A PER-MILE FIGURE.
      *    W-INFLATION IS THE SCENARIO'S YEARLY RATE, APPLIED AS A
      *    COMPOUNDING FACTOR (W-YR-FACTOR) ACROSS THE OWNERSHIP TERM.
       2200-TCO-SCHEDULE.
      *    INVOKE 2210-VEH-LOOKUP.
           PERFORM 2210-VEH-LOOKUP.

      *    SET W-REMAINING-VALUE FROM SCEN-BASE-PRICE.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE SCEN-BASE-PRICE TO W-REMAINING-VALUE.
      *    SET W-INS-BASIS FROM SCEN-BASE-PRICE.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE SCEN-BASE-PRICE TO W-INS-BASIS.
      *    SET W-REG-BASIS FROM SCEN-BASE-PRICE.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE SCEN-BASE-PRICE TO W-REG-BASIS.

      *    DERIVE W-INFLATION.
           COMPUTE W-INFLATION = SCEN-INFLATION-RATE / 100.
      *    SET W-YR-FACTOR FROM 1.0000.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE 1.0000 TO W-YR-FACTOR.
      *    SET W-YEARS FROM SCEN-OWNERSHIP-YEARS.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE SCEN-OWNERSHIP-YEARS TO W-YEARS.
      *    SET W-TOTAL-TCO FROM ZERO.
      *    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
           MOVE ZERO TO W-TOTAL-TCO.

      *    INVOKE 2220-TCO-YEAR-CALCS.
           PERFORM 2220-TCO-YEAR-CALCS
      *    ONE PASS PER OWNERSHIP YEAR.
               VARYING W-Y FROM 0 BY 1 UNTIL W-Y NOT LESS THAN W-YEARS.

      *    PER-MILE FIGURE DIVIDES THE FULL-TERM TCO BY TOTAL MILES
      *    DRIVEN OVER THE OWNERSHIP TERM (ANNUAL MILEAGE TIMES YEARS).
           COMPUTE W-TCO-PER-MILE ROUNDED =
      *    TOTAL MILES DRIVEN OVER THE FULL TERM.
               W-TOTAL-TCO / (SCEN-ANNUAL-MILEAGE * W-YEARS).


      *    ---- LOOK UP VEHICLE-TYPE RATE ROW, DEFAULT TO GASOLINE ----
      *    SEE CR-1689 - AN UNRECOGNIZED TYPE CODE FALLS THROUGH TO
      *    THE GASOLINE ROW RATHER THAN ABENDING THE RUN.
       2210-VEH-LOOKUP.
      *    SET SUB-VEH FROM 1.
           MOVE 1 TO SUB-VEH.
      *    INVOKE 2215-VEH-SEARCH.
           PERFORM 2215-VEH-SEARCH
      *    STOP AT THE END OF THE TABLE.
               UNTIL SUB-VEH > 4
      *    OR ON A MATCHING VEHICLE-TYPE CODE.
                   OR SCEN-VEHICLE-TYPE = VEH-TYPE-CODE(SUB-VEH).

      *    TEST WHETHER SUB-VEH > 4.
           IF SUB-VEH > 4
      *    SET SUB-VEH FROM GASOLINE-ROW-NBR.
               MOVE GASOLINE-ROW-NBR TO SUB-VEH
      *    END OF THE TEST ABOVE.
           END-IF.


      *    SERIAL SEARCH OF THE FOUR-ROW VEHICLE-RATE TABLE - TABLE
      *    IS SMALL ENOUGH THAT A SEARCH VERB BUYS NOTHING OVER THIS.
       2215-VEH-SEARCH.
      *    ACCUMULATE 1 INTO SUB-VEH.
           ADD 1 TO SUB-VEH.


      *    ---- ONE YEAR OF DEPRECIATION / FUEL / MAINT / INS / REG ----
      *    W-Y RUNS 0 THROUGH (OWNERSHIP YEARS - 1); W-AGE-FACTOR
      *    UPLIFTS MAINTENANCE AS THE VEHICLE AGES AND W-YR-FACTOR
      *    COMPOUNDS EVERYTHING ELSE AT THE SCENARIO'S INFLATION
      *    RATE.  RESULTS FOR EACH YEAR ARE KEPT IN TCO-YEAR-TABLE
      *    SO 2230-WRITE-DETAILS CAN LATER WRITE ONE DETAIL RECORD
      *    PER SCENARIO-YEAR WITHOUT RECOMPUTING ANYTHING.
       2220-TCO-YEAR-CALCS.
      *    DERIVE W-AGE-FACTOR.
           COMPUTE W-AGE-FACTOR = 1 + (W-Y * 0.1).

      *    DERIVE W-FUEL-Y (ROUNDED).
           COMPUTE W-FUEL-Y ROUNDED = SCEN-FUEL-PRICE * W-YR-FACTOR.
      *    DERIVE W-ELEC-Y (ROUNDED).
           COMPUTE W-ELEC-Y ROUNDED = SCEN-ELEC-RATE * W-YR-FACTOR.

      *    DEPRECIATION - REMAINING VALUE TRACK
           COMPUTE W-DEP-AMT ROUNDED =
      *    DEPRECIATION OFF THE REMAINING VALUE.
               W-REMAINING-VALUE * VEH-DEP-RATE(SUB-VEH) * W-YR-FACTOR.
      *    REDUCE W-REMAINING-VALUE BY W-DEP-AMT.
           SUBTRACT W-DEP-AMT FROM W-REMAINING-VALUE.

      *    FUEL / ELECTRICITY - DEPENDS ON VEHICLE TYPE
           EVALUATE SCEN-VEHICLE-TYPE
      *    CASE - 'EV'.
               WHEN 'EV'
      *    DERIVE W-FUEL-AMT (ROUNDED).
                   COMPUTE W-FUEL-AMT ROUNDED =
      *    MILES TIMES KWH-PER-MILE.
                       SCEN-ANNUAL-MILEAGE * VEH-KWH-MILE(SUB-VEH)
      *    TIMES THE YEAR'S ELECTRIC RATE.
      *    TIMES THE YEAR'S ELECTRIC RATE.
                           * W-ELEC-Y
      *    CASE - 'HY'.
               WHEN 'HY'
      *    DERIVE W-FUEL-AMT (ROUNDED).
                   COMPUTE W-FUEL-AMT ROUNDED =
      *    70 PERCENT GAS MILES OVER MPG.
                       (SCEN-ANNUAL-MILEAGE * .7 / VEH-MPG(SUB-VEH))
      *    TIMES THE YEAR'S FUEL PRICE, PLUS -
                           * W-FUEL-Y +
      *    30 PERCENT ELECTRIC MILES TIMES KWH-PER-MILE.
                       (SCEN-ANNUAL-MILEAGE * .3 * VEH-KWH-MILE(SUB-VEH))
      *    TIMES THE YEAR'S ELECTRIC RATE.
                           * W-ELEC-Y
      *    CASE - OTHER.
               WHEN OTHER
      *    DERIVE W-FUEL-AMT (ROUNDED).
                   COMPUTE W-FUEL-AMT ROUNDED =
      *    MILES OVER MILES-PER-GALLON.
                       (SCEN-ANNUAL-MILEAGE / VEH-MPG(SUB-VEH))
      *    TIMES THE YEAR'S FUEL PRICE.
                           * W-FUEL-Y
      *    END OF THE EVALUATE ABOVE.
           END-EVALUATE.

      *    MAINTENANCE - AGING UPLIFT OF 10 PERCENT PER YEAR
           COMPUTE W-MAINT-AMT ROUNDED =
      *    ANNUAL MILEAGE TIMES THE MAINTENANCE RATE.
               SCEN-ANNUAL-MILEAGE * VEH-MAINT-RATE(SUB-VEH)
      *    SCALED BY VEHICLE AGE AND BY YEAR.
                   * W-AGE-FACTOR * W-YR-FACTOR.

      *    INSURANCE - SEPARATE BASIS TRACK, DECAYS BY NOMINAL DEP RATE
           COMPUTE W-INS-AMT ROUNDED =
      *    INSURANCE BASIS TIMES RATE TIMES YEAR FACTOR.
               W-INS-BASIS * VEH-INS-RATE(SUB-VEH) * W-YR-FACTOR.
      *    DERIVE W-INS-BASIS (ROUNDED).
           COMPUTE W-INS-BASIS ROUNDED =
      *    BASIS NARROWS AS THE VEHICLE DEPRECIATES.
               W-INS-BASIS * (1 - VEH-DEP-RATE(SUB-VEH)).

      *    REGISTRATION - SAME STRUCTURE AS INSURANCE
           COMPUTE W-REG-AMT ROUNDED =
      *    REGISTRATION BASIS TIMES RATE TIMES YEAR FACTOR.
               W-REG-BASIS * VEH-REG-RATE(SUB-VEH) * W-YR-FACTOR.
      *    DERIVE W-REG-BASIS (ROUNDED).
           COMPUTE W-REG-BASIS ROUNDED =
      *    BASIS NARROWS AS THE VEHICLE DEPRECIATES.
               W-REG-BASIS * (1 - VEH-DEP-RATE(SUB-VEH)).

      *    TABLE IS ONE-BASED BUT W-Y IS ZERO-BASED, HENCE THE +1
      *    ON EVERY SUBSCRIPT IN THIS PARAGRAPH.
           ADD W-DEP-AMT W-FUEL-AMT W-MAINT-AMT W-INS-AMT W-REG-AMT
      *    STORED ONE YEAR AHEAD - ROW 1 IS YEAR ZERO.
               GIVING TY-TOTAL(W-Y + 1).
      *    SET TY-DEP(W-Y + 1) FROM W-DEP-AMT.
           MOVE W-DEP-AMT    TO TY-DEP(W-Y + 1).
      *    SET TY-FUEL(W-Y + 1) FROM W-FUEL-AMT.
           MOVE W-FUEL-AMT   TO TY-FUEL(W-Y + 1).
      *    SET TY-MAINT(W-Y + 1) FROM W-MAINT-AMT.
           MOVE W-MAINT-AMT  TO TY-MAINT(W-Y + 1).
      *    SET TY-INS(W-Y + 1) FROM W-INS-AMT.
           MOVE W-INS-AMT    TO TY-INS(W-Y + 1).
      *    SET TY-REG(W-Y + 1) FROM W-REG-AMT.
           MOVE W-REG-AMT    TO TY-REG(W-Y + 1).

      *    ACCUMULATE TY-TOTAL(W-Y + 1) INTO W-TOTAL-TCO.
           ADD TY-TOTAL(W-Y + 1) TO W-TOTAL-TCO.

      *    COMPOUND THE INFLATION FACTOR FORWARD FOR NEXT YEAR'S PASS.
           COMPUTE W-YR-FACTOR ROUNDED = W-YR-FACTOR * (1 + W-INFLATION).


      *    ---- NINE PARTNERSHIP REVENUE STREAMS AND ANNUAL SERIES ----
      *    FIRST YEAR OF PARTNERSHIP REVENUE FOR THIS SCENARIO.  SIX
      *    OF THE NINE STREAMS (SERVICE, INSURANCE, PARTS, FUEL,
      *    FINANCIAL, DATA) ARE PRICED PER PARTNER TIMES THE PER-
      *    PARTNER DOLLAR RATE TIMES THE TIER MULTIPLIER TIMES THE
      *    MEAN-ACTIVE USER COUNT FROM 2100 ABOVE.  ENTERPRISE AND
      *    PARTNERSHIP-FEE REVENUE ARE FLAT PER-PARTNER FEES, NOT
      *    USER-DRIVEN.  USER SAAS REVENUE IS A FLAT RATE OVER THE
      *    SUM OF ACTIVE USERS ACROSS ALL 60 MONTHS.
       2300-REVENUE-STREAMS.
      *    INVOKE 2310-TIER-LOOKUP.
           PERFORM 2310-TIER-LOOKUP.
      *    SET W-PARTNER-K FROM SCEN-PARTNER-COUNT.
           MOVE SCEN-PARTNER-COUNT TO W-PARTNER-K.

      *    DERIVE W-SERVICE-REV (ROUNDED).
           COMPUTE W-SERVICE-REV ROUNDED =
      *    SERVICE PARTNER COUNT, FEE, TIER, MEAN USERS.
               PC-SERVICE * 200 * W-TIER-MULT * GW-MEAN-ACTIVE.
      *    DERIVE W-INSURANCE-REV (ROUNDED).
           COMPUTE W-INSURANCE-REV ROUNDED =
      *    INSURANCE PARTNER COUNT, FEE, TIER, MEAN USERS.
               PC-INSURANCE * 150 * W-TIER-MULT * GW-MEAN-ACTIVE.
      *    DERIVE W-PARTS-REV (ROUNDED).
           COMPUTE W-PARTS-REV ROUNDED =
      *    PARTS PARTNER COUNT, FEE, TIER, MEAN USERS.
               PC-PARTS * 100 * W-TIER-MULT * GW-MEAN-ACTIVE.
      *    DERIVE W-FUEL-REV (ROUNDED).
           COMPUTE W-FUEL-REV ROUNDED =
      *    FUEL PARTNER COUNT, FEE, TIER, MEAN USERS.
               PC-FUEL * 120 * W-TIER-MULT * GW-MEAN-ACTIVE.
      *    DERIVE W-FINANCIAL-REV (ROUNDED).
           COMPUTE W-FINANCIAL-REV ROUNDED =
      *    FINANCIAL PARTNER COUNT, FEE, TIER, MEAN USERS.
               PC-FINANCIAL * 180 * W-TIER-MULT * GW-MEAN-ACTIVE.
      *    DERIVE W-DATA-REV (ROUNDED).
           COMPUTE W-DATA-REV ROUNDED =
      *    DATA PARTNER COUNT, FEE, TIER, MEAN USERS.
               PC-DATA * 250 * W-TIER-MULT * GW-MEAN-ACTIVE.
      *    DERIVE W-ENTERPRISE-REV (ROUNDED).
           COMPUTE W-ENTERPRISE-REV ROUNDED =
      *    ENTERPRISE COUNT, FEE, TIER, PARTNER-COUNT FACTOR.
               PC-ENTERPRISE * 1000 * W-TIER-MULT * W-PARTNER-K.
      *    DERIVE W-PARTNERSHIP-FEES (ROUNDED).
           COMPUTE W-PARTNERSHIP-FEES ROUNDED =
      *    ENTERPRISE FEE TIMES TIER TIMES PARTNER FACTOR.
               1000 * W-TIER-MULT * W-PARTNER-K.
      *    DERIVE W-USER-SAAS-REV (ROUNDED).
           COMPUTE W-USER-SAAS-REV ROUNDED =
      *    FLAT RATE TIMES THE SUMMED ACTIVE-USER COUNT.
               5 * GW-SUM-ACTIVE.

      *    DERIVE W-TOTAL-ANNUAL (ROUNDED).
           COMPUTE W-TOTAL-ANNUAL ROUNDED =
      *    FIRST THREE REVENUE STREAMS, PLUS -
               W-SERVICE-REV + W-INSURANCE-REV + W-PARTS-REV +
      *    NEXT THREE REVENUE STREAMS, PLUS -
               W-FUEL-REV + W-FINANCIAL-REV + W-DATA-REV +
      *    FINAL STREAMS AND FEES.
               W-ENTERPRISE-REV + W-PARTNERSHIP-FEES + W-USER-SAAS-REV.

      *    INVOKE 2320-ANNUAL-SERIES.
           PERFORM 2320-ANNUAL-SERIES.


      *    ---- LOOK UP TIER MULTIPLIER, DEFAULT TO PREMIUM ----
      *    VAL-TIER (88-LEVEL OVER SCEN-PARTNER-TIER) IS THE ONLY
      *    GATE ON THE INCOMING CODE - A SCENARIO IS NEVER REJECTED
      *    FOR CARRYING AN UNLISTED TIER, IT JUST PRICES AT THE
      *    PREMIUM MULTIPLIER INSTEAD.  WHEN VAL-TIER IS TRUE THE
      *    TABLE SEARCH BELOW RUNS NORMALLY; WHEN IT IS FALSE WE
      *    SKIP THE SEARCH ENTIRELY AND GO STRAIGHT TO THE DEFAULT
      *    ROW.  SEE CR-2017.
       2310-TIER-LOOKUP.
      *    TEST WHETHER NOT VAL-TIER.
           IF NOT VAL-TIER
      *    SET SUB-TIER FROM PREMIUM-ROW-NBR.
               MOVE PREMIUM-ROW-NBR TO SUB-TIER
      *    OTHERWISE -
           ELSE
      *    SET SUB-TIER FROM 1.
               MOVE 1 TO SUB-TIER
      *    INVOKE 2315-TIER-SEARCH.
               PERFORM 2315-TIER-SEARCH
      *    STOP ON A MATCHING TIER CODE.
                   UNTIL SCEN-PARTNER-TIER = TIER-CODE(SUB-TIER)
      *    END OF THE TEST ABOVE.
           END-IF.

      *    SET W-TIER-MULT FROM TIER-MULT(SUB-TIER).
           MOVE TIER-MULT(SUB-TIER) TO W-TIER-MULT.


      *    2315 TIER SEARCH.
       2315-TIER-SEARCH.
      *    ACCUMULATE 1 INTO SUB-TIER.
           ADD 1 TO SUB-TIER.


      *    ---- ANNUAL REVENUE SERIES, 15 PERCENT COMPOUND PER YEAR ----
      *    TAKES THE FIRST-YEAR TOTAL FROM 2300 ABOVE AND COMPOUNDS
      *    IT FORWARD YEAR BY YEAR AT A FLAT 15 PERCENT PARTNERSHIP
      *    GROWTH RATE, BUILDING THE SAME PER-YEAR TABLE SHAPE USED
      *    BY THE TCO SCHEDULE SO 2230-WRITE-DETAILS CAN PAIR A
      *    YEAR'S REVENUE AGAINST ITS COST ON ONE DETAIL RECORD.
      *    SEE CR-1390 - REVENUE TOTALS NOW CARRY TO THIS SERIES.
       2320-ANNUAL-SERIES.
      *    SET W-REV-FACTOR FROM 1.0000.
           MOVE 1.0000 TO W-REV-FACTOR.
      *    SET W-TOTAL-REVENUE FROM ZERO.
           MOVE ZERO TO W-TOTAL-REVENUE.

      *    INVOKE 2325-ANNUAL-SERIES-YEAR.
           PERFORM 2325-ANNUAL-SERIES-YEAR
      *    ONE PASS PER OWNERSHIP YEAR.
               VARYING W-Y FROM 0 BY 1 UNTIL W-Y NOT LESS THAN W-YEARS.

      *    GROWTH PERCENT COMPARES THE LAST YEAR'S REVENUE AGAINST
      *    THE FIRST - A SINGLE-YEAR SCENARIO HAS NOTHING TO COMPARE
      *    SO THE FIGURE IS FORCED TO ZERO RATHER THAN DIVIDING BY
      *    ITSELF.  SEE CR-1944.
           IF W-YEARS = 1
      *    SET W-REV-GROWTH-PCT FROM ZERO.
               MOVE ZERO TO W-REV-GROWTH-PCT
      *    OTHERWISE -
           ELSE
      *    DERIVE W-REV-GROWTH-PCT (ROUNDED).
               COMPUTE W-REV-GROWTH-PCT ROUNDED =
      *    LAST YEAR OVER FIRST YEAR, LESS ONE, AS A PERCENT.
                   ((REV-YEAR-ROW(W-YEARS) / REV-YEAR-ROW(1)) - 1) * 100
      *    END OF THE TEST ABOVE.
           END-IF.


      *    SAME +1 SUBSCRIPT OFFSET AS THE TCO YEAR TABLE - W-Y IS
      *    ZERO-BASED, THE TABLE IS ONE-BASED.
       2325-ANNUAL-SERIES-YEAR.
      *    DERIVE THE FIGURE BELOW.
           COMPUTE REV-YEAR-ROW(W-Y + 1) ROUNDED =
      *    FIRST-YEAR TOTAL TIMES THE COMPOUND FACTOR.
               W-TOTAL-ANNUAL * W-REV-FACTOR.
      *    ACCUMULATE REV-YEAR-ROW(W-Y + 1) INTO W-TOTAL-REVENUE.
           ADD REV-YEAR-ROW(W-Y + 1) TO W-TOTAL-REVENUE.
      *    DERIVE W-REV-FACTOR (ROUNDED).
           COMPUTE W-REV-FACTOR ROUNDED = W-REV-FACTOR * 1.15.


      *    ---- NET PROFIT, ROI, ANNUALIZED FIGURES, BREAK-EVEN ----
      *    NET PROFIT AND ROI ARE TAKEN OVER THE FULL OWNERSHIP TERM;
      *    ANNUAL-TCO AND ANNUAL-REVENUE DIVIDE BACK DOWN TO A SINGLE
      *    YEAR SO BREAK-EVEN CAN BE EXPRESSED IN MONTHS RATHER THAN
      *    YEARS, WHICH IS THE FIGURE FLEET ACCTG ASKS FOR ON THE
      *    SCENARIO REPORT.
       2400-ANALYSIS.
      *    DERIVE W-NET-PROFIT.
           COMPUTE W-NET-PROFIT = W-TOTAL-REVENUE - W-TOTAL-TCO.

      *    TEST WHETHER W-TOTAL-TCO > 0.
           IF W-TOTAL-TCO > 0
      *    DERIVE W-ROI-PCT (ROUNDED).
               COMPUTE W-ROI-PCT ROUNDED =
      *    PROFIT OVER COST, AS A PERCENT.
                   W-NET-PROFIT / W-TOTAL-TCO * 100
      *    OTHERWISE -
           ELSE
      *    SET W-ROI-PCT FROM ZERO.
               MOVE ZERO TO W-ROI-PCT
      *    END OF THE TEST ABOVE.
           END-IF.

      *    DERIVE W-ANNUAL-TCO (ROUNDED).
           COMPUTE W-ANNUAL-TCO ROUNDED = W-TOTAL-TCO / W-YEARS.
      *    DERIVE W-ANNUAL-REVENUE (ROUNDED).
           COMPUTE W-ANNUAL-REVENUE ROUNDED = W-TOTAL-REVENUE / W-YEARS.

      *    BREAK-EVEN ONLY MAKES SENSE WHEN ANNUAL REVENUE EXCEEDS
      *    ANNUAL COST - OTHERWISE THE SCENARIO NEVER RECOVERS ITS
      *    COST AND IS FLAGGED NOT PROFITABLE.  SEE CR-1601 - THE
      *    999.9 SENTINEL REPLACED AN EARLIER NEGATIVE-MONTHS BUG.
           IF W-ANNUAL-REVENUE > W-ANNUAL-TCO
      *    DERIVE W-BREAK-EVEN (ROUNDED).
               COMPUTE W-BREAK-EVEN ROUNDED =
      *    ANNUAL COST OVER ANNUAL REVENUE, IN MONTHS.
                   12 * W-ANNUAL-TCO / W-ANNUAL-REVENUE
      *    SET W-PROFIT-FLAG FROM 'Y'.
               MOVE 'Y' TO W-PROFIT-FLAG
      *    OTHERWISE -
           ELSE
      *    SET W-BREAK-EVEN FROM 999.9.
               MOVE 999.9 TO W-BREAK-EVEN
      *    SET W-PROFIT-FLAG FROM 'N'.
               MOVE 'N' TO W-PROFIT-FLAG
      *    END OF THE TEST ABOVE.
           END-IF.


      *    ---- FIVE RULE-BASED STRATEGIC RECOMMENDATIONS ----
      *    EACH OF THE FIRST FOUR RULES FLAGS ONE SPECIFIC WEAKNESS
      *    IN THE SCENARIO'S REVENUE MIX OR GROWTH ASSUMPTIONS; THE
      *    FIFTH RULE ONLY FIRES WHEN NONE OF THE OTHER FOUR DID, SO
      *    A WELL-BALANCED SCENARIO STILL PRINTS ONE MESSAGE RATHER
      *    THAN A BLANK RECOMMENDATIONS BLOCK.  SEE CR-1455.
       2500-RECOMMENDATIONS.
      *    SET RFLAG(1) RFLAG(2) RFLAG(3) RFLAG(4) RFLAG(5) FROM ZERO.
           MOVE ZERO TO RFLAG(1) RFLAG(2) RFLAG(3) RFLAG(4) RFLAG(5).

      *    RULE 1 - ROI BELOW 20 PERCENT, SUGGEST MORE PARTNERS OR
      *    ENTERPRISE SOLUTIONS.
           IF W-ROI-PCT < 20
      *    SET RFLAG(1) FROM 1.
               MOVE 1 TO RFLAG(1)
      *    END OF THE TEST ABOVE.
           END-IF.

      *    RULE 2 - DATA REVENUE HAS OVERTAKEN SERVICE REVENUE.
           IF W-DATA-REV > W-SERVICE-REV
      *    SET RFLAG(2) FROM 1.
               MOVE 1 TO RFLAG(2)
      *    END OF THE TEST ABOVE.
           END-IF.

      *    RULE 3 - INSURANCE REVENUE IS LAGGING PARTS REVENUE.
           IF W-INSURANCE-REV < W-PARTS-REV
      *    SET RFLAG(3) FROM 1.
               MOVE 1 TO RFLAG(3)
      *    END OF THE TEST ABOVE.
           END-IF.

      *    RULE 4 - MONTHLY CHURN ABOVE 2 PERCENT IS CONSIDERED HIGH.
           IF UG-MONTHLY-CHURN > .0200
      *    SET RFLAG(4) FROM 1.
               MOVE 1 TO RFLAG(4)
      *    END OF THE TEST ABOVE.
           END-IF.

      *    RULE 5 - NOTHING ELSE FIRED, SCENARIO IS WELL BALANCED.
           IF RFLAG(1) = ZERO AND RFLAG(2) = ZERO AND
      *    NEITHER THE INSURANCE NOR THE CHURN FLAG IS SET.
              RFLAG(3) = ZERO AND RFLAG(4) = ZERO
      *    SET RFLAG(5) FROM 1.
               MOVE 1 TO RFLAG(5)
      *    END OF THE TEST ABOVE.
           END-IF.


      *    ---- WRITE THE SUMMARY-RECORD FOR THIS SCENARIO ----
      *    ONE SUM-REC PER SCENARIO, CARRYING THE FULL-TERM TOTALS
      *    AND THE DERIVED RATIOS FROM 2400 ABOVE - THIS IS THE
      *    RECORD FLEET ACCTG LOADS INTO THEIR SPREADSHEET TOOLS FOR
      *    SIDE-BY-SIDE SCENARIO COMPARISON.
       2600-SUMMARY-OUTPUT.
      *    SET SUM-REC FROM SPACES.
           MOVE SPACES TO SUM-REC.
      *    SET SUM-SCEN-NAME FROM SCEN-NAME.
           MOVE SCEN-NAME        TO SUM-SCEN-NAME.
      *    SET SUM-TOTAL-TCO FROM W-TOTAL-TCO.
           MOVE W-TOTAL-TCO      TO SUM-TOTAL-TCO.
      *    SET SUM-TCO-PER-MILE FROM W-TCO-PER-MILE.
           MOVE W-TCO-PER-MILE   TO SUM-TCO-PER-MILE.
      *    SET SUM-TOTAL-REVENUE FROM W-TOTAL-REVENUE.
           MOVE W-TOTAL-REVENUE  TO SUM-TOTAL-REVENUE.
      *    SET SUM-NET-PROFIT FROM W-NET-PROFIT.
           MOVE W-NET-PROFIT     TO SUM-NET-PROFIT.
      *    SET SUM-ROI-PCT FROM W-ROI-PCT.
           MOVE W-ROI-PCT        TO SUM-ROI-PCT.
      *    SET SUM-REV-GROWTH-PCT FROM W-REV-GROWTH-PCT.
           MOVE W-REV-GROWTH-PCT TO SUM-REV-GROWTH-PCT.
      *    SET SUM-BREAK-EVEN-MONTHS FROM W-BREAK-EVEN.
           MOVE W-BREAK-EVEN     TO SUM-BREAK-EVEN-MONTHS.
      *    SET SUM-PROFITABLE-FLAG FROM W-PROFIT-FLAG.
           MOVE W-PROFIT-FLAG    TO SUM-PROFITABLE-FLAG.

      *    WRITE SUM-REC.
           WRITE SUM-REC.


      *    ---- WRITE ONE DETAIL-RECORD PER SCENARIO-YEAR ----
      *    DETAIL FILE PAIRS EACH YEAR'S COST BREAKDOWN (FROM THE
      *    TCO-YEAR-TABLE BUILT AT 2220) AGAINST THAT SAME YEAR'S
      *    REVENUE (FROM THE REV-YEAR-TABLE BUILT AT 2325).
       2230-WRITE-DETAILS.
      *    INVOKE 2235-WRITE-ONE-DETAIL.
           PERFORM 2235-WRITE-ONE-DETAIL
      *    ONE PASS PER OWNERSHIP YEAR, STARTING AT YEAR 1.
               VARYING W-Y FROM 1 BY 1 UNTIL W-Y > W-YEARS.


      *    DET-REC IS ONE-BASED LIKE THE SOURCE TABLES, SO NO +1
      *    OFFSET IS NEEDED HERE THE WAY IT WAS AT 2220 AND 2325.
       2235-WRITE-ONE-DETAIL.
      *    SET DET-REC FROM SPACES.
           MOVE SPACES TO DET-REC.
      *    SET DET-SCEN-NAME FROM SCEN-NAME.
           MOVE SCEN-NAME          TO DET-SCEN-NAME.
      *    SET DET-YEAR FROM W-Y.
           MOVE W-Y                TO DET-YEAR.
      *    SET DET-DEPRECIATION FROM TY-DEP(W-Y).
           MOVE TY-DEP(W-Y)        TO DET-DEPRECIATION.
      *    SET DET-FUEL-ELEC FROM TY-FUEL(W-Y).
           MOVE TY-FUEL(W-Y)       TO DET-FUEL-ELEC.
      *    SET DET-MAINTENANCE FROM TY-MAINT(W-Y).
           MOVE TY-MAINT(W-Y)      TO DET-MAINTENANCE.
      *    SET DET-INSURANCE FROM TY-INS(W-Y).
           MOVE TY-INS(W-Y)        TO DET-INSURANCE.
      *    SET DET-REGISTRATION FROM TY-REG(W-Y).
           MOVE TY-REG(W-Y)        TO DET-REGISTRATION.
      *    SET DET-TOTAL-COST FROM TY-TOTAL(W-Y).
           MOVE TY-TOTAL(W-Y)      TO DET-TOTAL-COST.
      *    SET DET-REVENUE FROM REV-YEAR-ROW(W-Y).
           MOVE REV-YEAR-ROW(W-Y)  TO DET-REVENUE.
      *    DERIVE DET-NET-PROFIT.
           COMPUTE DET-NET-PROFIT =
      *    REVENUE LESS COST FOR THE YEAR.
               REV-YEAR-ROW(W-Y) - TY-TOTAL(W-Y).

      *    WRITE DET-REC.
           WRITE DET-REC.


      *    ---- PRINT THE PER-SCENARIO REPORT SECTION ----
      *    FOUR PRINTED BLOCKS PER SCENARIO, IN ORDER: TCO BREAKDOWN,
      *    REVENUE STREAMS, PROFITABILITY ANALYSIS, RECOMMENDATIONS.
      *    DETAIL RECORDS ARE WRITTEN HERE TOO SO THE PRINT REPORT
      *    AND THE DETAIL FILE ALWAYS STAY IN STEP ONE SCENARIO AT A
      *    TIME.
       2700-SCEN-REPORT.
      *    INVOKE 2230-WRITE-DETAILS.
           PERFORM 2230-WRITE-DETAILS.

      *    SET O-H-SCEN-NAME FROM SCEN-NAME.
           MOVE SCEN-NAME          TO O-H-SCEN-NAME.
      *    SET O-H-VEH-TYPE FROM SCEN-VEHICLE-TYPE.
           MOVE SCEN-VEHICLE-TYPE  TO O-H-VEH-TYPE.
      *    SET O-H-TIER FROM SCEN-PARTNER-TIER.
           MOVE SCEN-PARTNER-TIER  TO O-H-TIER.
      *    SET O-H-PARTNERS FROM SCEN-PARTNER-COUNT.
           MOVE SCEN-PARTNER-COUNT TO O-H-PARTNERS.

      *    PRINT SCEN-HEADING-LINE-1 AS PRTLINE.
           WRITE PRTLINE FROM SCEN-HEADING-LINE-1
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 2 LINES
      *    PAGE OVERFLOW TRAP - START A FRESH PAGE.
                   AT EOP PERFORM 9900-HEADING.

      *    SET O-H-PRICE FROM SCEN-BASE-PRICE.
           MOVE SCEN-BASE-PRICE     TO O-H-PRICE.
      *    SET O-H-MILEAGE FROM SCEN-ANNUAL-MILEAGE.
           MOVE SCEN-ANNUAL-MILEAGE TO O-H-MILEAGE.
      *    SET O-H-YEARS FROM SCEN-OWNERSHIP-YEARS.
           MOVE SCEN-OWNERSHIP-YEARS TO O-H-YEARS.
      *    SET O-H-INFLATION FROM SCEN-INFLATION-RATE.
           MOVE SCEN-INFLATION-RATE TO O-H-INFLATION.

      *    PRINT SCEN-HEADING-LINE-2 AS PRTLINE.
           WRITE PRTLINE FROM SCEN-HEADING-LINE-2
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 1 LINE.

      *    INVOKE 2710-TCO-BLOCK.
           PERFORM 2710-TCO-BLOCK.
      *    INVOKE 2720-REVENUE-BLOCK.
           PERFORM 2720-REVENUE-BLOCK.
      *    INVOKE 2730-ANALYSIS-BLOCK.
           PERFORM 2730-ANALYSIS-BLOCK.
      *    INVOKE 2740-RECOMMEND-BLOCK.
           PERFORM 2740-RECOMMEND-BLOCK.


      *    RE-TOTALS THE FIVE TCO CATEGORIES ACROSS ALL YEARS FOR
      *    PRINTING - THE FULL-TERM FIGURES ARE NOT KEPT ANYWHERE
      *    ELSE, ONLY THE PER-YEAR TABLE AND THE GRAND W-TOTAL-TCO.
       2710-TCO-BLOCK.
      *    SET O-BLOCK-TITLE FROM 'TCO BREAKDOWN'.
           MOVE 'TCO BREAKDOWN' TO O-BLOCK-TITLE.
      *    PRINT BLOCK-TITLE-LINE AS PRTLINE.
           WRITE PRTLINE FROM BLOCK-TITLE-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 2 LINES.

      *    SET W-DEP-AMT W-FUEL-AMT W-MAINT-AMT FROM ZERO.
           MOVE ZERO TO W-DEP-AMT W-FUEL-AMT W-MAINT-AMT
      *    ZERO THE INSURANCE AND REGISTRATION ACCUMULATORS.
                        W-INS-AMT W-REG-AMT.
      *    INVOKE 2715-TCO-SUM-ONE-YEAR.
           PERFORM 2715-TCO-SUM-ONE-YEAR
      *    ONE PASS PER OWNERSHIP YEAR, STARTING AT YEAR 1.
               VARYING W-Y FROM 1 BY 1 UNTIL W-Y > W-YEARS.

      *    SET O-CAT-NAME FROM 'DEPRECIATION'.
           MOVE 'DEPRECIATION'      TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-DEP-AMT.
           MOVE W-DEP-AMT           TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'FUEL / ELECTRICITY'.
           MOVE 'FUEL / ELECTRICITY' TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-FUEL-AMT.
           MOVE W-FUEL-AMT          TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'MAINTENANCE'.
           MOVE 'MAINTENANCE'       TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-MAINT-AMT.
           MOVE W-MAINT-AMT         TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'INSURANCE'.
           MOVE 'INSURANCE'         TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-INS-AMT.
           MOVE W-INS-AMT           TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'REGISTRATION'.
           MOVE 'REGISTRATION'      TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-REG-AMT.
           MOVE W-REG-AMT           TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'TOTAL TCO'.
           MOVE 'TOTAL TCO'         TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-TOTAL-TCO.
           MOVE W-TOTAL-TCO         TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 2 LINES AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 2 LINES.

      *    SET O-CAT-NAME FROM 'TCO PER MILE'.
           MOVE 'TCO PER MILE'      TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-TCO-PER-MILE.
           MOVE W-TCO-PER-MILE      TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.


      *    2715 TCO SUM ONE YEAR.
       2715-TCO-SUM-ONE-YEAR.
      *    ACCUMULATE TY-DEP(W-Y) INTO W-DEP-AMT.
           ADD TY-DEP(W-Y)   TO W-DEP-AMT.
      *    ACCUMULATE TY-FUEL(W-Y) INTO W-FUEL-AMT.
           ADD TY-FUEL(W-Y)  TO W-FUEL-AMT.
      *    ACCUMULATE TY-MAINT(W-Y) INTO W-MAINT-AMT.
           ADD TY-MAINT(W-Y) TO W-MAINT-AMT.
      *    ACCUMULATE TY-INS(W-Y) INTO W-INS-AMT.
           ADD TY-INS(W-Y)   TO W-INS-AMT.
      *    ACCUMULATE TY-REG(W-Y) INTO W-REG-AMT.
           ADD TY-REG(W-Y)   TO W-REG-AMT.


      *    PRINTS THE FIRST-YEAR FIGURE FOR EACH OF THE NINE STREAMS
      *    COMPUTED AT 2300, PLUS THE FULL-TERM TOTAL AND GROWTH
      *    PERCENT CARRIED FROM THE ANNUAL SERIES AT 2320.
       2720-REVENUE-BLOCK.
      *    SET O-BLOCK-TITLE FROM 'PARTNERSHIP REVENUE STREAMS'.
           MOVE 'PARTNERSHIP REVENUE STREAMS' TO O-BLOCK-TITLE.
      *    PRINT BLOCK-TITLE-LINE AS PRTLINE.
           WRITE PRTLINE FROM BLOCK-TITLE-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 2 LINES.

      *    SET O-CAT-NAME FROM 'SERVICE PROVIDERS'.
           MOVE 'SERVICE PROVIDERS'   TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-SERVICE-REV.
           MOVE W-SERVICE-REV         TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'INSURANCE PARTNERS'.
           MOVE 'INSURANCE PARTNERS'  TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-INSURANCE-REV.
           MOVE W-INSURANCE-REV       TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'PARTS RETAILERS'.
           MOVE 'PARTS RETAILERS'     TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-PARTS-REV.
           MOVE W-PARTS-REV           TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'FUEL PARTNERS'.
           MOVE 'FUEL PARTNERS'       TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-FUEL-REV.
           MOVE W-FUEL-REV            TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'FINANCIAL SERVICES'.
           MOVE 'FINANCIAL SERVICES'  TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-FINANCIAL-REV.
           MOVE W-FINANCIAL-REV       TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'DATA PROVIDERS'.
           MOVE 'DATA PROVIDERS'      TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-DATA-REV.
           MOVE W-DATA-REV            TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'ENTERPRISE SOLUTIONS'.
           MOVE 'ENTERPRISE SOLUTIONS' TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-ENTERPRISE-REV.
           MOVE W-ENTERPRISE-REV       TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'PARTNERSHIP FEES'.
           MOVE 'PARTNERSHIP FEES'    TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-PARTNERSHIP-FEES.
           MOVE W-PARTNERSHIP-FEES    TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'USER SAAS'.
           MOVE 'USER SAAS'           TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-USER-SAAS-REV.
           MOVE W-USER-SAAS-REV       TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.

      *    SET O-CAT-NAME FROM 'TOTAL REVENUE'.
           MOVE 'TOTAL REVENUE'       TO O-CAT-NAME.
      *    SET O-CAT-AMT FROM W-TOTAL-REVENUE.
           MOVE W-TOTAL-REVENUE       TO O-CAT-AMT.
      *    PRINT CAT-LINE AFTER ADVANCING 2 LINES AS PRTLINE.
           WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 2 LINES.

      *    SET O-AN-NAME FROM 'REVENUE GROWTH'.
           MOVE 'REVENUE GROWTH'      TO O-AN-NAME.
      *    SET O-AN-VALUE FROM W-REV-GROWTH-PCT.
           MOVE W-REV-GROWTH-PCT      TO O-AN-VALUE.
      *    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.


      *    PRINTS THE FOUR HEADLINE FIGURES A FLEET ACCTG REVIEWER
      *    LOOKS AT FIRST - NET PROFIT, ROI, BREAK-EVEN, AND WHETHER
      *    THE SCENARIO IS PROFITABLE AT ALL OVER ITS TERM.
       2730-ANALYSIS-BLOCK.
      *    SET O-BLOCK-TITLE FROM 'PROFITABILITY ANALYSIS'.
           MOVE 'PROFITABILITY ANALYSIS' TO O-BLOCK-TITLE.
      *    PRINT BLOCK-TITLE-LINE AS PRTLINE.
           WRITE PRTLINE FROM BLOCK-TITLE-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 2 LINES.

      *    SET O-AN-NAME FROM 'NET PROFIT'.
           MOVE 'NET PROFIT'   TO O-AN-NAME.
      *    SET O-AN-VALUE FROM W-NET-PROFIT.
           MOVE W-NET-PROFIT   TO O-AN-VALUE.
      *    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.

      *    SET O-AN-NAME FROM 'ROI PERCENT'.
           MOVE 'ROI PERCENT'  TO O-AN-NAME.
      *    SET O-AN-VALUE FROM W-ROI-PCT.
           MOVE W-ROI-PCT      TO O-AN-VALUE.
      *    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.

      *    SET O-AN-NAME FROM 'BREAK-EVEN MONTHS'.
           MOVE 'BREAK-EVEN MONTHS' TO O-AN-NAME.
      *    TEST WHETHER W-PROFIT-FLAG = 'N'.
           IF W-PROFIT-FLAG = 'N'
      *    SET O-AN-VALUE FROM 'NOT PROFITABLE'.
               MOVE 'NOT PROFITABLE' TO O-AN-VALUE
      *    OTHERWISE -
           ELSE
      *    SET O-AN-VALUE FROM W-BREAK-EVEN.
               MOVE W-BREAK-EVEN TO O-AN-VALUE
      *    END OF THE TEST ABOVE.
           END-IF.
      *    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.

      *    SET O-AN-NAME FROM 'PROFITABLE'.
           MOVE 'PROFITABLE' TO O-AN-NAME.
      *    SET O-AN-VALUE FROM W-PROFIT-FLAG.
           MOVE W-PROFIT-FLAG TO O-AN-VALUE.
      *    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.


      *    ONLY THE RULES FLAGGED AT 2500 ABOVE ACTUALLY PRINT A LINE
      *    HERE - RFLAG ZERO MEANS THAT RULE'S MESSAGE IS SKIPPED.
       2740-RECOMMEND-BLOCK.
      *    SET O-BLOCK-TITLE FROM 'RECOMMENDATIONS'.
           MOVE 'RECOMMENDATIONS' TO O-BLOCK-TITLE.
      *    PRINT BLOCK-TITLE-LINE AS PRTLINE.
           WRITE PRTLINE FROM BLOCK-TITLE-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 2 LINES.

      *    SET SUB-REC FROM ZERO.
           MOVE ZERO TO SUB-REC.
      *    INVOKE 2745-RECOMMEND-LINE.
           PERFORM 2745-RECOMMEND-LINE
      *    ONE PASS PER GRAND-TOTAL LINE.
               VARYING SUB-REC FROM 1 BY 1 UNTIL SUB-REC > 5.

      *    PRINT BLANK-LINE AFTER ADVANCING 2 LINES AS PRTLINE.
           WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.


      *    SUB-REC DOUBLES AS BOTH THE RFLAG SUBSCRIPT AND THE
      *    RECOMMEND-TABLE SUBSCRIPT - THE TWO TABLES ARE BUILT
      *    PARALLEL TO EACH OTHER, RULE FOR RULE.
       2745-RECOMMEND-LINE.
      *    TEST WHETHER RFLAG(SUB-REC) = 1.
           IF RFLAG(SUB-REC) = 1
      *    SET O-RC-NBR FROM SUB-REC.
               MOVE SUB-REC            TO O-RC-NBR
      *    SET O-RC-TEXT FROM T-RECOMMEND(SUB-REC).
               MOVE T-RECOMMEND(SUB-REC) TO O-RC-TEXT
      *    PRINT RECOMMEND-LINE AS PRTLINE.
               WRITE PRTLINE FROM RECOMMEND-LINE
      *    SPACING BEFORE THE LINE WRITES.
                   AFTER ADVANCING 1 LINE
      *    PAGE OVERFLOW TRAP - START A FRESH PAGE.
                       AT EOP PERFORM 9900-HEADING
      *    END OF THE TEST ABOVE.
           END-IF.


      *    3000 CLOSING.
       3000-CLOSING.
      *    INVOKE 3100-GRAND-TOTALS.
           PERFORM 3100-GRAND-TOTALS.

      *    CLOSE SCENARIO-MASTER AT RUN END.
           CLOSE SCENARIO-MASTER.
      *    CLOSE SUMOUT AT RUN END.
           CLOSE SUMOUT.
      *    CLOSE DETOUT AT RUN END.
           CLOSE DETOUT.
      *    CLOSE PRTOUT AT RUN END.
           CLOSE PRTOUT.


      *    FINAL PAGE OF THE RUN - HOW MANY SCENARIOS WERE PROCESSED
      *    AND THE SUM OF TCO, REVENUE AND NET PROFIT ACROSS ALL OF
      *    THEM.  REJECTED SCENARIOS DO NOT CONTRIBUTE TO THESE
      *    TOTALS - SEE 2000-MAINLINE, WHICH ONLY ADDS TO GT-WORK
      *    WHEN ERR-SWITCH CAME BACK 'NO'.  SEE CR-1522.
       3100-GRAND-TOTALS.
      *    PRINT GT-TITLE-LINE AS PRTLINE.
           WRITE PRTLINE FROM GT-TITLE-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING PAGE.

      *    SET O-GT-CTR FROM SCEN-CTR.
           MOVE SCEN-CTR        TO O-GT-CTR.
      *    PRINT GT-LINE-1 AFTER ADVANCING 2 LINES AS PRTLINE.
           WRITE PRTLINE FROM GT-LINE-1 AFTER ADVANCING 2 LINES.

      *    SET O-GT-TCO FROM GT-TOTAL-TCO.
           MOVE GT-TOTAL-TCO    TO O-GT-TCO.
      *    PRINT GT-LINE-2 AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM GT-LINE-2 AFTER ADVANCING 1 LINE.

      *    SET O-GT-REV FROM GT-TOTAL-REVENUE.
           MOVE GT-TOTAL-REVENUE TO O-GT-REV.
      *    PRINT GT-LINE-3 AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM GT-LINE-3 AFTER ADVANCING 1 LINE.

      *    SET O-GT-PROFIT FROM GT-TOTAL-PROFIT.
           MOVE GT-TOTAL-PROFIT TO O-GT-PROFIT.
      *    PRINT GT-LINE-4 AFTER ADVANCING 1 LINE AS PRTLINE.
           WRITE PRTLINE FROM GT-LINE-4 AFTER ADVANCING 1 LINE.


      *    STANDARD SEQUENTIAL READ, ONE SCENARIO RECORD AT A TIME.
       9000-READ-SCEN.
      *    READ THE NEXT SCENARIO-MASTER RECORD.
           READ SCENARIO-MASTER
      *    TRIPPED WHEN THE FILE RUNS OUT OF RECORDS.
               AT END
      *    SET MORE-RECS FROM 'NO'.
                   MOVE 'NO' TO MORE-RECS.


      *    PAGE HEADING, CALLED FROM 1000-INIT FOR PAGE 1 AND AGAIN
      *    ON EVERY AT-EOP CONDITION FROM THE DETAIL-LINE WRITES
      *    ABOVE SO A SCENARIO'S BLOCKS NEVER SPLIT ACROSS PAGES
      *    WITHOUT A FRESH HEADING.  SEE CR-1742 - FOOTING AT 55.
       9900-HEADING.
      *    ACCUMULATE 1 INTO C-PCTR.
           ADD 1 TO C-PCTR.
      *    SET O-PCTR FROM C-PCTR.
           MOVE C-PCTR TO O-PCTR.

      *    PRINT COMPANY-TITLE-LINE AS PRTLINE.
           WRITE PRTLINE FROM COMPANY-TITLE-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING PAGE.
      *    PRINT DIVISION-LINE AS PRTLINE.
           WRITE PRTLINE FROM DIVISION-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 1 LINE.
      *    PRINT BLANK-LINE AS PRTLINE.
           WRITE PRTLINE FROM BLANK-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 1 LINE.
