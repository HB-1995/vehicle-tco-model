      *    STANDARD IDENTIFICATION DIVISION HEADER.
       IDENTIFICATION DIVISION.
      *    PROGRAM NAME AS CARRIED IN THE CATALOGED PROCEDURE.
       PROGRAM-ID.             COBANL04.
      *    ORIGINAL CODING CREDIT.
       AUTHOR.                 D L MARSH.
      *    SHOP OF RECORD.
       INSTALLATION.           CONTINENTAL FLEET SYSTEMS INC.
      *    ORIGINAL CODING DATE.
       DATE-WRITTEN.           11/02/88.
      *    LEFT BLANK - FILLED IN BY THE COMPILER LISTING.
       DATE-COMPILED.
      *    DISTRIBUTION RESTRICTION.
       SECURITY.               COMPANY CONFIDENTIAL - FLEET DIV USE ONLY.

      ***************************************************************
      *  - CASE PROBLEM CP4 -  MONTHLY PARTNERSHIP REVENUE  -       *
      * PROJECTS THE FLEET PARTNERSHIP USER BASE MONTH BY MONTH AND *
      * COMPUTES THE FIVE MONTHLY REVENUE CATEGORIES (SERVICE,      *
      * INSURANCE, PARTS, FINANCIAL AND DATA).  INDEPENDENT OF THE  *
      * SCENARIO-DRIVEN TCO RUN IN COBANL03 - USES ITS OWN GROWTH   *
      * AND CHURN CONSTANTS PER FLEET ACCTG SPEC.                   *
      ***************************************************************
      *    CHANGE LOG
      *    --------------------------------------------------------
      *    11/02/88  DLM  CR-1260  ORIGINAL CODING AND TESTING.
      *    03/19/89  DLM  CR-1308  ADDED PARTS NET-ORDERS SHRINK
      *                            FACTOR PER FLEET ACCTG REQUEST.
      *    08/07/90  RJH  CR-1378  DATA REVENUE TIER CAP ADDED,
      *                            CAPPED AT 5.0 PER FLEET POLICY.
      *    01/22/92  DLM  CR-1447  CUMULATIVE TOTAL LINE MOVED TO
      *                            CLOSING PARAGRAPH, WAS INLINE.
      *    06/14/93  PKS  CR-1509  ENGAGED-USERS TRUNCATION CORRECTED,
      *                            WAS ROUNDING INSTEAD OF TRUNCATING.
      *    10/30/95  RJH  CR-1678  PROJECTION EXTENDED FROM 12 TO
      *                            25 MONTHS (M = 0 THRU 24).
      *    09/09/97  DLM  CR-1735  PAGE FOOTING CHANGED TO LINE 55
      *                            TO MATCH COBANL03.
      *    12/29/98  PKS  Y2K-0042 FOUR-DIGIT YEAR FIELDS CONFIRMED
      *                            Y2K COMPLIANT, NO CHANGE REQUIRED.
      *    01/14/99  PKS  Y2K-0042 SYSTEM DATE HEADER VERIFIED AFTER
      *                            ROLLOVER TEST RUN, NO DEFECTS.
      *    04/02/02  JTW  CR-1841  FINANCIAL REVENUE FORMULA SPLIT
      *                            INTO THREE TERMS FOR READABILITY.
      *    11/18/04  JTW  CR-1903  COLUMNAR REPORT HEADINGS WIDENED
      *                            FOR SEVEN-DIGIT MONTH TOTALS.
      *    03/05/07  RJH  CR-1968  ACTIVE-USER BASIS FOR INSURANCE,
      *                            FINANCIAL AND DATA REVENUE CORRECTED
      *                            TO TOTAL USERS - WAS WRONGLY SCALED
      *                            BY THE ENGAGEMENT FACTOR, WHICH
      *                            APPLIES TO SERVICE/PARTS ONLY.
      *    09/17/08  RJH  CR-1985  OPENING PARAMETER-EDIT RANGE ADDED,
      *                            PER FLEET ACCTG STANDARD FOR NEW
      *                            CONSTANT TABLES.
      *    --------------------------------------------------------


      *    STANDARD ENVIRONMENT DIVISION HEADER.
       ENVIRONMENT DIVISION.
      *    STANDARD CONFIGURATION SECTION HEADER.
       CONFIGURATION SECTION.
      *    C01 CARRIES THE TOP-OF-FORM CHANNEL FOR THE PRINT FILE -
      *    SAME CONVENTION AS COBANL03.
       SPECIAL-NAMES.
      *    CHANNEL 1 DRIVES THE PRINTER TO A NEW PAGE.
           C01 IS TOP-OF-FORM.

      *    STANDARD INPUT-OUTPUT SECTION HEADER.
       INPUT-OUTPUT SECTION.
      *    WHERE EACH FILE NAME IS TIED TO ITS LOGICAL ASSIGNMENT.
       FILE-CONTROL.

      *    OUTPUT MONTHLY-REVENUE FILE - ONE RECORD PER PROJECTION
      *    MONTH, FOR DOWNSTREAM LOADING INTO FLEET ACCTG'S
      *    FORECASTING SPREADSHEETS.
           SELECT MONOUT
      *    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
               ASSIGN TO MONREV
      *    FILE ORGANIZATION FOR THIS ASSIGNMENT.
               ORGANIZATION IS LINE SEQUENTIAL.

      *    PRINTED MONTHLY REVENUE REPORT - 132-COLUMN LISTING.
           SELECT PRTOUT
      *    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
               ASSIGN TO MONRPT
      *    FILE ORGANIZATION FOR THIS ASSIGNMENT.
               ORGANIZATION IS RECORD SEQUENTIAL.


      *    STANDARD DATA DIVISION HEADER.
       DATA DIVISION.
      *    STANDARD FILE SECTION HEADER.
       FILE SECTION.

      *    MONOUT FILE.
       FD  MONOUT
      *    LABEL HANDLING FOR THIS FILE.
           LABEL RECORD IS OMITTED
      *    01-LEVEL RECORD CARRIED BY THIS FD.
           DATA RECORD IS MR-REC
      *    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
           RECORD CONTAINS 93 CHARACTERS.

      *    OUTPUT MONTHLY-REVENUE LAYOUT - ONE ROW PER PROJECTION
      *    MONTH, USER COUNTS PLUS THE FIVE REVENUE CATEGORIES AND
      *    THEIR MONTH TOTAL.
       01  MR-REC.
      *    MR MONTH FIELD.
           05  MR-MONTH                PIC 9(3).
      *    MR TOTAL USERS FIELD.
           05  MR-TOTAL-USERS           PIC 9(9).
      *    MR ENGAGED USERS FIELD.
           05  MR-ENGAGED-USERS         PIC 9(9).
      *    MR SERVICE REV FIELD.
           05  MR-SERVICE-REV           PIC S9(9)V99.
      *    MR INSURANCE REV FIELD.
           05  MR-INSURANCE-REV         PIC S9(9)V99.
      *    MR PARTS REV FIELD.
           05  MR-PARTS-REV             PIC S9(9)V99.
      *    MR FINANCIAL REV FIELD.
           05  MR-FINANCIAL-REV         PIC S9(9)V99.
      *    MR DATA REV FIELD.
           05  MR-DATA-REV              PIC S9(9)V99.
      *    MR TOTAL REV FIELD.
           05  MR-TOTAL-REV             PIC S9(11)V99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER                   PIC X(4).

      *    PRTOUT FILE.
       FD  PRTOUT
      *    LABEL HANDLING FOR THIS FILE.
           LABEL RECORD IS OMITTED
      *    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
           RECORD CONTAINS 132 CHARACTERS
      *    PAGE DEPTH AND FOOTING LINE FOR THIS REPORT.
           LINAGE IS 60 WITH FOOTING AT 55
      *    01-LEVEL RECORD CARRIED BY THIS FD.
           DATA RECORD IS PRTLINE.

      *    PRTLINE RECORD LAYOUT.
       01  PRTLINE                      PIC X(132).


      *    STANDARD WORKING-STORAGE SECTION HEADER.
       WORKING-STORAGE SECTION.

      *    ==== RUN CONTROL FIELDS ====
      *    SEE CR-1678 - LAST-MONTH-NBR RAISED FROM 11 TO 24 SO THE
      *    PROJECTION NOW COVERS MONTHS 0 THROUGH 24, TWENTY-FIVE
      *    MONTHS IN ALL.
       01  WORK-AREA.
      *    C PCTR FIELD.
           05  C-PCTR               PIC 99         VALUE ZERO.
      *    MO CTR FIELD.
           05  MO-CTR               PIC 9(3)       COMP VALUE ZERO.
      *    LAST MONTH NBR FIELD.
           05  LAST-MONTH-NBR       PIC 9(3)       COMP VALUE 24.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER               PIC X(2).

      *    SYSTEM DATE FOR THE TITLE LINE AT 9900-HEADING.
       01  SYS-DATE.
      *    I YEAR FIELD.
           05  I-YEAR               PIC 9(4).
      *    I MONTH FIELD.
           05  I-MONTH              PIC 99.
      *    I DAY FIELD.
           05  I-DAY                PIC 99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER               PIC X(2).

      *    ==== INDEPENDENT MONTHLY-ENGINE GROWTH CONSTANTS ====
       01  MONTHLY-ENGINE-PARAMS.
      *    ME INITIAL USERS FIELD.
           05  ME-INITIAL-USERS     PIC 9(7)       VALUE 25000.
      *    ME MONTHLY GROWTH FIELD.
           05  ME-MONTHLY-GROWTH    PIC V9(4)      VALUE .0800.
      *    ME MONTHLY CHURN FIELD.
           05  ME-MONTHLY-CHURN     PIC V9(4)      VALUE .0300.
      *    ME ENGAGEMENT FIELD.
           05  ME-ENGAGEMENT        PIC V9(4)      VALUE .6500.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER               PIC X(4).

      *    ==== REVENUE-FORMULA CONSTANT TABLE (HARDCODED, 2-D) ====
      *    ONE ROW PER CATEGORY - BASE RATE, UNIT FEE, AND SECONDARY
      *    RATE, IN THE ORDER SERVICE/INSURANCE/PARTS/FINANCIAL/DATA.
      *    LOOKED UP BY CAT-SUB IN THE 22XX-26XX CALC PARAGRAPHS.
       01  REV-FORMULA-INFO.
      *    ROW 1 - SERVICE: BOOKING RATE, PER-BOOKING FEE, SHARE.
           05  FILLER  PIC X(4)     VALUE 'SERV'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .025.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(3)V99  VALUE 200.00.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .120.
      *    ROW 2 - INSURANCE: REFERRAL RATE, FEE, CONVERSION RATE.
           05  FILLER  PIC X(4)     VALUE 'INSU'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .035.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(3)V99  VALUE 075.00.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .250.
      *    ROW 3 - PARTS: ORDER RATE, FEE, NET-ORDERS SHRINK FACTOR.
           05  FILLER  PIC X(4)     VALUE 'PART'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .045.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(3)V99  VALUE 125.00.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .950.
      *    ROW 4 - FINANCIAL: CONNECT RATE, FEE, SECONDARY RATE.
           05  FILLER  PIC X(4)     VALUE 'FINA'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .450.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(3)V99  VALUE 002.50.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE .150.
      *    ROW 5 - DATA: BASE RATE, FEE, SECONDARY RATE (TIER
      *    BONUS IS COMPUTED SEPARATELY, CAPPED AT 5.0 - CR-1378).
           05  FILLER  PIC X(4)     VALUE 'DATA'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE 8.000.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(3)V99  VALUE 000.50.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9V999    VALUE 3.000.

      *    TABLE VIEW OF THE FIVE FORMULA ROWS ABOVE - CAT-SUB IS SET
      *    TO 1 THROUGH 5 BY THE 22XX-26XX PARAGRAPHS BEFORE EACH
      *    TABLE REFERENCE, NO SEARCH NEEDED SINCE THE ROW ORDER IS
      *    FIXED BY THE CALLING PARAGRAPH.
       01  REV-FORMULA-TABLE REDEFINES REV-FORMULA-INFO.
      *    RF ROW FIELD.
           05  RF-ROW OCCURS 5 TIMES.
      *    RF CODE FIELD.
               10  RF-CODE          PIC X(4).
      *    RF RATE ONE FIELD.
               10  RF-RATE-ONE      PIC 9V999.
      *    RF FEE FIELD.
               10  RF-FEE           PIC 9(3)V99.
      *    RF RATE TWO FIELD.
               10  RF-RATE-TWO      PIC 9V999.

      *    ==== PROJECTION-MILESTONE TABLE (HARDCODED) ====
      *    BANNER LINE PRINTED WHEN MO-CTR REACHES ONE OF THESE
      *    MONTHS, PER FLEET ACCTG REQUEST FOR YEAR-END MARKERS.
       01  MILESTONE-INFO.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(3)     VALUE 000.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(20)    VALUE 'PROJECTION START'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(3)     VALUE 012.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(20)    VALUE 'YEAR ONE COMPLETE'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC 9(3)     VALUE 024.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(20)    VALUE 'YEAR TWO COMPLETE'.

      *    MILESTONE TABLE RECORD LAYOUT.
       01  MILESTONE-TABLE REDEFINES MILESTONE-INFO.
      *    MS ROW FIELD.
           05  MS-ROW OCCURS 3 TIMES.
      *    MS MONTH FIELD.
               10  MS-MONTH         PIC 9(3).
      *    MS LABEL FIELD.
               10  MS-LABEL         PIC X(20).

      *    SUB MS RECORD LAYOUT.
       01  SUB-MS                   PIC 9   COMP VALUE ZERO.

      *    ==== COLUMN-HEADING TABLE (HARDCODED) ====
      *    NINE REPORT COLUMN CAPTIONS, MOVED INTO THE HEADING LINE
      *    BY 9910-BUILD-HEADING-COLS SO A WIDTH CHANGE IS ONE-TABLE.
       01  HEADING-COLUMN-INFO.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'MONTH'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'TOTAL USERS'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'ENGAGED USERS'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'SERVICE'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'INSURANCE'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'PARTS'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'FINANCIAL'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'DATA'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER  PIC X(14)    VALUE 'MONTH TOTAL'.

      *    HEADING COLUMN TABLE RECORD LAYOUT.
       01  HEADING-COLUMN-TABLE REDEFINES HEADING-COLUMN-INFO.
      *    HC LABEL FIELD.
           05  HC-LABEL PIC X(14) OCCURS 9 TIMES.

      *    SUB HC RECORD LAYOUT.
       01  SUB-HC                   PIC 9   COMP VALUE ZERO.

      *    ==== PER-MONTH USER AND REVENUE WORK FIELDS ====
      *    W-TOT-USERS/W-ACTIVE ARE THE SAME FIGURE - TOTAL USERS,
      *    TRUNCATED - KEPT AS TWO FIELDS SINCE THE OUTPUT RECORD
      *    AND THE FRACTIONAL REVENUE COMPUTES NEED DIFFERENT
      *    DECIMAL PLACES.  W-ENG-USERS IS THE ENGAGEMENT-NARROWED
      *    FIGURE USED ONLY BY SERVICE AND PARTS REVENUE.
       01  ME-WORK.
      *    ME BASE FIELD.
           05  ME-BASE              PIC 9(9)V9(4).
      *    W TOT USERS FIELD.
           05  W-TOT-USERS          PIC 9(9).
      *    W ENG USERS FIELD.
           05  W-ENG-USERS          PIC 9(9).
      *    W ACTIVE FIELD.
           05  W-ACTIVE             PIC 9(9)V99.
      *    W SERV REV FIELD.
           05  W-SERV-REV           PIC S9(9)V99.
      *    W INS REV FIELD.
           05  W-INS-REV            PIC S9(9)V99.
      *    W PARTS REV FIELD.
           05  W-PARTS-REV          PIC S9(9)V99.
      *    W FIN REV FIELD.
           05  W-FIN-REV            PIC S9(9)V99.
      *    W DATA REV FIELD.
           05  W-DATA-REV           PIC S9(9)V99.
      *    W MONTH TOTAL FIELD.
           05  W-MONTH-TOTAL        PIC S9(9)V99.
      *    W BOOKINGS FIELD.
           05  W-BOOKINGS           PIC S9(7)V99.
      *    W REFERRALS FIELD.
           05  W-REFERRALS          PIC S9(7)V99.
      *    W ORDERS FIELD.
           05  W-ORDERS             PIC S9(7)V99.
      *    W NET ORDERS FIELD.
           05  W-NET-ORDERS         PIC S9(7)V99.
      *    W CONNECTED FIELD.
           05  W-CONNECTED          PIC S9(7)V99.
      *    W DATA CAP FIELD.
           05  W-DATA-CAP           PIC S9(3)V9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER               PIC X(4).

      *    ==== RUN-LEVEL REVENUE ACCUMULATOR ====
       01  GT-WORK.
      *    GT CUM REVENUE FIELD.
           05  GT-CUM-REVENUE       PIC S9(13)V99   VALUE ZERO.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER               PIC X(2).

      *    SUBSCRIPTS THE REV-FORMULA TABLE - SET TO THE CATEGORY
      *    NUMBER (1-5) AT THE TOP OF EACH 22XX-26XX CALC PARAGRAPH.
       01  CAT-SUB                  PIC 9           COMP VALUE ZERO.

      *    ==== OPENING PARAMETER-EDIT SWITCH AND MESSAGE AREA ====
      *    PARAMS-BAD DRIVES THE SKIP-THE-PROJECTION BRANCH AT
      *    0000-COBANL04 - KEPT AS A CONDITION-NAME RATHER THAN A
      *    LITERAL COMPARE SO THE VALID VALUE IS DOCUMENTED ONCE,
      *    HERE, SAME IDEA AS CBLANL05'S VAL- CONDITION-NAMES.
       01  EDIT-WORK.
      *    ERR SWITCH FIELD.
           05  ERR-SWITCH           PIC X(3)        VALUE 'NO'.
      *    CONDITION-NAME PARAMS-OK OVER THE FIELD ABOVE.
               88  PARAMS-OK            VALUE 'NO'.
      *    CONDITION-NAME PARAMS-BAD OVER THE FIELD ABOVE.
               88  PARAMS-BAD           VALUE 'YES'.
      *    ERR MSG WORK FIELD.
           05  ERR-MSG-WORK         PIC X(40)       VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER               PIC X(3).


      *    ==== REPORT LINE LAYOUTS ====
       01  COMPANY-TITLE-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE 'DATE: '.
      *    O MONTH FIELD.
           05  O-MONTH         PIC 99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE '/'.
      *    O DAY FIELD.
           05  O-DAY           PIC 99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE '/'.
      *    O YEAR FIELD.
           05  O-YEAR          PIC 9(4).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(30)   VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(30)   VALUE
                                  'MONTHLY PARTNERSHIP REVENUE'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(44)   VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE 'PAGE: '.
      *    O PCTR FIELD.
           05  O-PCTR          PIC Z9.

      *    DIVISION LINE RECORD LAYOUT.
       01  DIVISION-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(8)    VALUE 'COBANL04'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(48)   VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(20)   VALUE 'FLEET PARTNERSHIP DIV'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(56)   VALUE SPACES.

      *    COLUMN HEADING LINE RECORD LAYOUT.
       01  COLUMN-HEADING-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(2)    VALUE SPACES.
      *    HCL COL FIELD.
           05  HCL-COL         PIC X(14)   OCCURS 9 TIMES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(4)    VALUE SPACES.

      *    DETAIL LINE RECORD LAYOUT.
       01  DETAIL-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(2)    VALUE SPACES.
      *    O MO MONTH FIELD.
           05  O-MO-MONTH      PIC ZZ9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(5)    VALUE SPACES.
      *    O MO TOT USERS FIELD.
           05  O-MO-TOT-USERS  PIC ZZZ,ZZZ,ZZ9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(3)    VALUE SPACES.
      *    O MO ENG USERS FIELD.
           05  O-MO-ENG-USERS  PIC ZZZ,ZZZ,ZZ9.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(2)    VALUE SPACES.
      *    O MO SERV FIELD.
           05  O-MO-SERV       PIC Z,ZZZ,ZZ9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE SPACES.
      *    O MO INS FIELD.
           05  O-MO-INS        PIC Z,ZZZ,ZZ9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE SPACES.
      *    O MO PARTS FIELD.
           05  O-MO-PARTS      PIC Z,ZZZ,ZZ9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE SPACES.
      *    O MO FIN FIELD.
           05  O-MO-FIN        PIC Z,ZZZ,ZZ9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE SPACES.
      *    O MO DATA FIELD.
           05  O-MO-DATA       PIC Z,ZZZ,ZZ9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X       VALUE SPACES.
      *    O MO TOTAL FIELD.
           05  O-MO-TOTAL      PIC ZZ,ZZZ,ZZ9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(11)   VALUE SPACES.

      *    MILESTONE LINE RECORD LAYOUT.
       01  MILESTONE-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(4)    VALUE '*** '.
      *    O MS LABEL FIELD.
           05  O-MS-LABEL      PIC X(20).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(4)    VALUE ' ***'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(98)   VALUE SPACES.

      *    CUMULATIVE LINE RECORD LAYOUT.
       01  CUMULATIVE-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(26)   VALUE
                                  'CUMULATIVE TOTAL REVENUE: '.
      *    O GT CUM FIELD.
           05  O-GT-CUM        PIC $$,$$$,$$$,$$$,$$9.99.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(79)   VALUE SPACES.

      *    ERROR LINE RECORD LAYOUT.
       01  ERROR-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(6)    VALUE SPACES.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(16)   VALUE 'PARAMETER ERROR:'.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(2)    VALUE SPACES.
      *    O ERR MSG FIELD.
           05  O-ERR-MSG       PIC X(40).
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(68)   VALUE SPACES.

      *    BLANK LINE RECORD LAYOUT.
       01  BLANK-LINE.
      *    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
           05  FILLER          PIC X(132)  VALUE SPACES.


      *    STANDARD PROCEDURE DIVISION HEADER.
       PROCEDURE DIVISION.

      *    MAINLINE - EDIT THE OPENING CONSTANTS, THEN EITHER RUN THE
      *    25-MONTH PROJECTION OR SKIP STRAIGHT TO CLOSING IF THE
      *    CONSTANT TABLE FAILED EDIT.
       0000-COBANL04.
      *    INVOKE 1000-INIT.
           PERFORM 1000-INIT.

      *    TEST WHETHER PARAMS-BAD.
           IF PARAMS-BAD
      *    INVOKE 3000-CLOSING.
               PERFORM 3000-CLOSING
      *    OTHERWISE -
           ELSE
      *    INVOKE 2000-MAINLINE.
               PERFORM 2000-MAINLINE
                   VARYING MO-CTR FROM 0 BY 1
                       UNTIL MO-CTR > LAST-MONTH-NBR
      *    INVOKE 3000-CLOSING.
               PERFORM 3000-CLOSING
      *    END OF THE TEST ABOVE.
           END-IF.

      *    END OF THE RUN.
           STOP RUN.


      *    PRIMES THE REPORT DATE LINE, OPENS BOTH OUTPUT FILES, EDITS
      *    THE OPENING GROWTH/CHURN/ENGAGEMENT CONSTANTS, PRINTS PAGE
      *    1'S HEADING, AND PRINTS A PARAMETER-ERROR LINE IF THE EDIT
      *    FAILED SO THE REJECT REASON STILL SHOWS UP ON THE REPORT.
       1000-INIT.
      *    SET SYS-DATE FROM FUNCTION CURRENT-DATE.
           MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
      *    SET O-MONTH FROM I-MONTH.
           MOVE I-MONTH TO O-MONTH.
      *    SET O-DAY FROM I-DAY.
           MOVE I-DAY   TO O-DAY.
      *    SET O-YEAR FROM I-YEAR.
           MOVE I-YEAR  TO O-YEAR.

      *    OPEN OUTPUT MONOUT FOR THIS RUN.
           OPEN OUTPUT MONOUT.
      *    OPEN OUTPUT PRTOUT FOR THIS RUN.
           OPEN OUTPUT PRTOUT.

      *    SET ME-BASE FROM ME-INITIAL-USERS.
           MOVE ME-INITIAL-USERS TO ME-BASE.

      *    RUN THE 2050-VALIDATE-PARAMS THRU 2050-EXIT RANGE.
           PERFORM 2050-VALIDATE-PARAMS THRU 2050-EXIT.

      *    INVOKE 9900-HEADING.
           PERFORM 9900-HEADING.

      *    TEST WHETHER PARAMS-BAD.
           IF PARAMS-BAD
      *    SET O-ERR-MSG FROM ERR-MSG-WORK.
               MOVE ERR-MSG-WORK TO O-ERR-MSG
      *    PRINT ERROR-LINE AS PRTLINE.
               WRITE PRTLINE FROM ERROR-LINE
      *    SPACING BEFORE THE LINE WRITES.
                   AFTER ADVANCING 2 LINES
      *    END OF THE TEST ABOVE.
           END-IF.


      *    ---- EDIT THE GROWTH/CHURN/ENGAGEMENT CONSTANTS AT OPEN ----
      *    SAME SHAPE AS COBANL03'S SCENARIO EDIT - SWITCH UP FRONT,
      *    ONE IF-TEST PER CONSTANT, GO TO THE EXIT PARAGRAPH THE
      *    FIRST TIME A TEST FAILS.  THESE CONSTANTS ARE HARDCODED
      *    TODAY BUT FLEET ACCTG WANTS THEM EDITED THE SAME AS ANY
      *    OTHER TABLE IN CASE THEY ARE EVER MADE PARM-DRIVEN.
       2050-VALIDATE-PARAMS.
      *    SET ERR-SWITCH FROM 'YES'.
           MOVE 'YES' TO ERR-SWITCH.

      *    TEST WHETHER ME-INITIAL-USERS = ZERO.
           IF ME-INITIAL-USERS = ZERO
      *    SET ERR-MSG-WORK FROM 'INITIAL USER BASE MUST BE NONZERO.'.
               MOVE 'INITIAL USER BASE MUST BE NONZERO.' TO ERR-MSG-WORK
      *    BRANCH TO 2050-EXIT.
               GO TO 2050-EXIT
      *    END OF THE TEST ABOVE.
           END-IF.

      *    TEST WHETHER ME-MONTHLY-CHURN > ME-MONTHLY-GROWTH + 1.
           IF ME-MONTHLY-CHURN > ME-MONTHLY-GROWTH + 1
      *    MOVE 'CHURN RATE CANNOT EXCEED GROWTH RATE.' TO.
               MOVE 'CHURN RATE CANNOT EXCEED GROWTH RATE.' TO
                   ERR-MSG-WORK
      *    BRANCH TO 2050-EXIT.
               GO TO 2050-EXIT
      *    END OF THE TEST ABOVE.
           END-IF.

      *    TEST WHETHER ME-ENGAGEMENT > 1.0000.
           IF ME-ENGAGEMENT > 1.0000
      *    MOVE 'ENGAGEMENT FACTOR CANNOT EXCEED 1.0.' TO.
               MOVE 'ENGAGEMENT FACTOR CANNOT EXCEED 1.0.' TO
                   ERR-MSG-WORK
      *    BRANCH TO 2050-EXIT.
               GO TO 2050-EXIT
      *    END OF THE TEST ABOVE.
           END-IF.

      *    SET ERR-SWITCH FROM 'NO'.
           MOVE 'NO' TO ERR-SWITCH.

      *    2050 EXIT.
       2050-EXIT.
           EXIT.


      *    ONE PASS PER PROJECTION MONTH - GROW THE USER BASE, PRICE
      *    ALL FIVE REVENUE CATEGORIES OFF IT, ROLL THE MONTH TOTAL
      *    INTO THE RUN'S CUMULATIVE REVENUE, THEN WRITE THE OUTPUT
      *    RECORD/PRINT LINE AND CHECK FOR A MILESTONE BANNER.
       2000-MAINLINE.
      *    INVOKE 2100-USER-METRICS.
           PERFORM 2100-USER-METRICS.
      *    INVOKE 2200-SERVICE-CALC.
           PERFORM 2200-SERVICE-CALC.
      *    INVOKE 2300-INSURANCE-CALC.
           PERFORM 2300-INSURANCE-CALC.
      *    INVOKE 2400-PARTS-CALC.
           PERFORM 2400-PARTS-CALC.
      *    INVOKE 2500-FINANCIAL-CALC.
           PERFORM 2500-FINANCIAL-CALC.
      *    INVOKE 2600-DATA-CALC.
           PERFORM 2600-DATA-CALC.

      *    ADD W-SERV-REV W-INS-REV W-PARTS-REV W-FIN-REV W-DATA-REV.
           ADD W-SERV-REV W-INS-REV W-PARTS-REV W-FIN-REV W-DATA-REV
               GIVING W-MONTH-TOTAL.
      *    ACCUMULATE W-MONTH-TOTAL INTO GT-CUM-REVENUE.
           ADD W-MONTH-TOTAL TO GT-CUM-REVENUE.

      *    INVOKE 2700-MONTH-OUTPUT.
           PERFORM 2700-MONTH-OUTPUT.
      *    INVOKE 2710-MILESTONE-CHECK.
           PERFORM 2710-MILESTONE-CHECK.


      *    ---- COMPOUND USER BASE AND TRUNCATE TO WHOLE USERS ----
      *    ACTIVE USERS = TOTAL USERS, NOT ENGAGEMENT-SCALED - THE
      *    ENGAGEMENT FACTOR NARROWS TOTAL USERS TO ENGAGED USERS
      *    ONLY, FEEDING SERVICE/PARTS BELOW. SEE CR-1968.
       2100-USER-METRICS.
      *    TEST WHETHER MO-CTR > 0.
           IF MO-CTR > 0
      *    DERIVE ME-BASE.
               COMPUTE ME-BASE = ME-BASE +
                   (ME-BASE * ME-MONTHLY-GROWTH) -
                   (ME-BASE * ME-MONTHLY-CHURN)
      *    END OF THE TEST ABOVE.
           END-IF.

      *    SET W-TOT-USERS FROM ME-BASE.
           MOVE ME-BASE TO W-TOT-USERS.
      *    SET W-ACTIVE FROM W-TOT-USERS.
           MOVE W-TOT-USERS TO W-ACTIVE.

      *    DERIVE W-ENG-USERS.
           COMPUTE W-ENG-USERS = ME-BASE * ME-ENGAGEMENT.


      *    ---- SERVICE-PROVIDER COMMISSION REVENUE ----
      *    BOOKED ON ENGAGED USERS, NOT TOTAL - ONLY ENGAGED USERS
      *    ACTUALLY CALL FOR SERVICE APPOINTMENTS.  ROW 1 OF THE
      *    REV-FORMULA TABLE: BOOKING RATE, PER-BOOKING FEE, AND A
      *    COMMISSION-SHARE FACTOR TAKEN BY THE PARTNER NETWORK.
       2200-SERVICE-CALC.
      *    SET CAT-SUB FROM 1.
           MOVE 1 TO CAT-SUB.
      *    DERIVE W-BOOKINGS (ROUNDED).
           COMPUTE W-BOOKINGS ROUNDED = W-ENG-USERS * RF-RATE-ONE(CAT-SUB).
      *    DERIVE W-SERV-REV (ROUNDED).
           COMPUTE W-SERV-REV ROUNDED =
               W-BOOKINGS * RF-FEE(CAT-SUB) * RF-RATE-TWO(CAT-SUB).


      *    ---- INSURANCE REFERRAL REVENUE, THREE-TERM FORMULA ----
      *    PRICED OFF TOTAL ACTIVE USERS, NOT THE ENGAGEMENT-NARROWED
      *    COUNT - EVERY ACTIVE USER IS AN INSURANCE REFERRAL
      *    CANDIDATE REGARDLESS OF SERVICE ENGAGEMENT.  SEE CR-1968.
      *    THREE TERMS: BASE REFERRAL FEE, A FLAT PER-1000-USERS
      *    BONUS, AND A SECONDARY CONVERSION-RATE TERM.
       2300-INSURANCE-CALC.
      *    SET CAT-SUB FROM 2.
           MOVE 2 TO CAT-SUB.
      *    DERIVE W-REFERRALS (ROUNDED).
           COMPUTE W-REFERRALS ROUNDED = W-ACTIVE * RF-RATE-ONE(CAT-SUB).
      *    DERIVE W-INS-REV (ROUNDED).
           COMPUTE W-INS-REV ROUNDED =
               (W-REFERRALS * RF-FEE(CAT-SUB)) +
               ((W-ACTIVE / 1000 * 8) * 15) +
               (W-REFERRALS * RF-RATE-TWO(CAT-SUB) * 25).


      *    ---- PARTS / RETAIL REVENUE, WITH ORDER-SHRINK FACTOR ----
      *    BOOKED ON ENGAGED USERS LIKE SERVICE REVENUE ABOVE.
      *    RF-RATE-TWO HERE IS THE NET-ORDERS SHRINK FACTOR - SOME
      *    RAW ORDERS DO NOT CONVERT TO A COMPLETED PARTS SALE.
      *    SEE CR-1308.
       2400-PARTS-CALC.
      *    SET CAT-SUB FROM 3.
           MOVE 3 TO CAT-SUB.
      *    DERIVE W-ORDERS (ROUNDED).
           COMPUTE W-ORDERS ROUNDED = W-ENG-USERS * RF-RATE-ONE(CAT-SUB).
      *    DERIVE W-NET-ORDERS (ROUNDED).
           COMPUTE W-NET-ORDERS ROUNDED = W-ORDERS * RF-RATE-TWO(CAT-SUB).
      *    DERIVE W-PARTS-REV (ROUNDED).
           COMPUTE W-PARTS-REV ROUNDED = W-NET-ORDERS * RF-FEE(CAT-SUB) * .08.


      *    ---- FINANCIAL-SERVICES REVENUE, THREE-TERM FORMULA ----
      *    PRICED OFF TOTAL ACTIVE USERS, SAME BASIS AS INSURANCE -
      *    FINANCING OFFERS GO OUT TO THE WHOLE ACTIVE BASE.  SEE
      *    CR-1841 - FORMULA SPLIT INTO THE THREE TERMS BELOW FOR
      *    READABILITY, NO CHANGE TO THE RESULT.
       2500-FINANCIAL-CALC.
      *    SET CAT-SUB FROM 4.
           MOVE 4 TO CAT-SUB.
      *    DERIVE W-CONNECTED (ROUNDED).
           COMPUTE W-CONNECTED ROUNDED = W-ACTIVE * RF-RATE-ONE(CAT-SUB).
      *    DERIVE W-FIN-REV (ROUNDED).
           COMPUTE W-FIN-REV ROUNDED =
               (W-CONNECTED * RF-FEE(CAT-SUB)) +
               (W-CONNECTED * 12 * .25) +
               (W-CONNECTED * RF-RATE-TWO(CAT-SUB) * 5.00).


      *    ---- DATA-SERVICES REVENUE, TIER BONUS CAPPED AT 5.0 ----
      *    PRICED OFF TOTAL ACTIVE USERS.  W-DATA-CAP SCALES A FLAT
      *    TIER BONUS WITH THE SIZE OF THE USER BASE BUT IS HELD AT
      *    A CEILING OF 5.0 SO THE BONUS TERM CANNOT RUN AWAY ON A
      *    VERY LARGE PROJECTION.  SEE CR-1378.
       2600-DATA-CALC.
      *    SET CAT-SUB FROM 5.
           MOVE 5 TO CAT-SUB.

      *    TEST WHETHER (W-ACTIVE / 10000) > 5.0.
           IF (W-ACTIVE / 10000) > 5.0
      *    SET W-DATA-CAP FROM 5.0.
               MOVE 5.0 TO W-DATA-CAP
      *    OTHERWISE -
           ELSE
      *    DERIVE W-DATA-CAP (ROUNDED).
               COMPUTE W-DATA-CAP ROUNDED = W-ACTIVE / 10000
      *    END OF THE TEST ABOVE.
           END-IF.

      *    DERIVE W-DATA-REV (ROUNDED).
           COMPUTE W-DATA-REV ROUNDED =
               (W-ACTIVE * RF-RATE-ONE(CAT-SUB) * RF-FEE(CAT-SUB)) +
               ((W-ACTIVE / 1000 * 15) * RF-RATE-TWO(CAT-SUB)) +
               (2500 * W-DATA-CAP).


      *    ---- WRITE THE MONTHLY-REV-RECORD AND PRINT THE LINE ----
      *    SAME FIGURES GO TO BOTH THE OUTPUT FILE AND THE PRINTED
      *    DETAIL LINE SO THE TWO NEVER DRIFT APART FOR A GIVEN
      *    MONTH.
       2700-MONTH-OUTPUT.
      *    SET MR-REC FROM SPACES.
           MOVE SPACES TO MR-REC.
      *    SET MR-MONTH FROM MO-CTR.
           MOVE MO-CTR          TO MR-MONTH.
      *    SET MR-TOTAL-USERS FROM W-TOT-USERS.
           MOVE W-TOT-USERS     TO MR-TOTAL-USERS.
      *    SET MR-ENGAGED-USERS FROM W-ENG-USERS.
           MOVE W-ENG-USERS     TO MR-ENGAGED-USERS.
      *    SET MR-SERVICE-REV FROM W-SERV-REV.
           MOVE W-SERV-REV      TO MR-SERVICE-REV.
      *    SET MR-INSURANCE-REV FROM W-INS-REV.
           MOVE W-INS-REV       TO MR-INSURANCE-REV.
      *    SET MR-PARTS-REV FROM W-PARTS-REV.
           MOVE W-PARTS-REV     TO MR-PARTS-REV.
      *    SET MR-FINANCIAL-REV FROM W-FIN-REV.
           MOVE W-FIN-REV       TO MR-FINANCIAL-REV.
      *    SET MR-DATA-REV FROM W-DATA-REV.
           MOVE W-DATA-REV      TO MR-DATA-REV.
      *    SET MR-TOTAL-REV FROM W-MONTH-TOTAL.
           MOVE W-MONTH-TOTAL   TO MR-TOTAL-REV.

      *    WRITE MR-REC.
           WRITE MR-REC.

      *    SET O-MO-MONTH FROM MO-CTR.
           MOVE MO-CTR          TO O-MO-MONTH.
      *    SET O-MO-TOT-USERS FROM W-TOT-USERS.
           MOVE W-TOT-USERS     TO O-MO-TOT-USERS.
      *    SET O-MO-ENG-USERS FROM W-ENG-USERS.
           MOVE W-ENG-USERS     TO O-MO-ENG-USERS.
      *    SET O-MO-SERV FROM W-SERV-REV.
           MOVE W-SERV-REV      TO O-MO-SERV.
      *    SET O-MO-INS FROM W-INS-REV.
           MOVE W-INS-REV       TO O-MO-INS.
      *    SET O-MO-PARTS FROM W-PARTS-REV.
           MOVE W-PARTS-REV     TO O-MO-PARTS.
      *    SET O-MO-FIN FROM W-FIN-REV.
           MOVE W-FIN-REV       TO O-MO-FIN.
      *    SET O-MO-DATA FROM W-DATA-REV.
           MOVE W-DATA-REV      TO O-MO-DATA.
      *    SET O-MO-TOTAL FROM W-MONTH-TOTAL.
           MOVE W-MONTH-TOTAL   TO O-MO-TOTAL.

      *    PRINT DETAIL-LINE AS PRTLINE.
           WRITE PRTLINE FROM DETAIL-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 1 LINE
      *    PAGE OVERFLOW TRAP - START A FRESH PAGE.
                   AT EOP PERFORM 9900-HEADING.


      *    ---- PRINT A YEAR-END BANNER WHEN MO-CTR IS A MILESTONE ----
      *    ONLY THREE MONTHS ARE MILESTONES (0, 12, 24) - IF MO-CTR
      *    IS NOT ONE OF THEM THE SEARCH RUNS OFF THE END OF THE
      *    TABLE (SUB-MS > 3) AND NO BANNER PRINTS, WHICH IS THE
      *    NORMAL CASE FOR 22 OF THE 25 PROJECTION MONTHS.
       2710-MILESTONE-CHECK.
      *    SET SUB-MS FROM 1.
           MOVE 1 TO SUB-MS.
      *    INVOKE 2715-MILESTONE-SEARCH.
           PERFORM 2715-MILESTONE-SEARCH
               UNTIL SUB-MS > 3
                   OR MO-CTR = MS-MONTH(SUB-MS).

      *    TEST WHETHER SUB-MS < 4.
           IF SUB-MS < 4
      *    SET O-MS-LABEL FROM MS-LABEL(SUB-MS).
               MOVE MS-LABEL(SUB-MS) TO O-MS-LABEL
      *    PRINT MILESTONE-LINE AS PRTLINE.
               WRITE PRTLINE FROM MILESTONE-LINE
      *    SPACING BEFORE THE LINE WRITES.
                   AFTER ADVANCING 1 LINE
      *    PAGE OVERFLOW TRAP - START A FRESH PAGE.
                       AT EOP PERFORM 9900-HEADING
      *    END OF THE TEST ABOVE.
           END-IF.


      *    SERIAL SEARCH OF THE THREE-ROW MILESTONE TABLE.
       2715-MILESTONE-SEARCH.
      *    ACCUMULATE 1 INTO SUB-MS.
           ADD 1 TO SUB-MS.


      *    CLOSING - PRINT THE CUMULATIVE REVENUE LINE AND CLOSE
      *    BOTH FILES.  RUNS EVEN WHEN THE OPENING EDIT FAILED, SO
      *    THE FILES ARE ALWAYS LEFT IN A CLOSED, READABLE STATE.
       3000-CLOSING.
      *    INVOKE 3100-CUMULATIVE-LINE.
           PERFORM 3100-CUMULATIVE-LINE.

      *    CLOSE MONOUT AT RUN END.
           CLOSE MONOUT.
      *    CLOSE PRTOUT AT RUN END.
           CLOSE PRTOUT.


      *    SEE CR-1447 - THIS WAS FORMERLY PRINTED INLINE AFTER EACH
      *    MONTH AND IS NOW A SINGLE LINE AT THE END OF THE RUN.
       3100-CUMULATIVE-LINE.
      *    SET O-GT-CUM FROM GT-CUM-REVENUE.
           MOVE GT-CUM-REVENUE TO O-GT-CUM.
      *    PRINT CUMULATIVE-LINE AS PRTLINE.
           WRITE PRTLINE FROM CUMULATIVE-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 2 LINES.


      *    PAGE HEADING - CALLED FOR PAGE 1 AND AGAIN ON EVERY
      *    AT-EOP CONDITION FROM THE DETAIL AND MILESTONE LINE
      *    WRITES ABOVE.  SEE CR-1735 - FOOTING AT 55, SAME AS
      *    COBANL03.  SEE CR-1903 - COLUMNS WIDENED FOR SEVEN-DIGIT
      *    MONTH TOTALS ON LARGE PROJECTIONS.
       9900-HEADING.
      *    ACCUMULATE 1 INTO C-PCTR.
           ADD 1 TO C-PCTR.
      *    SET O-PCTR FROM C-PCTR.
           MOVE C-PCTR TO O-PCTR.

      *    INVOKE 9910-BUILD-HEADING-COLS.
           PERFORM 9910-BUILD-HEADING-COLS
               VARYING SUB-HC FROM 1 BY 1 UNTIL SUB-HC > 9.

      *    PRINT COMPANY-TITLE-LINE AS PRTLINE.
           WRITE PRTLINE FROM COMPANY-TITLE-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING PAGE.
      *    PRINT DIVISION-LINE AS PRTLINE.
           WRITE PRTLINE FROM DIVISION-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 1 LINE.
      *    PRINT BLANK-LINE AS PRTLINE.
           WRITE PRTLINE FROM BLANK-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 1 LINE.
      *    PRINT COLUMN-HEADING-LINE AS PRTLINE.
           WRITE PRTLINE FROM COLUMN-HEADING-LINE
      *    SPACING BEFORE THE LINE WRITES.
               AFTER ADVANCING 2 LINES.


      *    ---- MOVE EACH CAPTION FROM THE TABLE INTO THE HEADING ----
      *    NINE COLUMNS, NINE CAPTIONS - A WIDTH CHANGE IS A ONE-
      *    TABLE EDIT RATHER THAN NINE SEPARATE MOVE STATEMENTS.
       9910-BUILD-HEADING-COLS.
      *    SET HCL-COL(SUB-HC) FROM HC-LABEL(SUB-HC).
           MOVE HC-LABEL(SUB-HC) TO HCL-COL(SUB-HC).
