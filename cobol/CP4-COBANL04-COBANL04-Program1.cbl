000100*    STANDARD IDENTIFICATION DIVISION HEADER.
000200 IDENTIFICATION DIVISION.
000300*    PROGRAM NAME AS CARRIED IN THE CATALOGED PROCEDURE.
000400 PROGRAM-ID.             COBANL04.
000500*    ORIGINAL CODING CREDIT.
000600 AUTHOR.                 D L MARSH.
000700*    SHOP OF RECORD.
000800 INSTALLATION.           CONTINENTAL FLEET SYSTEMS INC.
000900*    ORIGINAL CODING DATE.
001000 DATE-WRITTEN.           11/02/88.
001100*    LEFT BLANK - FILLED IN BY THE COMPILER LISTING.
001200 DATE-COMPILED.
001300*    DISTRIBUTION RESTRICTION.
001400 SECURITY.               COMPANY CONFIDENTIAL - FLEET DIV USE ONLY.
001500
001600***************************************************************
001700*  - CASE PROBLEM CP4 -  MONTHLY PARTNERSHIP REVENUE  -       *
001800* PROJECTS THE FLEET PARTNERSHIP USER BASE MONTH BY MONTH AND *
001900* COMPUTES THE FIVE MONTHLY REVENUE CATEGORIES (SERVICE,      *
002000* INSURANCE, PARTS, FINANCIAL AND DATA).  INDEPENDENT OF THE  *
002100* SCENARIO-DRIVEN TCO RUN IN COBANL03 - USES ITS OWN GROWTH   *
002200* AND CHURN CONSTANTS PER FLEET ACCTG SPEC.                   *
002300***************************************************************
002400*    CHANGE LOG
002500*    --------------------------------------------------------
002600*    11/02/88  DLM  CR-1260  ORIGINAL CODING AND TESTING.
002700*    03/19/89  DLM  CR-1308  ADDED PARTS NET-ORDERS SHRINK
002800*                            FACTOR PER FLEET ACCTG REQUEST.
002900*    08/07/90  RJH  CR-1378  DATA REVENUE TIER CAP ADDED,
003000*                            CAPPED AT 5.0 PER FLEET POLICY.
003100*    01/22/92  DLM  CR-1447  CUMULATIVE TOTAL LINE MOVED TO
003200*                            CLOSING PARAGRAPH, WAS INLINE.
003300*    06/14/93  PKS  CR-1509  ENGAGED-USERS TRUNCATION CORRECTED,
003400*                            WAS ROUNDING INSTEAD OF TRUNCATING.
003500*    10/30/95  RJH  CR-1678  PROJECTION EXTENDED FROM 12 TO
003600*                            25 MONTHS (M = 0 THRU 24).
003700*    09/09/97  DLM  CR-1735  PAGE FOOTING CHANGED TO LINE 55
003800*                            TO MATCH COBANL03.
003900*    12/29/98  PKS  Y2K-0042 FOUR-DIGIT YEAR FIELDS CONFIRMED
004000*                            Y2K COMPLIANT, NO CHANGE REQUIRED.
004100*    01/14/99  PKS  Y2K-0042 SYSTEM DATE HEADER VERIFIED AFTER
004200*                            ROLLOVER TEST RUN, NO DEFECTS.
004300*    04/02/02  JTW  CR-1841  FINANCIAL REVENUE FORMULA SPLIT
004400*                            INTO THREE TERMS FOR READABILITY.
004500*    11/18/04  JTW  CR-1903  COLUMNAR REPORT HEADINGS WIDENED
004600*                            FOR SEVEN-DIGIT MONTH TOTALS.
004700*    03/05/07  RJH  CR-1968  ACTIVE-USER BASIS FOR INSURANCE,
004800*                            FINANCIAL AND DATA REVENUE CORRECTED
004900*                            TO TOTAL USERS - WAS WRONGLY SCALED
005000*                            BY THE ENGAGEMENT FACTOR, WHICH
005100*                            APPLIES TO SERVICE/PARTS ONLY.
005200*    09/17/08  RJH  CR-1985  OPENING PARAMETER-EDIT RANGE ADDED,
005300*                            PER FLEET ACCTG STANDARD FOR NEW
005400*                            CONSTANT TABLES.
005500*    --------------------------------------------------------
005600
005700
005800*    STANDARD ENVIRONMENT DIVISION HEADER.
005900 ENVIRONMENT DIVISION.
006000*    STANDARD CONFIGURATION SECTION HEADER.
006100 CONFIGURATION SECTION.
006200*    C01 CARRIES THE TOP-OF-FORM CHANNEL FOR THE PRINT FILE -
006300*    SAME CONVENTION AS COBANL03.
006400 SPECIAL-NAMES.
006500*    CHANNEL 1 DRIVES THE PRINTER TO A NEW PAGE.
006600     C01 IS TOP-OF-FORM.
006700
006800*    STANDARD INPUT-OUTPUT SECTION HEADER.
006900 INPUT-OUTPUT SECTION.
007000*    WHERE EACH FILE NAME IS TIED TO ITS LOGICAL ASSIGNMENT.
007100 FILE-CONTROL.
007200
007300*    OUTPUT MONTHLY-REVENUE FILE - ONE RECORD PER PROJECTION
007400*    MONTH, FOR DOWNSTREAM LOADING INTO FLEET ACCTG'S
007500*    FORECASTING SPREADSHEETS.
007600     SELECT MONOUT
007700*    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
007800         ASSIGN TO MONREV
007900*    FILE ORGANIZATION FOR THIS ASSIGNMENT.
008000         ORGANIZATION IS LINE SEQUENTIAL.
008100
008200*    PRINTED MONTHLY REVENUE REPORT - 132-COLUMN LISTING.
008300     SELECT PRTOUT
008400*    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
008500         ASSIGN TO MONRPT
008600*    FILE ORGANIZATION FOR THIS ASSIGNMENT.
008700         ORGANIZATION IS RECORD SEQUENTIAL.
008800
008900
009000*    STANDARD DATA DIVISION HEADER.
009100 DATA DIVISION.
009200*    STANDARD FILE SECTION HEADER.
009300 FILE SECTION.
009400
009500*    MONOUT FILE.
009600 FD  MONOUT
009700*    LABEL HANDLING FOR THIS FILE.
009800     LABEL RECORD IS OMITTED
009900*    01-LEVEL RECORD CARRIED BY THIS FD.
010000     DATA RECORD IS MR-REC
010100*    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
010200     RECORD CONTAINS 93 CHARACTERS.
010300
010400*    OUTPUT MONTHLY-REVENUE LAYOUT - ONE ROW PER PROJECTION
010500*    MONTH, USER COUNTS PLUS THE FIVE REVENUE CATEGORIES AND
010600*    THEIR MONTH TOTAL.
010700 01  MR-REC.
010800*    MR MONTH FIELD.
010900     05  MR-MONTH                PIC 9(3).
011000*    MR TOTAL USERS FIELD.
011100     05  MR-TOTAL-USERS           PIC 9(9).
011200*    MR ENGAGED USERS FIELD.
011300     05  MR-ENGAGED-USERS         PIC 9(9).
011400*    MR SERVICE REV FIELD.
011500     05  MR-SERVICE-REV           PIC S9(9)V99.
011600*    MR INSURANCE REV FIELD.
011700     05  MR-INSURANCE-REV         PIC S9(9)V99.
011800*    MR PARTS REV FIELD.
011900     05  MR-PARTS-REV             PIC S9(9)V99.
012000*    MR FINANCIAL REV FIELD.
012100     05  MR-FINANCIAL-REV         PIC S9(9)V99.
012200*    MR DATA REV FIELD.
012300     05  MR-DATA-REV              PIC S9(9)V99.
012400*    MR TOTAL REV FIELD.
012500     05  MR-TOTAL-REV             PIC S9(11)V99.
012600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
012700     05  FILLER                   PIC X(4).
012800
012900*    PRTOUT FILE.
013000 FD  PRTOUT
013100*    LABEL HANDLING FOR THIS FILE.
013200     LABEL RECORD IS OMITTED
013300*    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
013400     RECORD CONTAINS 132 CHARACTERS
013500*    PAGE DEPTH AND FOOTING LINE FOR THIS REPORT.
013600     LINAGE IS 60 WITH FOOTING AT 55
013700*    01-LEVEL RECORD CARRIED BY THIS FD.
013800     DATA RECORD IS PRTLINE.
013900
014000*    PRTLINE RECORD LAYOUT.
014100 01  PRTLINE                      PIC X(132).
014200
014300
014400*    STANDARD WORKING-STORAGE SECTION HEADER.
014500 WORKING-STORAGE SECTION.
014600
014700*    ==== RUN CONTROL FIELDS ====
014800*    SEE CR-1678 - LAST-MONTH-NBR RAISED FROM 11 TO 24 SO THE
014900*    PROJECTION NOW COVERS MONTHS 0 THROUGH 24, TWENTY-FIVE
015000*    MONTHS IN ALL.
015100 01  WORK-AREA.
015200*    C PCTR FIELD.
015300     05  C-PCTR               PIC 99         VALUE ZERO.
015400*    MO CTR FIELD.
015500     05  MO-CTR               PIC 9(3)       COMP VALUE ZERO.
015600*    LAST MONTH NBR FIELD.
015700     05  LAST-MONTH-NBR       PIC 9(3)       COMP VALUE 24.
015800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
015900     05  FILLER               PIC X(2).
016000
016100*    SYSTEM DATE FOR THE TITLE LINE AT 9900-HEADING.
016200 01  SYS-DATE.
016300*    I YEAR FIELD.
016400     05  I-YEAR               PIC 9(4).
016500*    I MONTH FIELD.
016600     05  I-MONTH              PIC 99.
016700*    I DAY FIELD.
016800     05  I-DAY                PIC 99.
016900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
017000     05  FILLER               PIC X(2).
017100
017200*    ==== INDEPENDENT MONTHLY-ENGINE GROWTH CONSTANTS ====
017300 01  MONTHLY-ENGINE-PARAMS.
017400*    ME INITIAL USERS FIELD.
017500     05  ME-INITIAL-USERS     PIC 9(7)       VALUE 25000.
017600*    ME MONTHLY GROWTH FIELD.
017700     05  ME-MONTHLY-GROWTH    PIC V9(4)      VALUE .0800.
017800*    ME MONTHLY CHURN FIELD.
017900     05  ME-MONTHLY-CHURN     PIC V9(4)      VALUE .0300.
018000*    ME ENGAGEMENT FIELD.
018100     05  ME-ENGAGEMENT        PIC V9(4)      VALUE .6500.
018200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
018300     05  FILLER               PIC X(4).
018400
018500*    ==== REVENUE-FORMULA CONSTANT TABLE (HARDCODED, 2-D) ====
018600*    ONE ROW PER CATEGORY - BASE RATE, UNIT FEE, AND SECONDARY
018700*    RATE, IN THE ORDER SERVICE/INSURANCE/PARTS/FINANCIAL/DATA.
018800*    LOOKED UP BY CAT-SUB IN THE 22XX-26XX CALC PARAGRAPHS.
018900 01  REV-FORMULA-INFO.
019000*    ROW 1 - SERVICE: BOOKING RATE, PER-BOOKING FEE, SHARE.
019100     05  FILLER  PIC X(4)     VALUE 'SERV'.
019200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
019300     05  FILLER  PIC 9V999    VALUE .025.
019400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
019500     05  FILLER  PIC 9(3)V99  VALUE 200.00.
019600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
019700     05  FILLER  PIC 9V999    VALUE .120.
019800*    ROW 2 - INSURANCE: REFERRAL RATE, FEE, CONVERSION RATE.
019900     05  FILLER  PIC X(4)     VALUE 'INSU'.
020000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
020100     05  FILLER  PIC 9V999    VALUE .035.
020200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
020300     05  FILLER  PIC 9(3)V99  VALUE 075.00.
020400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
020500     05  FILLER  PIC 9V999    VALUE .250.
020600*    ROW 3 - PARTS: ORDER RATE, FEE, NET-ORDERS SHRINK FACTOR.
020700     05  FILLER  PIC X(4)     VALUE 'PART'.
020800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
020900     05  FILLER  PIC 9V999    VALUE .045.
021000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
021100     05  FILLER  PIC 9(3)V99  VALUE 125.00.
021200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
021300     05  FILLER  PIC 9V999    VALUE .950.
021400*    ROW 4 - FINANCIAL: CONNECT RATE, FEE, SECONDARY RATE.
021500     05  FILLER  PIC X(4)     VALUE 'FINA'.
021600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
021700     05  FILLER  PIC 9V999    VALUE .450.
021800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
021900     05  FILLER  PIC 9(3)V99  VALUE 002.50.
022000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
022100     05  FILLER  PIC 9V999    VALUE .150.
022200*    ROW 5 - DATA: BASE RATE, FEE, SECONDARY RATE (TIER
022300*    BONUS IS COMPUTED SEPARATELY, CAPPED AT 5.0 - CR-1378).
022400     05  FILLER  PIC X(4)     VALUE 'DATA'.
022500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
022600     05  FILLER  PIC 9V999    VALUE 8.000.
022700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
022800     05  FILLER  PIC 9(3)V99  VALUE 000.50.
022900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
023000     05  FILLER  PIC 9V999    VALUE 3.000.
023100
023200*    TABLE VIEW OF THE FIVE FORMULA ROWS ABOVE - CAT-SUB IS SET
023300*    TO 1 THROUGH 5 BY THE 22XX-26XX PARAGRAPHS BEFORE EACH
023400*    TABLE REFERENCE, NO SEARCH NEEDED SINCE THE ROW ORDER IS
023500*    FIXED BY THE CALLING PARAGRAPH.
023600 01  REV-FORMULA-TABLE REDEFINES REV-FORMULA-INFO.
023700*    RF ROW FIELD.
023800     05  RF-ROW OCCURS 5 TIMES.
023900*    RF CODE FIELD.
024000         10  RF-CODE          PIC X(4).
024100*    RF RATE ONE FIELD.
024200         10  RF-RATE-ONE      PIC 9V999.
024300*    RF FEE FIELD.
024400         10  RF-FEE           PIC 9(3)V99.
024500*    RF RATE TWO FIELD.
024600         10  RF-RATE-TWO      PIC 9V999.
024700
024800*    ==== PROJECTION-MILESTONE TABLE (HARDCODED) ====
024900*    BANNER LINE PRINTED WHEN MO-CTR REACHES ONE OF THESE
025000*    MONTHS, PER FLEET ACCTG REQUEST FOR YEAR-END MARKERS.
025100 01  MILESTONE-INFO.
025200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
025300     05  FILLER  PIC 9(3)     VALUE 000.
025400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
025500     05  FILLER  PIC X(20)    VALUE 'PROJECTION START'.
025600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
025700     05  FILLER  PIC 9(3)     VALUE 012.
025800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
025900     05  FILLER  PIC X(20)    VALUE 'YEAR ONE COMPLETE'.
026000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
026100     05  FILLER  PIC 9(3)     VALUE 024.
026200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
026300     05  FILLER  PIC X(20)    VALUE 'YEAR TWO COMPLETE'.
026400
026500*    MILESTONE TABLE RECORD LAYOUT.
026600 01  MILESTONE-TABLE REDEFINES MILESTONE-INFO.
026700*    MS ROW FIELD.
026800     05  MS-ROW OCCURS 3 TIMES.
026900*    MS MONTH FIELD.
027000         10  MS-MONTH         PIC 9(3).
027100*    MS LABEL FIELD.
027200         10  MS-LABEL         PIC X(20).
027300
027400*    SUB MS RECORD LAYOUT.
027500 01  SUB-MS                   PIC 9   COMP VALUE ZERO.
027600
027700*    ==== COLUMN-HEADING TABLE (HARDCODED) ====
027800*    NINE REPORT COLUMN CAPTIONS, MOVED INTO THE HEADING LINE
027900*    BY 9910-BUILD-HEADING-COLS SO A WIDTH CHANGE IS ONE-TABLE.
028000 01  HEADING-COLUMN-INFO.
028100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
028200     05  FILLER  PIC X(14)    VALUE 'MONTH'.
028300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
028400     05  FILLER  PIC X(14)    VALUE 'TOTAL USERS'.
028500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
028600     05  FILLER  PIC X(14)    VALUE 'ENGAGED USERS'.
028700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
028800     05  FILLER  PIC X(14)    VALUE 'SERVICE'.
028900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
029000     05  FILLER  PIC X(14)    VALUE 'INSURANCE'.
029100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
029200     05  FILLER  PIC X(14)    VALUE 'PARTS'.
029300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
029400     05  FILLER  PIC X(14)    VALUE 'FINANCIAL'.
029500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
029600     05  FILLER  PIC X(14)    VALUE 'DATA'.
029700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
029800     05  FILLER  PIC X(14)    VALUE 'MONTH TOTAL'.
029900
030000*    HEADING COLUMN TABLE RECORD LAYOUT.
030100 01  HEADING-COLUMN-TABLE REDEFINES HEADING-COLUMN-INFO.
030200*    HC LABEL FIELD.
030300     05  HC-LABEL PIC X(14) OCCURS 9 TIMES.
030400
030500*    SUB HC RECORD LAYOUT.
030600 01  SUB-HC                   PIC 9   COMP VALUE ZERO.
030700
030800*    ==== PER-MONTH USER AND REVENUE WORK FIELDS ====
030900*    W-TOT-USERS/W-ACTIVE ARE THE SAME FIGURE - TOTAL USERS,
031000*    TRUNCATED - KEPT AS TWO FIELDS SINCE THE OUTPUT RECORD
031100*    AND THE FRACTIONAL REVENUE COMPUTES NEED DIFFERENT
031200*    DECIMAL PLACES.  W-ENG-USERS IS THE ENGAGEMENT-NARROWED
031300*    FIGURE USED ONLY BY SERVICE AND PARTS REVENUE.
031400 01  ME-WORK.
031500*    ME BASE FIELD.
031600     05  ME-BASE              PIC 9(9)V9(4).
031700*    W TOT USERS FIELD.
031800     05  W-TOT-USERS          PIC 9(9).
031900*    W ENG USERS FIELD.
032000     05  W-ENG-USERS          PIC 9(9).
032100*    W ACTIVE FIELD.
032200     05  W-ACTIVE             PIC 9(9)V99.
032300*    W SERV REV FIELD.
032400     05  W-SERV-REV           PIC S9(9)V99.
032500*    W INS REV FIELD.
032600     05  W-INS-REV            PIC S9(9)V99.
032700*    W PARTS REV FIELD.
032800     05  W-PARTS-REV          PIC S9(9)V99.
032900*    W FIN REV FIELD.
033000     05  W-FIN-REV            PIC S9(9)V99.
033100*    W DATA REV FIELD.
033200     05  W-DATA-REV           PIC S9(9)V99.
033300*    W MONTH TOTAL FIELD.
033400     05  W-MONTH-TOTAL        PIC S9(9)V99.
033500*    W BOOKINGS FIELD.
033600     05  W-BOOKINGS           PIC S9(7)V99.
033700*    W REFERRALS FIELD.
033800     05  W-REFERRALS          PIC S9(7)V99.
033900*    W ORDERS FIELD.
034000     05  W-ORDERS             PIC S9(7)V99.
034100*    W NET ORDERS FIELD.
034200     05  W-NET-ORDERS         PIC S9(7)V99.
034300*    W CONNECTED FIELD.
034400     05  W-CONNECTED          PIC S9(7)V99.
034500*    W DATA CAP FIELD.
034600     05  W-DATA-CAP           PIC S9(3)V9.
034700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
034800     05  FILLER               PIC X(4).
034900
035000*    ==== RUN-LEVEL REVENUE ACCUMULATOR ====
035100 01  GT-WORK.
035200*    GT CUM REVENUE FIELD.
035300     05  GT-CUM-REVENUE       PIC S9(13)V99   VALUE ZERO.
035400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
035500     05  FILLER               PIC X(2).
035600
035700*    SUBSCRIPTS THE REV-FORMULA TABLE - SET TO THE CATEGORY
035800*    NUMBER (1-5) AT THE TOP OF EACH 22XX-26XX CALC PARAGRAPH.
035900 01  CAT-SUB                  PIC 9           COMP VALUE ZERO.
036000
036100*    ==== OPENING PARAMETER-EDIT SWITCH AND MESSAGE AREA ====
036200*    PARAMS-BAD DRIVES THE SKIP-THE-PROJECTION BRANCH AT
036300*    0000-COBANL04 - KEPT AS A CONDITION-NAME RATHER THAN A
036400*    LITERAL COMPARE SO THE VALID VALUE IS DOCUMENTED ONCE,
036500*    HERE, SAME IDEA AS CBLANL05'S VAL- CONDITION-NAMES.
036600 01  EDIT-WORK.
036700*    ERR SWITCH FIELD.
036800     05  ERR-SWITCH           PIC X(3)        VALUE 'NO'.
036900*    CONDITION-NAME PARAMS-OK OVER THE FIELD ABOVE.
037000         88  PARAMS-OK            VALUE 'NO'.
037100*    CONDITION-NAME PARAMS-BAD OVER THE FIELD ABOVE.
037200         88  PARAMS-BAD           VALUE 'YES'.
037300*    ERR MSG WORK FIELD.
037400     05  ERR-MSG-WORK         PIC X(40)       VALUE SPACES.
037500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
037600     05  FILLER               PIC X(3).
037700
037800
037900*    ==== REPORT LINE LAYOUTS ====
038000 01  COMPANY-TITLE-LINE.
038100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
038200     05  FILLER          PIC X(6)    VALUE 'DATE: '.
038300*    O MONTH FIELD.
038400     05  O-MONTH         PIC 99.
038500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
038600     05  FILLER          PIC X       VALUE '/'.
038700*    O DAY FIELD.
038800     05  O-DAY           PIC 99.
038900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
039000     05  FILLER          PIC X       VALUE '/'.
039100*    O YEAR FIELD.
039200     05  O-YEAR          PIC 9(4).
039300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
039400     05  FILLER          PIC X(30)   VALUE SPACES.
039500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
039600     05  FILLER          PIC X(30)   VALUE
039700                            'MONTHLY PARTNERSHIP REVENUE'.
039800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
039900     05  FILLER          PIC X(44)   VALUE SPACES.
040000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
040100     05  FILLER          PIC X(6)    VALUE 'PAGE: '.
040200*    O PCTR FIELD.
040300     05  O-PCTR          PIC Z9.
040400
040500*    DIVISION LINE RECORD LAYOUT.
040600 01  DIVISION-LINE.
040700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
040800     05  FILLER          PIC X(8)    VALUE 'COBANL04'.
040900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
041000     05  FILLER          PIC X(48)   VALUE SPACES.
041100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
041200     05  FILLER          PIC X(20)   VALUE 'FLEET PARTNERSHIP DIV'.
041300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
041400     05  FILLER          PIC X(56)   VALUE SPACES.
041500
041600*    COLUMN HEADING LINE RECORD LAYOUT.
041700 01  COLUMN-HEADING-LINE.
041800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
041900     05  FILLER          PIC X(2)    VALUE SPACES.
042000*    HCL COL FIELD.
042100     05  HCL-COL         PIC X(14)   OCCURS 9 TIMES.
042200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
042300     05  FILLER          PIC X(4)    VALUE SPACES.
042400
042500*    DETAIL LINE RECORD LAYOUT.
042600 01  DETAIL-LINE.
042700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
042800     05  FILLER          PIC X(2)    VALUE SPACES.
042900*    O MO MONTH FIELD.
043000     05  O-MO-MONTH      PIC ZZ9.
043100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
043200     05  FILLER          PIC X(5)    VALUE SPACES.
043300*    O MO TOT USERS FIELD.
043400     05  O-MO-TOT-USERS  PIC ZZZ,ZZZ,ZZ9.
043500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
043600     05  FILLER          PIC X(3)    VALUE SPACES.
043700*    O MO ENG USERS FIELD.
043800     05  O-MO-ENG-USERS  PIC ZZZ,ZZZ,ZZ9.
043900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
044000     05  FILLER          PIC X(2)    VALUE SPACES.
044100*    O MO SERV FIELD.
044200     05  O-MO-SERV       PIC Z,ZZZ,ZZ9.99.
044300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
044400     05  FILLER          PIC X       VALUE SPACES.
044500*    O MO INS FIELD.
044600     05  O-MO-INS        PIC Z,ZZZ,ZZ9.99.
044700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
044800     05  FILLER          PIC X       VALUE SPACES.
044900*    O MO PARTS FIELD.
045000     05  O-MO-PARTS      PIC Z,ZZZ,ZZ9.99.
045100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
045200     05  FILLER          PIC X       VALUE SPACES.
045300*    O MO FIN FIELD.
045400     05  O-MO-FIN        PIC Z,ZZZ,ZZ9.99.
045500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
045600     05  FILLER          PIC X       VALUE SPACES.
045700*    O MO DATA FIELD.
045800     05  O-MO-DATA       PIC Z,ZZZ,ZZ9.99.
045900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
046000     05  FILLER          PIC X       VALUE SPACES.
046100*    O MO TOTAL FIELD.
046200     05  O-MO-TOTAL      PIC ZZ,ZZZ,ZZ9.99.
046300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
046400     05  FILLER          PIC X(11)   VALUE SPACES.
046500
046600*    MILESTONE LINE RECORD LAYOUT.
046700 01  MILESTONE-LINE.
046800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
046900     05  FILLER          PIC X(6)    VALUE SPACES.
047000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
047100     05  FILLER          PIC X(4)    VALUE '*** '.
047200*    O MS LABEL FIELD.
047300     05  O-MS-LABEL      PIC X(20).
047400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
047500     05  FILLER          PIC X(4)    VALUE ' ***'.
047600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
047700     05  FILLER          PIC X(98)   VALUE SPACES.
047800
047900*    CUMULATIVE LINE RECORD LAYOUT.
048000 01  CUMULATIVE-LINE.
048100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
048200     05  FILLER          PIC X(6)    VALUE SPACES.
048300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
048400     05  FILLER          PIC X(26)   VALUE
048500                            'CUMULATIVE TOTAL REVENUE: '.
048600*    O GT CUM FIELD.
048700     05  O-GT-CUM        PIC $$,$$$,$$$,$$$,$$9.99.
048800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
048900     05  FILLER          PIC X(79)   VALUE SPACES.
049000
049100*    ERROR LINE RECORD LAYOUT.
049200 01  ERROR-LINE.
049300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
049400     05  FILLER          PIC X(6)    VALUE SPACES.
049500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
049600     05  FILLER          PIC X(16)   VALUE 'PARAMETER ERROR:'.
049700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
049800     05  FILLER          PIC X(2)    VALUE SPACES.
049900*    O ERR MSG FIELD.
050000     05  O-ERR-MSG       PIC X(40).
050100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
050200     05  FILLER          PIC X(68)   VALUE SPACES.
050300
050400*    BLANK LINE RECORD LAYOUT.
050500 01  BLANK-LINE.
050600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
050700     05  FILLER          PIC X(132)  VALUE SPACES.
050800
050900
051000*    STANDARD PROCEDURE DIVISION HEADER.
051100 PROCEDURE DIVISION.
051200
051300*    MAINLINE - EDIT THE OPENING CONSTANTS, THEN EITHER RUN THE
051400*    25-MONTH PROJECTION OR SKIP STRAIGHT TO CLOSING IF THE
051500*    CONSTANT TABLE FAILED EDIT.
051600 0000-COBANL04.
051700*    INVOKE 1000-INIT.
051800     PERFORM 1000-INIT.
051900
052000*    TEST WHETHER PARAMS-BAD.
052100     IF PARAMS-BAD
052200*    INVOKE 3000-CLOSING.
052300         PERFORM 3000-CLOSING
052400*    OTHERWISE -
052500     ELSE
052600*    INVOKE 2000-MAINLINE.
052700         PERFORM 2000-MAINLINE
052800             VARYING MO-CTR FROM 0 BY 1
052900                 UNTIL MO-CTR > LAST-MONTH-NBR
053000*    INVOKE 3000-CLOSING.
053100         PERFORM 3000-CLOSING
053200*    END OF THE TEST ABOVE.
053300     END-IF.
053400
053500*    END OF THE RUN.
053600     STOP RUN.
053700
053800
053900*    PRIMES THE REPORT DATE LINE, OPENS BOTH OUTPUT FILES, EDITS
054000*    THE OPENING GROWTH/CHURN/ENGAGEMENT CONSTANTS, PRINTS PAGE
054100*    1'S HEADING, AND PRINTS A PARAMETER-ERROR LINE IF THE EDIT
054200*    FAILED SO THE REJECT REASON STILL SHOWS UP ON THE REPORT.
054300 1000-INIT.
054400*    SET SYS-DATE FROM FUNCTION CURRENT-DATE.
054500     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
054600*    SET O-MONTH FROM I-MONTH.
054700     MOVE I-MONTH TO O-MONTH.
054800*    SET O-DAY FROM I-DAY.
054900     MOVE I-DAY   TO O-DAY.
055000*    SET O-YEAR FROM I-YEAR.
055100     MOVE I-YEAR  TO O-YEAR.
055200
055300*    OPEN OUTPUT MONOUT FOR THIS RUN.
055400     OPEN OUTPUT MONOUT.
055500*    OPEN OUTPUT PRTOUT FOR THIS RUN.
055600     OPEN OUTPUT PRTOUT.
055700
055800*    SET ME-BASE FROM ME-INITIAL-USERS.
055900     MOVE ME-INITIAL-USERS TO ME-BASE.
056000
056100*    RUN THE 2050-VALIDATE-PARAMS THRU 2050-EXIT RANGE.
056200     PERFORM 2050-VALIDATE-PARAMS THRU 2050-EXIT.
056300
056400*    INVOKE 9900-HEADING.
056500     PERFORM 9900-HEADING.
056600
056700*    TEST WHETHER PARAMS-BAD.
056800     IF PARAMS-BAD
056900*    SET O-ERR-MSG FROM ERR-MSG-WORK.
057000         MOVE ERR-MSG-WORK TO O-ERR-MSG
057100*    PRINT ERROR-LINE AS PRTLINE.
057200         WRITE PRTLINE FROM ERROR-LINE
057300*    SPACING BEFORE THE LINE WRITES.
057400             AFTER ADVANCING 2 LINES
057500*    END OF THE TEST ABOVE.
057600     END-IF.
057700
057800
057900*    ---- EDIT THE GROWTH/CHURN/ENGAGEMENT CONSTANTS AT OPEN ----
058000*    SAME SHAPE AS COBANL03'S SCENARIO EDIT - SWITCH UP FRONT,
058100*    ONE IF-TEST PER CONSTANT, GO TO THE EXIT PARAGRAPH THE
058200*    FIRST TIME A TEST FAILS.  THESE CONSTANTS ARE HARDCODED
058300*    TODAY BUT FLEET ACCTG WANTS THEM EDITED THE SAME AS ANY
058400*    OTHER TABLE IN CASE THEY ARE EVER MADE PARM-DRIVEN.
058500 2050-VALIDATE-PARAMS.
058600*    SET ERR-SWITCH FROM 'YES'.
058700     MOVE 'YES' TO ERR-SWITCH.
058800
058900*    TEST WHETHER ME-INITIAL-USERS = ZERO.
059000     IF ME-INITIAL-USERS = ZERO
059100*    SET ERR-MSG-WORK FROM 'INITIAL USER BASE MUST BE NONZERO.'.
059200         MOVE 'INITIAL USER BASE MUST BE NONZERO.' TO ERR-MSG-WORK
059300*    BRANCH TO 2050-EXIT.
059400         GO TO 2050-EXIT
059500*    END OF THE TEST ABOVE.
059600     END-IF.
059700
059800*    TEST WHETHER ME-MONTHLY-CHURN > ME-MONTHLY-GROWTH + 1.
059900     IF ME-MONTHLY-CHURN > ME-MONTHLY-GROWTH + 1
060000*    MOVE 'CHURN RATE CANNOT EXCEED GROWTH RATE.' TO.
060100         MOVE 'CHURN RATE CANNOT EXCEED GROWTH RATE.' TO
060200             ERR-MSG-WORK
060300*    BRANCH TO 2050-EXIT.
060400         GO TO 2050-EXIT
060500*    END OF THE TEST ABOVE.
060600     END-IF.
060700
060800*    TEST WHETHER ME-ENGAGEMENT > 1.0000.
060900     IF ME-ENGAGEMENT > 1.0000
061000*    MOVE 'ENGAGEMENT FACTOR CANNOT EXCEED 1.0.' TO.
061100         MOVE 'ENGAGEMENT FACTOR CANNOT EXCEED 1.0.' TO
061200             ERR-MSG-WORK
061300*    BRANCH TO 2050-EXIT.
061400         GO TO 2050-EXIT
061500*    END OF THE TEST ABOVE.
061600     END-IF.
061700
061800*    SET ERR-SWITCH FROM 'NO'.
061900     MOVE 'NO' TO ERR-SWITCH.
062000
062100*    2050 EXIT.
062200 2050-EXIT.
062300     EXIT.
062400
062500
062600*    ONE PASS PER PROJECTION MONTH - GROW THE USER BASE, PRICE
062700*    ALL FIVE REVENUE CATEGORIES OFF IT, ROLL THE MONTH TOTAL
062800*    INTO THE RUN'S CUMULATIVE REVENUE, THEN WRITE THE OUTPUT
062900*    RECORD/PRINT LINE AND CHECK FOR A MILESTONE BANNER.
063000 2000-MAINLINE.
063100*    INVOKE 2100-USER-METRICS.
063200     PERFORM 2100-USER-METRICS.
063300*    INVOKE 2200-SERVICE-CALC.
063400     PERFORM 2200-SERVICE-CALC.
063500*    INVOKE 2300-INSURANCE-CALC.
063600     PERFORM 2300-INSURANCE-CALC.
063700*    INVOKE 2400-PARTS-CALC.
063800     PERFORM 2400-PARTS-CALC.
063900*    INVOKE 2500-FINANCIAL-CALC.
064000     PERFORM 2500-FINANCIAL-CALC.
064100*    INVOKE 2600-DATA-CALC.
064200     PERFORM 2600-DATA-CALC.
064300
064400*    ADD W-SERV-REV W-INS-REV W-PARTS-REV W-FIN-REV W-DATA-REV.
064500     ADD W-SERV-REV W-INS-REV W-PARTS-REV W-FIN-REV W-DATA-REV
064600         GIVING W-MONTH-TOTAL.
064700*    ACCUMULATE W-MONTH-TOTAL INTO GT-CUM-REVENUE.
064800     ADD W-MONTH-TOTAL TO GT-CUM-REVENUE.
064900
065000*    INVOKE 2700-MONTH-OUTPUT.
065100     PERFORM 2700-MONTH-OUTPUT.
065200*    INVOKE 2710-MILESTONE-CHECK.
065300     PERFORM 2710-MILESTONE-CHECK.
065400
065500
065600*    ---- COMPOUND USER BASE AND TRUNCATE TO WHOLE USERS ----
065700*    ACTIVE USERS = TOTAL USERS, NOT ENGAGEMENT-SCALED - THE
065800*    ENGAGEMENT FACTOR NARROWS TOTAL USERS TO ENGAGED USERS
065900*    ONLY, FEEDING SERVICE/PARTS BELOW. SEE CR-1968.
066000 2100-USER-METRICS.
066100*    TEST WHETHER MO-CTR > 0.
066200     IF MO-CTR > 0
066300*    DERIVE ME-BASE.
066400         COMPUTE ME-BASE = ME-BASE +
066500             (ME-BASE * ME-MONTHLY-GROWTH) -
066600             (ME-BASE * ME-MONTHLY-CHURN)
066700*    END OF THE TEST ABOVE.
066800     END-IF.
066900
067000*    SET W-TOT-USERS FROM ME-BASE.
067100     MOVE ME-BASE TO W-TOT-USERS.
067200*    SET W-ACTIVE FROM W-TOT-USERS.
067300     MOVE W-TOT-USERS TO W-ACTIVE.
067400
067500*    DERIVE W-ENG-USERS.
067600     COMPUTE W-ENG-USERS = ME-BASE * ME-ENGAGEMENT.
067700
067800
067900*    ---- SERVICE-PROVIDER COMMISSION REVENUE ----
068000*    BOOKED ON ENGAGED USERS, NOT TOTAL - ONLY ENGAGED USERS
068100*    ACTUALLY CALL FOR SERVICE APPOINTMENTS.  ROW 1 OF THE
068200*    REV-FORMULA TABLE: BOOKING RATE, PER-BOOKING FEE, AND A
068300*    COMMISSION-SHARE FACTOR TAKEN BY THE PARTNER NETWORK.
068400 2200-SERVICE-CALC.
068500*    SET CAT-SUB FROM 1.
068600     MOVE 1 TO CAT-SUB.
068700*    DERIVE W-BOOKINGS (ROUNDED).
068800     COMPUTE W-BOOKINGS ROUNDED = W-ENG-USERS * RF-RATE-ONE(CAT-SUB).
068900*    DERIVE W-SERV-REV (ROUNDED).
069000     COMPUTE W-SERV-REV ROUNDED =
069100         W-BOOKINGS * RF-FEE(CAT-SUB) * RF-RATE-TWO(CAT-SUB).
069200
069300
069400*    ---- INSURANCE REFERRAL REVENUE, THREE-TERM FORMULA ----
069500*    PRICED OFF TOTAL ACTIVE USERS, NOT THE ENGAGEMENT-NARROWED
069600*    COUNT - EVERY ACTIVE USER IS AN INSURANCE REFERRAL
069700*    CANDIDATE REGARDLESS OF SERVICE ENGAGEMENT.  SEE CR-1968.
069800*    THREE TERMS: BASE REFERRAL FEE, A FLAT PER-1000-USERS
069900*    BONUS, AND A SECONDARY CONVERSION-RATE TERM.
070000 2300-INSURANCE-CALC.
070100*    SET CAT-SUB FROM 2.
070200     MOVE 2 TO CAT-SUB.
070300*    DERIVE W-REFERRALS (ROUNDED).
070400     COMPUTE W-REFERRALS ROUNDED = W-ACTIVE * RF-RATE-ONE(CAT-SUB).
070500*    DERIVE W-INS-REV (ROUNDED).
070600     COMPUTE W-INS-REV ROUNDED =
070700         (W-REFERRALS * RF-FEE(CAT-SUB)) +
070800         ((W-ACTIVE / 1000 * 8) * 15) +
070900         (W-REFERRALS * RF-RATE-TWO(CAT-SUB) * 25).
071000
071100
071200*    ---- PARTS / RETAIL REVENUE, WITH ORDER-SHRINK FACTOR ----
071300*    BOOKED ON ENGAGED USERS LIKE SERVICE REVENUE ABOVE.
071400*    RF-RATE-TWO HERE IS THE NET-ORDERS SHRINK FACTOR - SOME
071500*    RAW ORDERS DO NOT CONVERT TO A COMPLETED PARTS SALE.
071600*    SEE CR-1308.
071700 2400-PARTS-CALC.
071800*    SET CAT-SUB FROM 3.
071900     MOVE 3 TO CAT-SUB.
072000*    DERIVE W-ORDERS (ROUNDED).
072100     COMPUTE W-ORDERS ROUNDED = W-ENG-USERS * RF-RATE-ONE(CAT-SUB).
072200*    DERIVE W-NET-ORDERS (ROUNDED).
072300     COMPUTE W-NET-ORDERS ROUNDED = W-ORDERS * RF-RATE-TWO(CAT-SUB).
072400*    DERIVE W-PARTS-REV (ROUNDED).
072500     COMPUTE W-PARTS-REV ROUNDED = W-NET-ORDERS * RF-FEE(CAT-SUB) * .08.
072600
072700
072800*    ---- FINANCIAL-SERVICES REVENUE, THREE-TERM FORMULA ----
072900*    PRICED OFF TOTAL ACTIVE USERS, SAME BASIS AS INSURANCE -
073000*    FINANCING OFFERS GO OUT TO THE WHOLE ACTIVE BASE.  SEE
073100*    CR-1841 - FORMULA SPLIT INTO THE THREE TERMS BELOW FOR
073200*    READABILITY, NO CHANGE TO THE RESULT.
073300 2500-FINANCIAL-CALC.
073400*    SET CAT-SUB FROM 4.
073500     MOVE 4 TO CAT-SUB.
073600*    DERIVE W-CONNECTED (ROUNDED).
073700     COMPUTE W-CONNECTED ROUNDED = W-ACTIVE * RF-RATE-ONE(CAT-SUB).
073800*    DERIVE W-FIN-REV (ROUNDED).
073900     COMPUTE W-FIN-REV ROUNDED =
074000         (W-CONNECTED * RF-FEE(CAT-SUB)) +
074100         (W-CONNECTED * 12 * .25) +
074200         (W-CONNECTED * RF-RATE-TWO(CAT-SUB) * 5.00).
074300
074400
074500*    ---- DATA-SERVICES REVENUE, TIER BONUS CAPPED AT 5.0 ----
074600*    PRICED OFF TOTAL ACTIVE USERS.  W-DATA-CAP SCALES A FLAT
074700*    TIER BONUS WITH THE SIZE OF THE USER BASE BUT IS HELD AT
074800*    A CEILING OF 5.0 SO THE BONUS TERM CANNOT RUN AWAY ON A
074900*    VERY LARGE PROJECTION.  SEE CR-1378.
075000 2600-DATA-CALC.
075100*    SET CAT-SUB FROM 5.
075200     MOVE 5 TO CAT-SUB.
075300
075400*    TEST WHETHER (W-ACTIVE / 10000) > 5.0.
075500     IF (W-ACTIVE / 10000) > 5.0
075600*    SET W-DATA-CAP FROM 5.0.
075700         MOVE 5.0 TO W-DATA-CAP
075800*    OTHERWISE -
075900     ELSE
076000*    DERIVE W-DATA-CAP (ROUNDED).
076100         COMPUTE W-DATA-CAP ROUNDED = W-ACTIVE / 10000
076200*    END OF THE TEST ABOVE.
076300     END-IF.
076400
076500*    DERIVE W-DATA-REV (ROUNDED).
076600     COMPUTE W-DATA-REV ROUNDED =
076700         (W-ACTIVE * RF-RATE-ONE(CAT-SUB) * RF-FEE(CAT-SUB)) +
076800         ((W-ACTIVE / 1000 * 15) * RF-RATE-TWO(CAT-SUB)) +
076900         (2500 * W-DATA-CAP).
077000
077100
077200*    ---- WRITE THE MONTHLY-REV-RECORD AND PRINT THE LINE ----
077300*    SAME FIGURES GO TO BOTH THE OUTPUT FILE AND THE PRINTED
077400*    DETAIL LINE SO THE TWO NEVER DRIFT APART FOR A GIVEN
077500*    MONTH.
077600 2700-MONTH-OUTPUT.
077700*    SET MR-REC FROM SPACES.
077800     MOVE SPACES TO MR-REC.
077900*    SET MR-MONTH FROM MO-CTR.
078000     MOVE MO-CTR          TO MR-MONTH.
078100*    SET MR-TOTAL-USERS FROM W-TOT-USERS.
078200     MOVE W-TOT-USERS     TO MR-TOTAL-USERS.
078300*    SET MR-ENGAGED-USERS FROM W-ENG-USERS.
078400     MOVE W-ENG-USERS     TO MR-ENGAGED-USERS.
078500*    SET MR-SERVICE-REV FROM W-SERV-REV.
078600     MOVE W-SERV-REV      TO MR-SERVICE-REV.
078700*    SET MR-INSURANCE-REV FROM W-INS-REV.
078800     MOVE W-INS-REV       TO MR-INSURANCE-REV.
078900*    SET MR-PARTS-REV FROM W-PARTS-REV.
079000     MOVE W-PARTS-REV     TO MR-PARTS-REV.
079100*    SET MR-FINANCIAL-REV FROM W-FIN-REV.
079200     MOVE W-FIN-REV       TO MR-FINANCIAL-REV.
079300*    SET MR-DATA-REV FROM W-DATA-REV.
079400     MOVE W-DATA-REV      TO MR-DATA-REV.
079500*    SET MR-TOTAL-REV FROM W-MONTH-TOTAL.
079600     MOVE W-MONTH-TOTAL   TO MR-TOTAL-REV.
079700
079800*    WRITE MR-REC.
079900     WRITE MR-REC.
080000
080100*    SET O-MO-MONTH FROM MO-CTR.
080200     MOVE MO-CTR          TO O-MO-MONTH.
080300*    SET O-MO-TOT-USERS FROM W-TOT-USERS.
080400     MOVE W-TOT-USERS     TO O-MO-TOT-USERS.
080500*    SET O-MO-ENG-USERS FROM W-ENG-USERS.
080600     MOVE W-ENG-USERS     TO O-MO-ENG-USERS.
080700*    SET O-MO-SERV FROM W-SERV-REV.
080800     MOVE W-SERV-REV      TO O-MO-SERV.
080900*    SET O-MO-INS FROM W-INS-REV.
081000     MOVE W-INS-REV       TO O-MO-INS.
081100*    SET O-MO-PARTS FROM W-PARTS-REV.
081200     MOVE W-PARTS-REV     TO O-MO-PARTS.
081300*    SET O-MO-FIN FROM W-FIN-REV.
081400     MOVE W-FIN-REV       TO O-MO-FIN.
081500*    SET O-MO-DATA FROM W-DATA-REV.
081600     MOVE W-DATA-REV      TO O-MO-DATA.
081700*    SET O-MO-TOTAL FROM W-MONTH-TOTAL.
081800     MOVE W-MONTH-TOTAL   TO O-MO-TOTAL.
081900
082000*    PRINT DETAIL-LINE AS PRTLINE.
082100     WRITE PRTLINE FROM DETAIL-LINE
082200*    SPACING BEFORE THE LINE WRITES.
082300         AFTER ADVANCING 1 LINE
082400*    PAGE OVERFLOW TRAP - START A FRESH PAGE.
082500             AT EOP PERFORM 9900-HEADING.
082600
082700
082800*    ---- PRINT A YEAR-END BANNER WHEN MO-CTR IS A MILESTONE ----
082900*    ONLY THREE MONTHS ARE MILESTONES (0, 12, 24) - IF MO-CTR
083000*    IS NOT ONE OF THEM THE SEARCH RUNS OFF THE END OF THE
083100*    TABLE (SUB-MS > 3) AND NO BANNER PRINTS, WHICH IS THE
083200*    NORMAL CASE FOR 22 OF THE 25 PROJECTION MONTHS.
083300 2710-MILESTONE-CHECK.
083400*    SET SUB-MS FROM 1.
083500     MOVE 1 TO SUB-MS.
083600*    INVOKE 2715-MILESTONE-SEARCH.
083700     PERFORM 2715-MILESTONE-SEARCH
083800         UNTIL SUB-MS > 3
083900             OR MO-CTR = MS-MONTH(SUB-MS).
084000
084100*    TEST WHETHER SUB-MS < 4.
084200     IF SUB-MS < 4
084300*    SET O-MS-LABEL FROM MS-LABEL(SUB-MS).
084400         MOVE MS-LABEL(SUB-MS) TO O-MS-LABEL
084500*    PRINT MILESTONE-LINE AS PRTLINE.
084600         WRITE PRTLINE FROM MILESTONE-LINE
084700*    SPACING BEFORE THE LINE WRITES.
084800             AFTER ADVANCING 1 LINE
084900*    PAGE OVERFLOW TRAP - START A FRESH PAGE.
085000                 AT EOP PERFORM 9900-HEADING
085100*    END OF THE TEST ABOVE.
085200     END-IF.
085300
085400
085500*    SERIAL SEARCH OF THE THREE-ROW MILESTONE TABLE.
085600 2715-MILESTONE-SEARCH.
085700*    ACCUMULATE 1 INTO SUB-MS.
085800     ADD 1 TO SUB-MS.
085900
086000
086100*    CLOSING - PRINT THE CUMULATIVE REVENUE LINE AND CLOSE
086200*    BOTH FILES.  RUNS EVEN WHEN THE OPENING EDIT FAILED, SO
086300*    THE FILES ARE ALWAYS LEFT IN A CLOSED, READABLE STATE.
086400 3000-CLOSING.
086500*    INVOKE 3100-CUMULATIVE-LINE.
086600     PERFORM 3100-CUMULATIVE-LINE.
086700
086800*    CLOSE MONOUT AT RUN END.
086900     CLOSE MONOUT.
087000*    CLOSE PRTOUT AT RUN END.
087100     CLOSE PRTOUT.
087200
087300
087400*    SEE CR-1447 - THIS WAS FORMERLY PRINTED INLINE AFTER EACH
087500*    MONTH AND IS NOW A SINGLE LINE AT THE END OF THE RUN.
087600 3100-CUMULATIVE-LINE.
087700*    SET O-GT-CUM FROM GT-CUM-REVENUE.
087800     MOVE GT-CUM-REVENUE TO O-GT-CUM.
087900*    PRINT CUMULATIVE-LINE AS PRTLINE.
088000     WRITE PRTLINE FROM CUMULATIVE-LINE
088100*    SPACING BEFORE THE LINE WRITES.
088200         AFTER ADVANCING 2 LINES.
088300
088400
088500*    PAGE HEADING - CALLED FOR PAGE 1 AND AGAIN ON EVERY
088600*    AT-EOP CONDITION FROM THE DETAIL AND MILESTONE LINE
088700*    WRITES ABOVE.  SEE CR-1735 - FOOTING AT 55, SAME AS
088800*    COBANL03.  SEE CR-1903 - COLUMNS WIDENED FOR SEVEN-DIGIT
088900*    MONTH TOTALS ON LARGE PROJECTIONS.
089000 9900-HEADING.
089100*    ACCUMULATE 1 INTO C-PCTR.
089200     ADD 1 TO C-PCTR.
089300*    SET O-PCTR FROM C-PCTR.
089400     MOVE C-PCTR TO O-PCTR.
089500
089600*    INVOKE 9910-BUILD-HEADING-COLS.
089700     PERFORM 9910-BUILD-HEADING-COLS
089800         VARYING SUB-HC FROM 1 BY 1 UNTIL SUB-HC > 9.
089900
090000*    PRINT COMPANY-TITLE-LINE AS PRTLINE.
090100     WRITE PRTLINE FROM COMPANY-TITLE-LINE
090200*    SPACING BEFORE THE LINE WRITES.
090300         AFTER ADVANCING PAGE.
090400*    PRINT DIVISION-LINE AS PRTLINE.
090500     WRITE PRTLINE FROM DIVISION-LINE
090600*    SPACING BEFORE THE LINE WRITES.
090700         AFTER ADVANCING 1 LINE.
090800*    PRINT BLANK-LINE AS PRTLINE.
090900     WRITE PRTLINE FROM BLANK-LINE
091000*    SPACING BEFORE THE LINE WRITES.
091100         AFTER ADVANCING 1 LINE.
091200*    PRINT COLUMN-HEADING-LINE AS PRTLINE.
091300     WRITE PRTLINE FROM COLUMN-HEADING-LINE
091400*    SPACING BEFORE THE LINE WRITES.
091500         AFTER ADVANCING 2 LINES.
091600
091700
091800*    ---- MOVE EACH CAPTION FROM THE TABLE INTO THE HEADING ----
091900*    NINE COLUMNS, NINE CAPTIONS - A WIDTH CHANGE IS A ONE-
092000*    TABLE EDIT RATHER THAN NINE SEPARATE MOVE STATEMENTS.
092100 9910-BUILD-HEADING-COLS.
092200*    SET HCL-COL(SUB-HC) FROM HC-LABEL(SUB-HC).
092300     MOVE HC-LABEL(SUB-HC) TO HCL-COL(SUB-HC).
