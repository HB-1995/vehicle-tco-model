000100*    STANDARD IDENTIFICATION DIVISION HEADER.
000200 IDENTIFICATION DIVISION.
000300*    PROGRAM NAME AS CARRIED IN THE CATALOGED PROCEDURE.
000400 PROGRAM-ID.             COBANL03.
000500*    ORIGINAL CODING CREDIT.
000600 AUTHOR.                 R J HARTWELL.
000700*    SHOP OF RECORD.
000800 INSTALLATION.           CONTINENTAL FLEET SYSTEMS INC.
000900*    ORIGINAL CODING DATE.
001000 DATE-WRITTEN.           03/14/87.
001100*    LEFT BLANK - FILLED IN BY THE COMPILER LISTING.
001200 DATE-COMPILED.
001300*    DISTRIBUTION RESTRICTION.
001400 SECURITY.               COMPANY CONFIDENTIAL - FLEET DIV USE ONLY.
001500
001600***************************************************************
001700*  - CASE PROBLEM CP3 -  VEHICLE TCO / PARTNER REVENUE -      *
001800* COMPUTES PER-SCENARIO COST OF OWNERSHIP, PARTNERSHIP        *
001900* REVENUE STREAMS, AND PROFITABILITY ANALYSIS FOR THE FLEET   *
002000* PARTNERSHIP PROGRAM.  USES 2-D HARDCODED RATE TABLES AS     *
002100* INTRODUCED ON CP2, PLUS A SECOND TABLE FOR TIER MULTIPLIERS.*
002200***************************************************************
002300*    CHANGE LOG
002400*    --------------------------------------------------------
002500*    03/14/87  RJH  CR-1140  ORIGINAL CODING AND TESTING.
002600*    09/02/87  RJH  CR-1188  ADDED REGISTRATION AND INSURANCE
002700*                            BASIS TRACKS PER FLEET ACCTG.
002800*    04/11/88  DLM  CR-1253  CORRECTED MAINTENANCE AGING
002900*                            FACTOR, WAS OFF BY ONE YEAR.
003000*    01/09/89  DLM  CR-1301  ADDED ENTERPRISE TIER RATE ROW.
003100*    06/30/90  RJH  CR-1390  REVENUE STREAM TOTALS NOW CARRY
003200*                            TO ANNUAL SERIES FOR MULTI-YEAR
003300*                            OWNERSHIP SCENARIOS.
003400*    02/18/91  PKS  CR-1455  RECOMMENDATION MESSAGE TABLE
003500*                            ADDED, FIVE STANDARD RULES.
003600*    11/05/92  DLM  CR-1522  GRAND TOTAL BLOCK AT EOF, PER
003700*                            FLEET ACCTG REQUEST.
003800*    07/19/94  PKS  CR-1601  BREAK-EVEN MONTHS CALC CORRECTED
003900*                            FOR NON-PROFITABLE SCENARIOS.
004000*    03/02/96  RJH  CR-1689  VEHICLE TABLE LOOKUP DEFAULTS TO
004100*                            GASOLINE ROW ON UNKNOWN CODE.
004200*    08/14/97  DLM  CR-1742  PAGE FOOTING CHANGED TO LINE 55.
004300*    12/29/98  PKS  Y2K-0041 FOUR-DIGIT YEAR FIELDS CONFIRMED
004400*                            Y2K COMPLIANT, NO CHANGE REQUIRED.
004500*    01/14/99  PKS  Y2K-0041 SYSTEM DATE HEADER VERIFIED AFTER
004600*                            ROLLOVER TEST RUN, NO DEFECTS.
004700*    05/06/01  JTW  CR-1815  MEAN-ACTIVE USERS NOW CARRIED TO
004800*                            FOUR DECIMALS THROUGH REV CALC.
004900*    10/23/03  JTW  CR-1877  ENTERPRISE SOLUTIONS REVENUE LINE
005000*                            ADDED TO SCENARIO REPORT.
005100*    02/11/06  JTW  CR-1944  ANNUAL REVENUE SERIES FACTOR
005200*                            DOCUMENTED, NO LOGIC CHANGE.
005300*    09/17/08  RJH  CR-1985  SCENARIO-FIELD EDIT RANGE ADDED
005400*                            AHEAD OF TCO/REVENUE CALCS, PER
005500*                            FLEET ACCTG STANDARD FOR BAD DATA.
005600*    04/30/10  RJH  CR-2017  PARTNER TIER EDIT PULLED OUT OF
005700*                            2050-VALIDATE-SCEN - IT WAS BOUNCING
005800*                            VALID SCENARIOS CARRYING A NEW OR
005900*                            MISCODED TIER LETTER INSTEAD OF
006000*                            LETTING 2310-TIER-LOOKUP DEFAULT
006100*                            THEM TO PREMIUM PER THE RULE.
006200*    --------------------------------------------------------
006300
006400
006500*    STANDARD ENVIRONMENT DIVISION HEADER.
006600 ENVIRONMENT DIVISION.
006700*    STANDARD CONFIGURATION SECTION HEADER.
006800 CONFIGURATION SECTION.
006900*    C01 CARRIES THE TOP-OF-FORM CHANNEL FOR THE PRINT FILE -
007000*    SAME CONVENTION AS CP1 AND CP2.
007100 SPECIAL-NAMES.
007200*    CHANNEL 1 DRIVES THE PRINTER TO A NEW PAGE.
007300     C01 IS TOP-OF-FORM.
007400
007500*    STANDARD INPUT-OUTPUT SECTION HEADER.
007600 INPUT-OUTPUT SECTION.
007700*    WHERE EACH FILE NAME IS TIED TO ITS LOGICAL ASSIGNMENT.
007800 FILE-CONTROL.
007900
008000*    INPUT SCENARIO FILE - ONE FIXED 46-BYTE RECORD PER
008100*    VEHICLE/PARTNERSHIP SCENARIO TO BE PRICED.
008200     SELECT SCENARIO-MASTER
008300*    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
008400         ASSIGN TO TCOSCEN
008500*    FILE ORGANIZATION FOR THIS ASSIGNMENT.
008600         ORGANIZATION IS LINE SEQUENTIAL.
008700
008800*    PER-SCENARIO SUMMARY FILE - ONE RECORD PER SCENARIO, FOR
008900*    DOWNSTREAM SPREADSHEET/COMPARISON WORK.
009000     SELECT SUMOUT
009100*    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
009200         ASSIGN TO TCOSUM
009300*    FILE ORGANIZATION FOR THIS ASSIGNMENT.
009400         ORGANIZATION IS LINE SEQUENTIAL.
009500
009600*    PER-SCENARIO-YEAR DETAIL FILE - ONE RECORD PER YEAR OF
009700*    EACH SCENARIO'S OWNERSHIP TERM.
009800     SELECT DETOUT
009900*    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
010000         ASSIGN TO TCODET
010100*    FILE ORGANIZATION FOR THIS ASSIGNMENT.
010200         ORGANIZATION IS LINE SEQUENTIAL.
010300
010400*    PRINTED SCENARIO REPORT - 132-COLUMN LISTING, SAME LINAGE
010500*    CONVENTION AS CP1 AND CP2.
010600     SELECT PRTOUT
010700*    LOGICAL FILE NAME AS CARRIED IN THE RUN JCL.
010800         ASSIGN TO TCORPT
010900*    FILE ORGANIZATION FOR THIS ASSIGNMENT.
011000         ORGANIZATION IS RECORD SEQUENTIAL.
011100
011200
011300*    STANDARD DATA DIVISION HEADER.
011400 DATA DIVISION.
011500*    STANDARD FILE SECTION HEADER.
011600 FILE SECTION.
011700
011800*    SCENARIO MASTER FILE.
011900 FD  SCENARIO-MASTER
012000*    LABEL HANDLING FOR THIS FILE.
012100     LABEL RECORD IS STANDARD
012200*    01-LEVEL RECORD CARRIED BY THIS FD.
012300     DATA RECORD IS SCEN-REC
012400*    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
012500     RECORD CONTAINS 46 CHARACTERS.
012600
012700*    INPUT SCENARIO LAYOUT - ONE VEHICLE/PARTNERSHIP SCENARIO
012800*    TO BE COSTED AND PRICED BY THE PROGRAM BELOW.  FIELDS
012900*    COME FROM THE FLEET PARTNERSHIP PLANNING WORKSHEET.
013000 01  SCEN-REC.
013100*    SCEN NAME FIELD.
013200     05  SCEN-NAME               PIC X(12).
013300*    SCEN VEHICLE TYPE FIELD.
013400     05  SCEN-VEHICLE-TYPE       PIC X(2).
013500*    SCEN BASE PRICE FIELD.
013600     05  SCEN-BASE-PRICE         PIC 9(6).
013700*    SCEN ANNUAL MILEAGE FIELD.
013800     05  SCEN-ANNUAL-MILEAGE     PIC 9(5).
013900*    SCEN OWNERSHIP YEARS FIELD.
014000     05  SCEN-OWNERSHIP-YEARS    PIC 99.
014100*    SCEN PARTNER TIER FIELD.
014200     05  SCEN-PARTNER-TIER       PIC X(1).
014300*    CONDITION-NAME VAL-TIER OVER THE FIELD ABOVE.
014400         88  VAL-TIER                VALUES 'B' 'P' 'E'.
014500*    SCEN PARTNER COUNT FIELD.
014600     05  SCEN-PARTNER-COUNT      PIC 9(3).
014700*    SCEN FUEL PRICE FIELD.
014800     05  SCEN-FUEL-PRICE         PIC 9(2)V99.
014900*    SCEN ELEC RATE FIELD.
015000     05  SCEN-ELEC-RATE          PIC 9(1)V99.
015100*    SCEN INFLATION RATE FIELD.
015200     05  SCEN-INFLATION-RATE     PIC 9(2)V9.
015300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
015400     05  FILLER                  PIC X(5).
015500
015600*    SUMOUT FILE.
015700 FD  SUMOUT
015800*    LABEL HANDLING FOR THIS FILE.
015900     LABEL RECORD IS OMITTED
016000*    01-LEVEL RECORD CARRIED BY THIS FD.
016100     DATA RECORD IS SUM-REC
016200*    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
016300     RECORD CONTAINS 78 CHARACTERS.
016400
016500*    OUTPUT SUMMARY LAYOUT - ONE ROW PER SCENARIO, FULL-TERM
016600*    TOTALS AND THE DERIVED RATIOS FROM 2400-ANALYSIS.
016700 01  SUM-REC.
016800*    SUM SCEN NAME FIELD.
016900     05  SUM-SCEN-NAME           PIC X(12).
017000*    SUM TOTAL TCO FIELD.
017100     05  SUM-TOTAL-TCO           PIC S9(9)V99.
017200*    SUM TCO PER MILE FIELD.
017300     05  SUM-TCO-PER-MILE        PIC S9(3)V99.
017400*    SUM TOTAL REVENUE FIELD.
017500     05  SUM-TOTAL-REVENUE       PIC S9(11)V99.
017600*    SUM NET PROFIT FIELD.
017700     05  SUM-NET-PROFIT          PIC S9(11)V99.
017800*    SUM ROI PCT FIELD.
017900     05  SUM-ROI-PCT             PIC S9(7)V9.
018000*    SUM REV GROWTH PCT FIELD.
018100     05  SUM-REV-GROWTH-PCT      PIC S9(5)V9.
018200*    SUM BREAK EVEN MONTHS FIELD.
018300     05  SUM-BREAK-EVEN-MONTHS   PIC S9(3)V9.
018400*    SUM PROFITABLE FLAG FIELD.
018500     05  SUM-PROFITABLE-FLAG     PIC X(1).
018600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
018700     05  FILLER                  PIC X(5).
018800
018900*    DETOUT FILE.
019000 FD  DETOUT
019100*    LABEL HANDLING FOR THIS FILE.
019200     LABEL RECORD IS OMITTED
019300*    01-LEVEL RECORD CARRIED BY THIS FD.
019400     DATA RECORD IS DET-REC
019500*    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
019600     RECORD CONTAINS 102 CHARACTERS.
019700
019800*    OUTPUT DETAIL LAYOUT - ONE ROW PER SCENARIO-YEAR, COST
019900*    BREAKDOWN FROM 2220-TCO-YEAR-CALCS PAIRED WITH THAT
020000*    YEAR'S REVENUE FROM 2325-ANNUAL-SERIES-YEAR.
020100 01  DET-REC.
020200*    DET SCEN NAME FIELD.
020300     05  DET-SCEN-NAME           PIC X(12).
020400*    DET YEAR FIELD.
020500     05  DET-YEAR                PIC 99.
020600*    DET DEPRECIATION FIELD.
020700     05  DET-DEPRECIATION        PIC S9(7)V99.
020800*    DET FUEL ELEC FIELD.
020900     05  DET-FUEL-ELEC           PIC S9(7)V99.
021000*    DET MAINTENANCE FIELD.
021100     05  DET-MAINTENANCE         PIC S9(7)V99.
021200*    DET INSURANCE FIELD.
021300     05  DET-INSURANCE           PIC S9(7)V99.
021400*    DET REGISTRATION FIELD.
021500     05  DET-REGISTRATION        PIC S9(7)V99.
021600*    DET TOTAL COST FIELD.
021700     05  DET-TOTAL-COST          PIC S9(9)V99.
021800*    DET REVENUE FIELD.
021900     05  DET-REVENUE             PIC S9(11)V99.
022000*    DET NET PROFIT FIELD.
022100     05  DET-NET-PROFIT          PIC S9(11)V99.
022200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
022300     05  FILLER                  PIC X(6).
022400
022500*    PRTOUT FILE.
022600 FD  PRTOUT
022700*    LABEL HANDLING FOR THIS FILE.
022800     LABEL RECORD IS OMITTED
022900*    FIXED RECORD LENGTH - MUST MATCH THE 01-LEVEL BELOW.
023000     RECORD CONTAINS 132 CHARACTERS
023100*    PAGE DEPTH AND FOOTING LINE FOR THIS REPORT.
023200     LINAGE IS 60 WITH FOOTING AT 55
023300*    01-LEVEL RECORD CARRIED BY THIS FD.
023400     DATA RECORD IS PRTLINE.
023500
023600*    PRTLINE RECORD LAYOUT.
023700 01  PRTLINE                     PIC X(132).
023800
023900
024000*    STANDARD WORKING-STORAGE SECTION HEADER.
024100 WORKING-STORAGE SECTION.
024200
024300*    ==== RUN CONTROL FIELDS ====
024400 01  WORK-AREA.
024500*    C PCTR FIELD.
024600     05  C-PCTR              PIC 99          VALUE ZERO.
024700*    MORE RECS FIELD.
024800     05  MORE-RECS           PIC XXX         VALUE 'YES'.
024900*    SCEN CTR FIELD.
025000     05  SCEN-CTR            PIC 9(3)        COMP VALUE ZERO.
025100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
025200     05  FILLER              PIC X(2).
025300
025400*    SYSTEM DATE FOR THE TITLE LINE AT 9900-HEADING.
025500 01  SYS-DATE.
025600*    I YEAR FIELD.
025700     05  I-YEAR              PIC 9(4).
025800*    I MONTH FIELD.
025900     05  I-MONTH             PIC 99.
026000*    I DAY FIELD.
026100     05  I-DAY               PIC 99.
026200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
026300     05  FILLER              PIC X(2).
026400
026500*    ==== USER GROWTH CONSTANTS - SAME FIGURES CP4 USES ====
026600 01  USER-GROWTH-PARAMS.
026700*    UG INITIAL USERS FIELD.
026800     05  UG-INITIAL-USERS    PIC 9(7)        VALUE 1000.
026900*    UG MONTHLY GROWTH FIELD.
027000     05  UG-MONTHLY-GROWTH   PIC V9(4)       VALUE .0400.
027100*    UG MONTHLY CHURN FIELD.
027200     05  UG-MONTHLY-CHURN    PIC V9(4)       VALUE .0100.
027300*    UG ENGAGEMENT FIELD.
027400     05  UG-ENGAGEMENT       PIC V9(4)       VALUE .7000.
027500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
027600     05  FILLER              PIC X(4).
027700
027800*    ==== PARTNER COUNT PER REVENUE STREAM, ALL SCENARIOS ====
027900 01  PARTNER-COUNTS.
028000*    PC SERVICE FIELD.
028100     05  PC-SERVICE          PIC 9(2)        VALUE 04.
028200*    PC INSURANCE FIELD.
028300     05  PC-INSURANCE        PIC 9(2)        VALUE 02.
028400*    PC PARTS FIELD.
028500     05  PC-PARTS            PIC 9(2)        VALUE 03.
028600*    PC FUEL FIELD.
028700     05  PC-FUEL             PIC 9(2)        VALUE 02.
028800*    PC FINANCIAL FIELD.
028900     05  PC-FINANCIAL        PIC 9(2)        VALUE 03.
029000*    PC DATA FIELD.
029100     05  PC-DATA             PIC 9(2)        VALUE 03.
029200*    PC ENTERPRISE FIELD.
029300     05  PC-ENTERPRISE       PIC 9(2)        VALUE 02.
029400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
029500     05  FILLER              PIC X(4).
029600
029700*    ==== VEHICLE-TYPE RATE TABLE (HARDCODED, 2-D) ====
029800*    FOUR ROWS, SEVEN FIELDS EACH - TYPE CODE, DEPRECIATION
029900*    RATE, MAINTENANCE RATE, INSURANCE RATE, REGISTRATION
030000*    RATE, MILES-PER-GALLON, AND KILOWATT-HOURS-PER-MILE.
030100*    GAS AND DIESEL CARRY ZERO IN THE KWH-MILE FIELD SINCE
030200*    THEY BURN FUEL ONLY; EV CARRIES ZERO MPG SINCE IT BURNS
030300*    NO FUEL AT ALL.  HYBRID USES BOTH AT 2220-TCO-YEAR-CALCS.
030400 01  VEHICLE-RATE-INFO.
030500*    ROW 1 - ELECTRIC
030600     05  FILLER  PIC X(2)     VALUE 'EV'.
030700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
030800     05  FILLER  PIC 9V999    VALUE .150.
030900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
031000     05  FILLER  PIC 9V999    VALUE .080.
031100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
031200     05  FILLER  PIC 9V999    VALUE .040.
031300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
031400     05  FILLER  PIC 9V999    VALUE .010.
031500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
031600     05  FILLER  PIC 9(2)V9   VALUE 00.0.
031700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
031800     05  FILLER  PIC 9V999    VALUE .300.
031900*    ROW 2 - HYBRID
032000     05  FILLER  PIC X(2)     VALUE 'HY'.
032100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
032200     05  FILLER  PIC 9V999    VALUE .180.
032300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
032400     05  FILLER  PIC 9V999    VALUE .100.
032500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
032600     05  FILLER  PIC 9V999    VALUE .045.
032700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
032800     05  FILLER  PIC 9V999    VALUE .012.
032900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
033000     05  FILLER  PIC 9(2)V9   VALUE 50.0.
033100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
033200     05  FILLER  PIC 9V999    VALUE .100.
033300*    ROW 3 - GASOLINE (THE FALLBACK ROW, SEE CR-1689)
033400     05  FILLER  PIC X(2)     VALUE 'GA'.
033500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
033600     05  FILLER  PIC 9V999    VALUE .200.
033700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
033800     05  FILLER  PIC 9V999    VALUE .120.
033900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
034000     05  FILLER  PIC 9V999    VALUE .050.
034100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
034200     05  FILLER  PIC 9V999    VALUE .015.
034300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
034400     05  FILLER  PIC 9(2)V9   VALUE 25.0.
034500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
034600     05  FILLER  PIC 9V999    VALUE .000.
034700*    ROW 4 - DIESEL
034800     05  FILLER  PIC X(2)     VALUE 'DI'.
034900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
035000     05  FILLER  PIC 9V999    VALUE .220.
035100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
035200     05  FILLER  PIC 9V999    VALUE .150.
035300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
035400     05  FILLER  PIC 9V999    VALUE .055.
035500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
035600     05  FILLER  PIC 9V999    VALUE .018.
035700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
035800     05  FILLER  PIC 9(2)V9   VALUE 30.0.
035900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
036000     05  FILLER  PIC 9V999    VALUE .000.
036100
036200*    TABLE VIEW OF THE FOUR RATE ROWS ABOVE, SEARCHED AT
036300*    2210-VEH-LOOKUP BY VEH-TYPE-CODE.
036400 01  VEHICLE-RATE-TABLE REDEFINES VEHICLE-RATE-INFO.
036500*    VEH RATE ROW FIELD.
036600     05  VEH-RATE-ROW OCCURS 4 TIMES.
036700*    VEH TYPE CODE FIELD.
036800         10  VEH-TYPE-CODE   PIC X(2).
036900*    VEH DEP RATE FIELD.
037000         10  VEH-DEP-RATE    PIC 9V999.
037100*    VEH MAINT RATE FIELD.
037200         10  VEH-MAINT-RATE  PIC 9V999.
037300*    VEH INS RATE FIELD.
037400         10  VEH-INS-RATE    PIC 9V999.
037500*    VEH REG RATE FIELD.
037600         10  VEH-REG-RATE    PIC 9V999.
037700*    VEH MPG FIELD.
037800         10  VEH-MPG         PIC 9(2)V9.
037900*    VEH KWH MILE FIELD.
038000         10  VEH-KWH-MILE    PIC 9V999.
038100
038200*    SUB VEH RECORD LAYOUT.
038300 01  SUB-VEH                PIC 9    COMP VALUE ZERO.
038400*    GASOLINE ROW NBR RECORD LAYOUT.
038500 01  GASOLINE-ROW-NBR        PIC 9    COMP VALUE 3.
038600
038700*    ==== PARTNER-TIER MULTIPLIER TABLE (HARDCODED) ====
038800*    THREE ROWS - BASIC (B), PREMIUM (P), ENTERPRISE (E).
038900*    VAL-TIER BELOW KEEPS THE SCENARIO EDIT IN STEP WITH THE
039000*    CODES CARRIED HERE - ADD A ROW, ADD A VALUE TO VAL-TIER.
039100 01  TIER-RATE-INFO.
039200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
039300     05  FILLER  PIC X       VALUE 'B'.
039400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
039500     05  FILLER  PIC 9V9     VALUE 1.0.
039600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
039700     05  FILLER  PIC X       VALUE 'P'.
039800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
039900     05  FILLER  PIC 9V9     VALUE 1.5.
040000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
040100     05  FILLER  PIC X       VALUE 'E'.
040200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
040300     05  FILLER  PIC 9V9     VALUE 2.5.
040400
040500*    TABLE VIEW OF THE TIER ROWS ABOVE, SEARCHED AT
040600*    2310-TIER-LOOKUP BY TIER-CODE.
040700 01  TIER-RATE-TABLE REDEFINES TIER-RATE-INFO.
040800*    TIER ROW FIELD.
040900     05  TIER-ROW OCCURS 3 TIMES.
041000*    TIER CODE FIELD.
041100         10  TIER-CODE       PIC X.
041200*    TIER MULT FIELD.
041300         10  TIER-MULT       PIC 9V9.
041400
041500*    SUB TIER RECORD LAYOUT.
041600 01  SUB-TIER                PIC 9   COMP VALUE ZERO.
041700*    PREMIUM ROW NBR RECORD LAYOUT.
041800 01  PREMIUM-ROW-NBR          PIC 9   COMP VALUE 2.
041900
042000*    ==== RECOMMENDATION MESSAGE TABLE (HARDCODED) ====
042100*    FIVE FIXED MESSAGES, ONE PER RULE IN 2500-RECOMMENDATIONS,
042200*    IN THE SAME ORDER THE RULES ARE TESTED THERE.
042300 01  RECOMMEND-MSGS.
042400*    RULE 1 - LOW ROI
042500     05  FILLER  PIC X(90)   VALUE
042600*    MESSAGE TEXT CONTINUES ONTO THE NEXT LINE.
042700         'INCREASE PARTNER COUNT OR EXPAND ENTERPRISE SOLUTIONS FOR
042800*    CLOSING FRAGMENT OF THE LITERAL ABOVE.
042900-        ' HIGHER ROI.'.
043000*    RULE 2 - DATA REVENUE AHEAD OF SERVICE REVENUE
043100     05  FILLER  PIC X(90)   VALUE
043200*    MESSAGE TEXT CONTINUES ONTO THE NEXT LINE.
043300         'DATA PARTNERSHIPS ARE OUTPERFORMING SERVICE PROVIDERS. CO
043400*    CLOSING FRAGMENT OF THE LITERAL ABOVE.
043500-        'NSIDER MORE DATA INTEGRATIONS.'.
043600*    RULE 3 - INSURANCE REVENUE LAGGING PARTS REVENUE
043700     05  FILLER  PIC X(90)   VALUE
043800*    MESSAGE TEXT CONTINUES ONTO THE NEXT LINE.
043900         'EXPAND INSURANCE PARTNERSHIPS FOR MORE BALANCED REVENUE S
044000*    CLOSING FRAGMENT OF THE LITERAL ABOVE.
044100-        'TREAMS.'.
044200*    RULE 4 - HIGH MONTHLY CHURN
044300     05  FILLER  PIC X(90)   VALUE
044400*    FITS ON ONE LINE - NO CONTINUATION NEEDED.
044500         'REDUCE CHURN WITH BETTER ENGAGEMENT OR LOYALTY PROGRAMS.'.
044600*    RULE 5 - NO WEAKNESS FLAGGED, SCENARIO IS BALANCED
044700     05  FILLER  PIC X(90)   VALUE
044800*    MESSAGE TEXT CONTINUES ONTO THE NEXT LINE.
044900         'CURRENT CONFIGURATION IS WELL BALANCED. MONITOR MARKET TR
045000*    CLOSING FRAGMENT OF THE LITERAL ABOVE.
045100-        'ENDS FOR NEW OPPORTUNITIES.'.
045200
045300*    RECOMMEND TABLE RECORD LAYOUT.
045400 01  RECOMMEND-TABLE REDEFINES RECOMMEND-MSGS.
045500*    T RECOMMEND FIELD.
045600     05  T-RECOMMEND         PIC X(90)   OCCURS 5 TIMES.
045700
045800*    ONE SWITCH PER RULE - SET BY 2500-RECOMMENDATIONS, TESTED
045900*    BY 2745-RECOMMEND-LINE WHEN THE BLOCK IS PRINTED.
046000 01  RECOMMEND-FLAGS.
046100*    RFLAG FIELD.
046200     05  RFLAG               PIC 9       COMP OCCURS 5 TIMES.
046300
046400*    SUB REC RECORD LAYOUT.
046500 01  SUB-REC                 PIC 9       COMP VALUE ZERO.
046600
046700*    ==== SCENARIO-FIELD EDIT SWITCH AND MESSAGE AREA ====
046800 01  EDIT-WORK.
046900*    ERR SWITCH FIELD.
047000     05  ERR-SWITCH          PIC X(3)    VALUE 'NO'.
047100*    ERR MSG WORK FIELD.
047200     05  ERR-MSG-WORK        PIC X(40)   VALUE SPACES.
047300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
047400     05  FILLER              PIC X(3).
047500
047600*    ==== PER-SCENARIO WORK FIELDS - RESET EACH NEW SCENARIO ====
047700 01  SCEN-WORK.
047800*    W INFLATION FIELD.
047900     05  W-INFLATION         PIC V9(4).
048000*    W YR FACTOR FIELD.
048100     05  W-YR-FACTOR         PIC 9(3)V9(4).
048200*    W REMAINING VALUE FIELD.
048300     05  W-REMAINING-VALUE   PIC S9(7)V99.
048400*    W INS BASIS FIELD.
048500     05  W-INS-BASIS         PIC S9(7)V99.
048600*    W REG BASIS FIELD.
048700     05  W-REG-BASIS         PIC S9(7)V99.
048800*    W DEP AMT FIELD.
048900     05  W-DEP-AMT           PIC S9(7)V99.
049000*    W FUEL AMT FIELD.
049100     05  W-FUEL-AMT          PIC S9(7)V99.
049200*    W MAINT AMT FIELD.
049300     05  W-MAINT-AMT         PIC S9(7)V99.
049400*    W INS AMT FIELD.
049500     05  W-INS-AMT           PIC S9(7)V99.
049600*    W REG AMT FIELD.
049700     05  W-REG-AMT           PIC S9(7)V99.
049800*    W FUEL Y FIELD.
049900     05  W-FUEL-Y            PIC S9(4)V99.
050000*    W ELEC Y FIELD.
050100     05  W-ELEC-Y            PIC S9(4)V99.
050200*    W YEARS FIELD.
050300     05  W-YEARS             PIC 99      COMP.
050400*    W Y FIELD.
050500     05  W-Y                 PIC 99      COMP.
050600*    W AGE FACTOR FIELD.
050700     05  W-AGE-FACTOR        PIC 9V9.
050800*    W TOTAL TCO FIELD.
050900     05  W-TOTAL-TCO         PIC S9(9)V99.
051000*    W TCO PER MILE FIELD.
051100     05  W-TCO-PER-MILE      PIC S9(3)V99.
051200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
051300     05  FILLER              PIC X(2).
051400
051500*    15 ROWS COVERS THE EDIT'S MAXIMUM OWNERSHIP TERM OF 15
051600*    YEARS - ONLY SCEN-OWNERSHIP-YEARS ROWS ARE ACTUALLY USED.
051700 01  TCO-YEAR-TABLE.
051800*    TCO YEAR ROW FIELD.
051900     05  TCO-YEAR-ROW OCCURS 15 TIMES.
052000*    TY DEP FIELD.
052100         10  TY-DEP          PIC S9(7)V99.
052200*    TY FUEL FIELD.
052300         10  TY-FUEL         PIC S9(7)V99.
052400*    TY MAINT FIELD.
052500         10  TY-MAINT        PIC S9(7)V99.
052600*    TY INS FIELD.
052700         10  TY-INS          PIC S9(7)V99.
052800*    TY REG FIELD.
052900         10  TY-REG          PIC S9(7)V99.
053000*    TY TOTAL FIELD.
053100         10  TY-TOTAL        PIC S9(9)V99.
053200*    UNUSED PAD WITHIN THE GROUP ABOVE.
053300         10  FILLER          PIC X(2).
053400
053500*    ==== FIRST-YEAR REVENUE-STREAM WORK FIELDS ====
053600 01  REV-WORK.
053700*    W TIER MULT FIELD.
053800     05  W-TIER-MULT         PIC 9V9.
053900*    W PARTNER K FIELD.
054000     05  W-PARTNER-K         PIC 9(3).
054100*    W SERVICE REV FIELD.
054200     05  W-SERVICE-REV       PIC S9(9)V99.
054300*    W INSURANCE REV FIELD.
054400     05  W-INSURANCE-REV     PIC S9(9)V99.
054500*    W PARTS REV FIELD.
054600     05  W-PARTS-REV         PIC S9(9)V99.
054700*    W FUEL REV FIELD.
054800     05  W-FUEL-REV          PIC S9(9)V99.
054900*    W FINANCIAL REV FIELD.
055000     05  W-FINANCIAL-REV     PIC S9(9)V99.
055100*    W DATA REV FIELD.
055200     05  W-DATA-REV          PIC S9(9)V99.
055300*    W ENTERPRISE REV FIELD.
055400     05  W-ENTERPRISE-REV    PIC S9(9)V99.
055500*    W PARTNERSHIP FEES FIELD.
055600     05  W-PARTNERSHIP-FEES  PIC S9(9)V99.
055700*    W USER SAAS REV FIELD.
055800     05  W-USER-SAAS-REV     PIC S9(11)V99.
055900*    W TOTAL ANNUAL FIELD.
056000     05  W-TOTAL-ANNUAL      PIC S9(9)V99.
056100*    W REV FACTOR FIELD.
056200     05  W-REV-FACTOR        PIC 9(3)V9(4).
056300*    W TOTAL REVENUE FIELD.
056400     05  W-TOTAL-REVENUE     PIC S9(11)V99.
056500*    W REV GROWTH PCT FIELD.
056600     05  W-REV-GROWTH-PCT    PIC S9(5)V9.
056700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
056800     05  FILLER              PIC X(2).
056900
057000*    PARALLEL TO TCO-YEAR-TABLE ABOVE, SAME 15-ROW MAXIMUM.
057100 01  REV-YEAR-TABLE.
057200*    REV YEAR ROW FIELD.
057300     05  REV-YEAR-ROW        PIC S9(11)V99  OCCURS 15 TIMES.
057400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
057500     05  FILLER              PIC X(2).
057600
057700*    ==== 60-MONTH USER GROWTH WORK FIELDS ====
057800 01  GROWTH-WORK.
057900*    GW USERS FIELD.
058000     05  GW-USERS            PIC 9(9)V9(4).
058100*    GW ACTIVE FIELD.
058200     05  GW-ACTIVE           PIC 9(9)V9(4).
058300*    GW SUM ACTIVE FIELD.
058400     05  GW-SUM-ACTIVE       PIC 9(11)V9(4).
058500*    GW MEAN ACTIVE FIELD.
058600     05  GW-MEAN-ACTIVE      PIC 9(9)V9(4).
058700*    W MO FIELD.
058800     05  W-MO                PIC 99      COMP.
058900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
059000     05  FILLER              PIC X(2).
059100
059200*    ==== PROFITABILITY ANALYSIS WORK FIELDS ====
059300 01  ANALYSIS-WORK.
059400*    W NET PROFIT FIELD.
059500     05  W-NET-PROFIT        PIC S9(11)V99.
059600*    W ROI PCT FIELD.
059700     05  W-ROI-PCT           PIC S9(7)V9.
059800*    W ANNUAL TCO FIELD.
059900     05  W-ANNUAL-TCO        PIC S9(9)V99.
060000*    W ANNUAL REVENUE FIELD.
060100     05  W-ANNUAL-REVENUE    PIC S9(11)V99.
060200*    W BREAK EVEN FIELD.
060300     05  W-BREAK-EVEN        PIC S9(3)V9.
060400*    W PROFIT FLAG FIELD.
060500     05  W-PROFIT-FLAG       PIC X       VALUE 'N'.
060600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
060700     05  FILLER              PIC X(2).
060800
060900*    ==== RUN-LEVEL GRAND TOTAL ACCUMULATORS ====
061000 01  GT-WORK.
061100*    GT TOTAL TCO FIELD.
061200     05  GT-TOTAL-TCO        PIC S9(11)V99   VALUE ZERO.
061300*    GT TOTAL REVENUE FIELD.
061400     05  GT-TOTAL-REVENUE    PIC S9(13)V99   VALUE ZERO.
061500*    GT TOTAL PROFIT FIELD.
061600     05  GT-TOTAL-PROFIT     PIC S9(13)V99   VALUE ZERO.
061700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
061800     05  FILLER              PIC X(2).
061900
062000*    ==== REPORT LINE LAYOUTS ====
062100*    PAGE 1 TITLE LINE - RUN DATE, REPORT TITLE, PAGE NUMBER.
062200 01  COMPANY-TITLE-LINE.
062300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
062400     05  FILLER          PIC X(6)    VALUE 'DATE: '.
062500*    O MONTH FIELD.
062600     05  O-MONTH         PIC 99.
062700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
062800     05  FILLER          PIC X       VALUE '/'.
062900*    O DAY FIELD.
063000     05  O-DAY           PIC 99.
063100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
063200     05  FILLER          PIC X       VALUE '/'.
063300*    O YEAR FIELD.
063400     05  O-YEAR          PIC 9(4).
063500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
063600     05  FILLER          PIC X(34)   VALUE SPACES.
063700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
063800     05  FILLER          PIC X(30)   VALUE
063900*    REPORT TITLE LITERAL.
064000                            'VEHICLE TCO / PARTNER REVENUE'.
064100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
064200     05  FILLER          PIC X(40)   VALUE SPACES.
064300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
064400     05  FILLER          PIC X(6)    VALUE 'PAGE: '.
064500*    O PCTR FIELD.
064600     05  O-PCTR          PIC Z9.
064700
064800*    SECOND HEADING LINE - PROGRAM ID AND OWNING DIVISION.
064900 01  DIVISION-LINE.
065000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
065100     05  FILLER          PIC X(8)    VALUE 'COBANL03'.
065200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
065300     05  FILLER          PIC X(48)   VALUE SPACES.
065400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
065500     05  FILLER          PIC X(20)   VALUE 'FLEET PARTNERSHIP DIV'.
065600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
065700     05  FILLER          PIC X(56)   VALUE SPACES.
065800
065900*    FIRST OF TWO PER-SCENARIO HEADING LINES - NAME, VEHICLE
066000*    TYPE, PARTNER TIER, PARTNER COUNT.
066100 01  SCEN-HEADING-LINE-1.
066200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
066300     05  FILLER          PIC X(9)    VALUE 'SCENARIO:'.
066400*    O H SCEN NAME FIELD.
066500     05  O-H-SCEN-NAME   PIC X(12).
066600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
066700     05  FILLER          PIC X(5)    VALUE SPACES.
066800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
066900     05  FILLER          PIC X(7)    VALUE 'TYPE:  '.
067000*    O H VEH TYPE FIELD.
067100     05  O-H-VEH-TYPE    PIC X(2).
067200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
067300     05  FILLER          PIC X(5)    VALUE SPACES.
067400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
067500     05  FILLER          PIC X(6)    VALUE 'TIER: '.
067600*    O H TIER FIELD.
067700     05  O-H-TIER        PIC X.
067800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
067900     05  FILLER          PIC X(5)    VALUE SPACES.
068000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
068100     05  FILLER          PIC X(11)   VALUE 'PARTNERS:  '.
068200*    O H PARTNERS FIELD.
068300     05  O-H-PARTNERS    PIC ZZ9.
068400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
068500     05  FILLER          PIC X(66)   VALUE SPACES.
068600
068700*    SECOND PER-SCENARIO HEADING LINE - BASE PRICE, MILEAGE,
068800*    OWNERSHIP TERM, INFLATION RATE AS KEYED ON THE INPUT FILE.
068900 01  SCEN-HEADING-LINE-2.
069000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
069100     05  FILLER          PIC X(6)    VALUE 'PRICE:'.
069200*    O H PRICE FIELD.
069300     05  O-H-PRICE       PIC $$$,$$$,$$9.
069400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
069500     05  FILLER          PIC X(3)    VALUE SPACES.
069600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
069700     05  FILLER          PIC X(9)    VALUE 'MILEAGE: '.
069800*    O H MILEAGE FIELD.
069900     05  O-H-MILEAGE     PIC ZZ,ZZ9.
070000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
070100     05  FILLER          PIC X(3)    VALUE SPACES.
070200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
070300     05  FILLER          PIC X(7)    VALUE 'YEARS: '.
070400*    O H YEARS FIELD.
070500     05  O-H-YEARS       PIC Z9.
070600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
070700     05  FILLER          PIC X(3)    VALUE SPACES.
070800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
070900     05  FILLER          PIC X(11)   VALUE 'INFLATION: '.
071000*    O H INFLATION FIELD.
071100     05  O-H-INFLATION   PIC Z9.9.
071200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
071300     05  FILLER          PIC X(1)    VALUE '%'.
071400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
071500     05  FILLER          PIC X(62)   VALUE SPACES.
071600
071700*    GENERIC SUB-SECTION TITLE USED BY ALL FOUR PRINTED BLOCKS
071800*    (TCO, REVENUE, ANALYSIS, RECOMMENDATIONS).
071900 01  BLOCK-TITLE-LINE.
072000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
072100     05  FILLER          PIC X(3)    VALUE SPACES.
072200*    O BLOCK TITLE FIELD.
072300     05  O-BLOCK-TITLE   PIC X(30).
072400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
072500     05  FILLER          PIC X(99)   VALUE SPACES.
072600
072700*    GENERIC NAME/DOLLAR-AMOUNT LINE - TCO CATEGORIES AND
072800*    REVENUE STREAMS BOTH PRINT THROUGH THIS SAME LAYOUT.
072900 01  CAT-LINE.
073000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
073100     05  FILLER          PIC X(6)    VALUE SPACES.
073200*    O CAT NAME FIELD.
073300     05  O-CAT-NAME      PIC X(24).
073400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
073500     05  FILLER          PIC X(6)    VALUE SPACES.
073600*    O CAT AMT FIELD.
073700     05  O-CAT-AMT       PIC $$,$$$,$$$,$$9.99.
073800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
073900     05  FILLER          PIC X(77)   VALUE SPACES.
074000
074100*    GENERIC NAME/TEXT-VALUE LINE - USED FOR THE PROFITABILITY
074200*    ANALYSIS BLOCK WHERE THE VALUE IS NOT ALWAYS A DOLLAR
074300*    AMOUNT (E.G. 'NOT PROFITABLE').
074400 01  ANALYSIS-LINE.
074500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
074600     05  FILLER          PIC X(6)    VALUE SPACES.
074700*    O AN NAME FIELD.
074800     05  O-AN-NAME       PIC X(24).
074900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
075000     05  FILLER          PIC X(6)    VALUE SPACES.
075100*    O AN VALUE FIELD.
075200     05  O-AN-VALUE      PIC X(20).
075300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
075400     05  FILLER          PIC X(76)   VALUE SPACES.
075500
075600*    ONE NUMBERED RECOMMENDATION LINE, RULE NUMBER PLUS THE
075700*    90-BYTE MESSAGE TEXT FROM THE RECOMMEND-MSGS TABLE.
075800 01  RECOMMEND-LINE.
075900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
076000     05  FILLER          PIC X(6)    VALUE SPACES.
076100*    O RC NBR FIELD.
076200     05  O-RC-NBR        PIC 9.
076300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
076400     05  FILLER          PIC X       VALUE '.'.
076500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
076600     05  FILLER          PIC X       VALUE SPACES.
076700*    O RC TEXT FIELD.
076800     05  O-RC-TEXT       PIC X(90).
076900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
077000     05  FILLER          PIC X(33)   VALUE SPACES.
077100
077200*    ==== END-OF-RUN GRAND TOTAL LINES, SEE CR-1522 ====
077300 01  GT-TITLE-LINE.
077400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
077500     05  FILLER          PIC X(3)    VALUE SPACES.
077600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
077700     05  FILLER          PIC X(28)   VALUE
077800*    GRAND-TOTAL PAGE TITLE LITERAL.
077900                            'GRAND TOTALS - ALL SCENARIOS'.
078000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
078100     05  FILLER          PIC X(101)  VALUE SPACES.
078200
078300*    GT LINE 1 RECORD LAYOUT.
078400 01  GT-LINE-1.
078500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
078600     05  FILLER          PIC X(6)    VALUE SPACES.
078700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
078800     05  FILLER          PIC X(17)   VALUE 'SCENARIOS RUN:   '.
078900*    O GT CTR FIELD.
079000     05  O-GT-CTR         PIC ZZ9.
079100*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
079200     05  FILLER          PIC X(103)  VALUE SPACES.
079300
079400*    GT LINE 2 RECORD LAYOUT.
079500 01  GT-LINE-2.
079600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
079700     05  FILLER          PIC X(6)    VALUE SPACES.
079800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
079900     05  FILLER          PIC X(17)   VALUE 'TOTAL TCO:       '.
080000*    O GT TCO FIELD.
080100     05  O-GT-TCO         PIC $$,$$$,$$$,$$$,$$9.99.
080200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
080300     05  FILLER          PIC X(89)   VALUE SPACES.
080400
080500*    GT LINE 3 RECORD LAYOUT.
080600 01  GT-LINE-3.
080700*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
080800     05  FILLER          PIC X(6)    VALUE SPACES.
080900*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
081000     05  FILLER          PIC X(17)   VALUE 'TOTAL REVENUE:   '.
081100*    O GT REV FIELD.
081200     05  O-GT-REV         PIC $$,$$$,$$$,$$$,$$9.99.
081300*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
081400     05  FILLER          PIC X(89)   VALUE SPACES.
081500
081600*    GT LINE 4 RECORD LAYOUT.
081700 01  GT-LINE-4.
081800*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
081900     05  FILLER          PIC X(6)    VALUE SPACES.
082000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
082100     05  FILLER          PIC X(17)   VALUE 'TOTAL NET PROFIT:'.
082200*    O GT PROFIT FIELD.
082300     05  O-GT-PROFIT      PIC $$,$$$,$$$,$$$,$$9.99.
082400*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
082500     05  FILLER          PIC X(89)   VALUE SPACES.
082600
082700*    PRINTED IN PLACE OF A SCENARIO'S REPORT BLOCKS WHEN
082800*    2050-VALIDATE-SCEN REJECTS THE INCOMING RECORD.
082900 01  ERROR-LINE.
083000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
083100     05  FILLER          PIC X(6)    VALUE SPACES.
083200*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
083300     05  FILLER          PIC X(10)   VALUE 'REJECTED: '.
083400*    O ERR SCEN FIELD.
083500     05  O-ERR-SCEN      PIC X(12).
083600*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
083700     05  FILLER          PIC X(2)    VALUE SPACES.
083800*    O ERR MSG FIELD.
083900     05  O-ERR-MSG       PIC X(40).
084000*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
084100     05  FILLER          PIC X(62)   VALUE SPACES.
084200
084300*    BLANK LINE RECORD LAYOUT.
084400 01  BLANK-LINE.
084500*    UNUSED PAD TO BRING THE RECORD OUT TO ITS FIXED WIDTH.
084600     05  FILLER          PIC X(132)  VALUE SPACES.
084700
084800
084900*    STANDARD PROCEDURE DIVISION HEADER.
085000 PROCEDURE DIVISION.
085100
085200*    MAINLINE - OPEN, DRIVE ONE SCENARIO RECORD AT A TIME
085300*    UNTIL END OF FILE, CLOSE AND STOP.
085400 0000-COBANL03.
085500*    INVOKE 1000-INIT.
085600     PERFORM 1000-INIT.
085700*    INVOKE 2000-MAINLINE.
085800     PERFORM 2000-MAINLINE
085900*    LOOP WHILE SCENARIO RECORDS REMAIN.
086000         UNTIL MORE-RECS = 'NO'.
086100*    INVOKE 3000-CLOSING.
086200     PERFORM 3000-CLOSING.
086300*    END OF THE RUN.
086400     STOP RUN.
086500
086600
086700*    PRIMES THE REPORT DATE LINE, OPENS ALL FOUR FILES, PRIMES
086800*    THE FIRST SCENARIO RECORD AND PRINTS PAGE 1'S HEADING.
086900 1000-INIT.
087000*    SET SYS-DATE FROM FUNCTION CURRENT-DATE.
087100*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
087200     MOVE FUNCTION CURRENT-DATE TO SYS-DATE.
087300*    SET O-MONTH FROM I-MONTH.
087400*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
087500     MOVE I-MONTH TO O-MONTH.
087600*    SET O-DAY FROM I-DAY.
087700*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
087800     MOVE I-DAY TO O-DAY.
087900*    SET O-YEAR FROM I-YEAR.
088000*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
088100     MOVE I-YEAR TO O-YEAR.
088200
088300*    OPEN INPUT SCENARIO-MASTER FOR THIS RUN.
088400     OPEN INPUT SCENARIO-MASTER.
088500*    OPEN OUTPUT SUMOUT FOR THIS RUN.
088600     OPEN OUTPUT SUMOUT.
088700*    OPEN OUTPUT DETOUT FOR THIS RUN.
088800     OPEN OUTPUT DETOUT.
088900*    OPEN OUTPUT PRTOUT FOR THIS RUN.
089000     OPEN OUTPUT PRTOUT.
089100
089200*    INVOKE 9000-READ-SCEN.
089300     PERFORM 9000-READ-SCEN.
089400*    INVOKE 9900-HEADING.
089500     PERFORM 9900-HEADING.
089600
089700
089800*    ONE PASS PER SCENARIO RECORD - EDIT FIRST, THEN EITHER
089900*    REPORT THE REJECT OR RUN THE FULL TCO/REVENUE/ANALYSIS
090000*    CHAIN AND ROLL THE RESULTS INTO THE GRAND TOTALS.
090100 2000-MAINLINE.
090200*    ACCUMULATE 1 INTO SCEN-CTR.
090300     ADD 1 TO SCEN-CTR.
090400
090500*    RUN THE 2050-VALIDATE-SCEN THRU 2050-EXIT RANGE.
090600     PERFORM 2050-VALIDATE-SCEN THRU 2050-EXIT.
090700
090800*    TEST WHETHER ERR-SWITCH = 'YES'.
090900     IF ERR-SWITCH = 'YES'
091000*    INVOKE 2055-VALIDATION-ERROR.
091100         PERFORM 2055-VALIDATION-ERROR
091200*    OTHERWISE -
091300     ELSE
091400*    INVOKE 2100-GROWTH-PROJECTION.
091500         PERFORM 2100-GROWTH-PROJECTION
091600*    INVOKE 2200-TCO-SCHEDULE.
091700         PERFORM 2200-TCO-SCHEDULE
091800*    INVOKE 2300-REVENUE-STREAMS.
091900         PERFORM 2300-REVENUE-STREAMS
092000*    INVOKE 2400-ANALYSIS.
092100         PERFORM 2400-ANALYSIS
092200*    INVOKE 2500-RECOMMENDATIONS.
092300         PERFORM 2500-RECOMMENDATIONS
092400*    INVOKE 2600-SUMMARY-OUTPUT.
092500         PERFORM 2600-SUMMARY-OUTPUT
092600*    INVOKE 2700-SCEN-REPORT.
092700         PERFORM 2700-SCEN-REPORT
092800
092900*    ACCUMULATE W-TOTAL-TCO INTO GT-TOTAL-TCO.
093000         ADD W-TOTAL-TCO     TO GT-TOTAL-TCO
093100*    ACCUMULATE W-TOTAL-REVENUE INTO GT-TOTAL-REVENUE.
093200         ADD W-TOTAL-REVENUE TO GT-TOTAL-REVENUE
093300*    ACCUMULATE W-NET-PROFIT INTO GT-TOTAL-PROFIT.
093400         ADD W-NET-PROFIT    TO GT-TOTAL-PROFIT
093500*    END OF THE TEST ABOVE.
093600     END-IF.
093700
093800*    INVOKE 9000-READ-SCEN.
093900     PERFORM 9000-READ-SCEN.
094000
094100
094200*    ---- EDIT THE INCOMING SCENARIO FIELDS BEFORE ANY CALC ----
094300*    SAME SHAPE AS THE CP1 FIELD-EDIT RANGE - SWITCH UP FRONT,
094400*    ONE IF-TEST PER FIELD, GO TO THE EXIT PARAGRAPH THE FIRST
094500*    TIME A TEST FAILS SO LATER TESTS DO NOT OVERLAY THE MESSAGE.
094600 2050-VALIDATE-SCEN.
094700*    SET ERR-SWITCH FROM 'YES'.
094800*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
094900     MOVE 'YES' TO ERR-SWITCH.
095000
095100*    TEST WHETHER SCEN-OWNERSHIP-YEARS = ZERO.
095200     IF SCEN-OWNERSHIP-YEARS = ZERO
095300*    UPPER BOUND OF THE OWNERSHIP-YEARS EDIT.
095400        OR SCEN-OWNERSHIP-YEARS > 15
095500*    SET ERR-MSG-WORK FROM 'OWNERSHIP YEARS MUST BE 1-15.'.
095600*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
095700         MOVE 'OWNERSHIP YEARS MUST BE 1-15.' TO ERR-MSG-WORK
095800*    BRANCH TO 2050-EXIT.
095900         GO TO 2050-EXIT
096000*    END OF THE TEST ABOVE.
096100     END-IF.
096200
096300*    TEST WHETHER SCEN-ANNUAL-MILEAGE = ZERO.
096400     IF SCEN-ANNUAL-MILEAGE = ZERO
096500*    SET ERR-MSG-WORK FROM 'ANNUAL MILEAGE MUST BE NONZERO.'.
096600*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
096700         MOVE 'ANNUAL MILEAGE MUST BE NONZERO.' TO ERR-MSG-WORK
096800*    BRANCH TO 2050-EXIT.
096900         GO TO 2050-EXIT
097000*    END OF THE TEST ABOVE.
097100     END-IF.
097200
097300*    TEST WHETHER SCEN-PARTNER-COUNT = ZERO.
097400     IF SCEN-PARTNER-COUNT = ZERO
097500*    SET ERR-MSG-WORK FROM 'PARTNER COUNT MUST BE NONZERO.'.
097600*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
097700         MOVE 'PARTNER COUNT MUST BE NONZERO.' TO ERR-MSG-WORK
097800*    BRANCH TO 2050-EXIT.
097900         GO TO 2050-EXIT
098000*    END OF THE TEST ABOVE.
098100     END-IF.
098200
098300*    NOTE - THE PARTNER TIER CODE IS *NOT* EDITED HERE.  PER
098400*    THE REVENUE-STREAMS RULE AN UNRECOGNIZED TIER IS STILL
098500*    PRICED (2310-TIER-LOOKUP DEFAULTS IT TO PREMIUM VIA THE
098600*    VAL-TIER CONDITION-NAME BELOW) RATHER THAN BEING BOUNCED
098700*    OUT OF THE RUN THE WAY A BAD YEARS/MILEAGE/COUNT FIELD IS.
098800*    SEE CR-2017 - A TIER EDIT WAS ADDED HERE AND THEN PULLED
098900*    BACK OUT WHEN IT WAS FOUND TO BE SILENTLY DROPPING VALID
099000*    SCENARIOS THAT SIMPLY CARRIED A NEW/MISCODED TIER LETTER.
099100     MOVE 'NO' TO ERR-SWITCH.
099200
099300*    2050 EXIT.
099400 2050-EXIT.
099500*    EXIT POINT FOR THE PARAGRAPH ABOVE.
099600     EXIT.
099700
099800
099900*    ---- PRINT A REJECTED-SCENARIO LINE, SKIP ITS CALCS ----
100000 2055-VALIDATION-ERROR.
100100*    SET O-ERR-SCEN FROM SCEN-NAME.
100200*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
100300     MOVE SCEN-NAME    TO O-ERR-SCEN.
100400*    SET O-ERR-MSG FROM ERR-MSG-WORK.
100500*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
100600     MOVE ERR-MSG-WORK TO O-ERR-MSG.
100700*    PRINT ERROR-LINE AS PRTLINE.
100800     WRITE PRTLINE FROM ERROR-LINE
100900*    SPACING BEFORE THE LINE WRITES.
101000         AFTER ADVANCING 1 LINE
101100*    PAGE OVERFLOW TRAP - START A FRESH PAGE.
101200             AT EOP PERFORM 9900-HEADING.
101300
101400
101500*    ---- 60-MONTH USER GROWTH PROJECTION ----
101600*    THE PARTNER REVENUE STREAMS ARE PRICED OFF A MEAN ACTIVE
101700*    USER COUNT TAKEN OVER A FIVE-YEAR (60-MONTH) HORIZON, SO
101800*    THE SAME MONTHLY COMPOUNDING USED ON CP4 IS RUN HERE ONE
101900*    SCENARIO AT A TIME, USING THE SAME SET OF GROWTH/CHURN/
102000*    ENGAGEMENT CONSTANTS CARRIED IN USER-GROWTH-PARAMS ABOVE.
102100*    SEE CR-1815 - MEAN-ACTIVE CARRIED FOUR DECIMALS THROUGH.
102200 2100-GROWTH-PROJECTION.
102300*    SET GW-SUM-ACTIVE FROM ZERO.
102400*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
102500     MOVE ZERO TO GW-SUM-ACTIVE.
102600*    SET GW-USERS FROM UG-INITIAL-USERS.
102700*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
102800     MOVE UG-INITIAL-USERS TO GW-USERS.
102900
103000*    INVOKE 2110-GROWTH-ONE-MONTH.
103100     PERFORM 2110-GROWTH-ONE-MONTH
103200*    60-MONTH HORIZON - MONTH 0 THROUGH MONTH 59.
103300         VARYING W-MO FROM 0 BY 1 UNTIL W-MO > 59.
103400
103500*    DERIVE GW-MEAN-ACTIVE (ROUNDED).
103600     COMPUTE GW-MEAN-ACTIVE ROUNDED = GW-SUM-ACTIVE / 60.
103700
103800
103900*    MONTH 0 IS THE STARTING BASE, NOT YET GROWN OR CHURNED -
104000*    GROWTH AND CHURN COMPOUND STARTING MONTH 1, THEN THE
104100*    ENGAGEMENT FACTOR NARROWS THE RAW USER COUNT DOWN TO THE
104200*    ACTIVE COUNT THAT ACTUALLY DRIVES PARTNER REVENUE.
104300 2110-GROWTH-ONE-MONTH.
104400*    TEST WHETHER W-MO > 0.
104500     IF W-MO > 0
104600*    DERIVE GW-USERS.
104700         COMPUTE GW-USERS = GW-USERS +
104800*    GROWTH TERM OF THE EXPRESSION.
104900             (GW-USERS * UG-MONTHLY-GROWTH) -
105000*    CHURN TERM OF THE EXPRESSION.
105100             (GW-USERS * UG-MONTHLY-CHURN)
105200*    END OF THE TEST ABOVE.
105300     END-IF.
105400
105500*    DERIVE GW-ACTIVE.
105600     COMPUTE GW-ACTIVE = GW-USERS * UG-ENGAGEMENT.
105700*    ACCUMULATE GW-ACTIVE INTO GW-SUM-ACTIVE.
105800     ADD GW-ACTIVE TO GW-SUM-ACTIVE.
105900
106000
106100*    ---- TCO SCHEDULE, FIVE COST CATEGORIES PER YEAR ----
106200*    BUILDS THE YEAR-BY-YEAR COST-OF-OWNERSHIP SCHEDULE FOR
106300*    THIS SCENARIO'S VEHICLE - DEPRECIATION, FUEL/ELECTRICITY,
106400*    MAINTENANCE, INSURANCE AND REGISTRATION - THEN ROLLS THE
106500*    YEARS INTO A SINGLE W-TOTAL-TCO AND A PER-MILE FIGURE.
106600*    W-INFLATION IS THE SCENARIO'S YEARLY RATE, APPLIED AS A
106700*    COMPOUNDING FACTOR (W-YR-FACTOR) ACROSS THE OWNERSHIP TERM.
106800 2200-TCO-SCHEDULE.
106900*    INVOKE 2210-VEH-LOOKUP.
107000     PERFORM 2210-VEH-LOOKUP.
107100
107200*    SET W-REMAINING-VALUE FROM SCEN-BASE-PRICE.
107300*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
107400     MOVE SCEN-BASE-PRICE TO W-REMAINING-VALUE.
107500*    SET W-INS-BASIS FROM SCEN-BASE-PRICE.
107600*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
107700     MOVE SCEN-BASE-PRICE TO W-INS-BASIS.
107800*    SET W-REG-BASIS FROM SCEN-BASE-PRICE.
107900*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
108000     MOVE SCEN-BASE-PRICE TO W-REG-BASIS.
108100
108200*    DERIVE W-INFLATION.
108300     COMPUTE W-INFLATION = SCEN-INFLATION-RATE / 100.
108400*    SET W-YR-FACTOR FROM 1.0000.
108500*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
108600     MOVE 1.0000 TO W-YR-FACTOR.
108700*    SET W-YEARS FROM SCEN-OWNERSHIP-YEARS.
108800*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
108900     MOVE SCEN-OWNERSHIP-YEARS TO W-YEARS.
109000*    SET W-TOTAL-TCO FROM ZERO.
109100*    (FIELD-TO-FIELD MOVE - NO EDITING OR CONVERSION.)
109200     MOVE ZERO TO W-TOTAL-TCO.
109300
109400*    INVOKE 2220-TCO-YEAR-CALCS.
109500     PERFORM 2220-TCO-YEAR-CALCS
109600*    ONE PASS PER OWNERSHIP YEAR.
109700         VARYING W-Y FROM 0 BY 1 UNTIL W-Y NOT LESS THAN W-YEARS.
109800
109900*    PER-MILE FIGURE DIVIDES THE FULL-TERM TCO BY TOTAL MILES
110000*    DRIVEN OVER THE OWNERSHIP TERM (ANNUAL MILEAGE TIMES YEARS).
110100     COMPUTE W-TCO-PER-MILE ROUNDED =
110200*    TOTAL MILES DRIVEN OVER THE FULL TERM.
110300         W-TOTAL-TCO / (SCEN-ANNUAL-MILEAGE * W-YEARS).
110400
110500
110600*    ---- LOOK UP VEHICLE-TYPE RATE ROW, DEFAULT TO GASOLINE ----
110700*    SEE CR-1689 - AN UNRECOGNIZED TYPE CODE FALLS THROUGH TO
110800*    THE GASOLINE ROW RATHER THAN ABENDING THE RUN.
110900 2210-VEH-LOOKUP.
111000*    SET SUB-VEH FROM 1.
111100     MOVE 1 TO SUB-VEH.
111200*    INVOKE 2215-VEH-SEARCH.
111300     PERFORM 2215-VEH-SEARCH
111400*    STOP AT THE END OF THE TABLE.
111500         UNTIL SUB-VEH > 4
111600*    OR ON A MATCHING VEHICLE-TYPE CODE.
111700             OR SCEN-VEHICLE-TYPE = VEH-TYPE-CODE(SUB-VEH).
111800
111900*    TEST WHETHER SUB-VEH > 4.
112000     IF SUB-VEH > 4
112100*    SET SUB-VEH FROM GASOLINE-ROW-NBR.
112200         MOVE GASOLINE-ROW-NBR TO SUB-VEH
112300*    END OF THE TEST ABOVE.
112400     END-IF.
112500
112600
112700*    SERIAL SEARCH OF THE FOUR-ROW VEHICLE-RATE TABLE - TABLE
112800*    IS SMALL ENOUGH THAT A SEARCH VERB BUYS NOTHING OVER THIS.
112900 2215-VEH-SEARCH.
113000*    ACCUMULATE 1 INTO SUB-VEH.
113100     ADD 1 TO SUB-VEH.
113200
113300
113400*    ---- ONE YEAR OF DEPRECIATION / FUEL / MAINT / INS / REG ----
113500*    W-Y RUNS 0 THROUGH (OWNERSHIP YEARS - 1); W-AGE-FACTOR
113600*    UPLIFTS MAINTENANCE AS THE VEHICLE AGES AND W-YR-FACTOR
113700*    COMPOUNDS EVERYTHING ELSE AT THE SCENARIO'S INFLATION
113800*    RATE.  RESULTS FOR EACH YEAR ARE KEPT IN TCO-YEAR-TABLE
113900*    SO 2230-WRITE-DETAILS CAN LATER WRITE ONE DETAIL RECORD
114000*    PER SCENARIO-YEAR WITHOUT RECOMPUTING ANYTHING.
114100 2220-TCO-YEAR-CALCS.
114200*    DERIVE W-AGE-FACTOR.
114300     COMPUTE W-AGE-FACTOR = 1 + (W-Y * 0.1).
114400
114500*    DERIVE W-FUEL-Y (ROUNDED).
114600     COMPUTE W-FUEL-Y ROUNDED = SCEN-FUEL-PRICE * W-YR-FACTOR.
114700*    DERIVE W-ELEC-Y (ROUNDED).
114800     COMPUTE W-ELEC-Y ROUNDED = SCEN-ELEC-RATE * W-YR-FACTOR.
114900
115000*    DEPRECIATION - REMAINING VALUE TRACK
115100     COMPUTE W-DEP-AMT ROUNDED =
115200*    DEPRECIATION OFF THE REMAINING VALUE.
115300         W-REMAINING-VALUE * VEH-DEP-RATE(SUB-VEH) * W-YR-FACTOR.
115400*    REDUCE W-REMAINING-VALUE BY W-DEP-AMT.
115500     SUBTRACT W-DEP-AMT FROM W-REMAINING-VALUE.
115600
115700*    FUEL / ELECTRICITY - DEPENDS ON VEHICLE TYPE
115800     EVALUATE SCEN-VEHICLE-TYPE
115900*    CASE - 'EV'.
116000         WHEN 'EV'
116100*    DERIVE W-FUEL-AMT (ROUNDED).
116200             COMPUTE W-FUEL-AMT ROUNDED =
116300*    MILES TIMES KWH-PER-MILE.
116400                 SCEN-ANNUAL-MILEAGE * VEH-KWH-MILE(SUB-VEH)
116500*    TIMES THE YEAR'S ELECTRIC RATE.
116600*    TIMES THE YEAR'S ELECTRIC RATE.
116700                     * W-ELEC-Y
116800*    CASE - 'HY'.
116900         WHEN 'HY'
117000*    DERIVE W-FUEL-AMT (ROUNDED).
117100             COMPUTE W-FUEL-AMT ROUNDED =
117200*    70 PERCENT GAS MILES OVER MPG.
117300                 (SCEN-ANNUAL-MILEAGE * .7 / VEH-MPG(SUB-VEH))
117400*    TIMES THE YEAR'S FUEL PRICE, PLUS -
117500                     * W-FUEL-Y +
117600*    30 PERCENT ELECTRIC MILES TIMES KWH-PER-MILE.
117700                 (SCEN-ANNUAL-MILEAGE * .3 * VEH-KWH-MILE(SUB-VEH))
117800*    TIMES THE YEAR'S ELECTRIC RATE.
117900                     * W-ELEC-Y
118000*    CASE - OTHER.
118100         WHEN OTHER
118200*    DERIVE W-FUEL-AMT (ROUNDED).
118300             COMPUTE W-FUEL-AMT ROUNDED =
118400*    MILES OVER MILES-PER-GALLON.
118500                 (SCEN-ANNUAL-MILEAGE / VEH-MPG(SUB-VEH))
118600*    TIMES THE YEAR'S FUEL PRICE.
118700                     * W-FUEL-Y
118800*    END OF THE EVALUATE ABOVE.
118900     END-EVALUATE.
119000
119100*    MAINTENANCE - AGING UPLIFT OF 10 PERCENT PER YEAR
119200     COMPUTE W-MAINT-AMT ROUNDED =
119300*    ANNUAL MILEAGE TIMES THE MAINTENANCE RATE.
119400         SCEN-ANNUAL-MILEAGE * VEH-MAINT-RATE(SUB-VEH)
119500*    SCALED BY VEHICLE AGE AND BY YEAR.
119600             * W-AGE-FACTOR * W-YR-FACTOR.
119700
119800*    INSURANCE - SEPARATE BASIS TRACK, DECAYS BY NOMINAL DEP RATE
119900     COMPUTE W-INS-AMT ROUNDED =
120000*    INSURANCE BASIS TIMES RATE TIMES YEAR FACTOR.
120100         W-INS-BASIS * VEH-INS-RATE(SUB-VEH) * W-YR-FACTOR.
120200*    DERIVE W-INS-BASIS (ROUNDED).
120300     COMPUTE W-INS-BASIS ROUNDED =
120400*    BASIS NARROWS AS THE VEHICLE DEPRECIATES.
120500         W-INS-BASIS * (1 - VEH-DEP-RATE(SUB-VEH)).
120600
120700*    REGISTRATION - SAME STRUCTURE AS INSURANCE
120800     COMPUTE W-REG-AMT ROUNDED =
120900*    REGISTRATION BASIS TIMES RATE TIMES YEAR FACTOR.
121000         W-REG-BASIS * VEH-REG-RATE(SUB-VEH) * W-YR-FACTOR.
121100*    DERIVE W-REG-BASIS (ROUNDED).
121200     COMPUTE W-REG-BASIS ROUNDED =
121300*    BASIS NARROWS AS THE VEHICLE DEPRECIATES.
121400         W-REG-BASIS * (1 - VEH-DEP-RATE(SUB-VEH)).
121500
121600*    TABLE IS ONE-BASED BUT W-Y IS ZERO-BASED, HENCE THE +1
121700*    ON EVERY SUBSCRIPT IN THIS PARAGRAPH.
121800     ADD W-DEP-AMT W-FUEL-AMT W-MAINT-AMT W-INS-AMT W-REG-AMT
121900*    STORED ONE YEAR AHEAD - ROW 1 IS YEAR ZERO.
122000         GIVING TY-TOTAL(W-Y + 1).
122100*    SET TY-DEP(W-Y + 1) FROM W-DEP-AMT.
122200     MOVE W-DEP-AMT    TO TY-DEP(W-Y + 1).
122300*    SET TY-FUEL(W-Y + 1) FROM W-FUEL-AMT.
122400     MOVE W-FUEL-AMT   TO TY-FUEL(W-Y + 1).
122500*    SET TY-MAINT(W-Y + 1) FROM W-MAINT-AMT.
122600     MOVE W-MAINT-AMT  TO TY-MAINT(W-Y + 1).
122700*    SET TY-INS(W-Y + 1) FROM W-INS-AMT.
122800     MOVE W-INS-AMT    TO TY-INS(W-Y + 1).
122900*    SET TY-REG(W-Y + 1) FROM W-REG-AMT.
123000     MOVE W-REG-AMT    TO TY-REG(W-Y + 1).
123100
123200*    ACCUMULATE TY-TOTAL(W-Y + 1) INTO W-TOTAL-TCO.
123300     ADD TY-TOTAL(W-Y + 1) TO W-TOTAL-TCO.
123400
123500*    COMPOUND THE INFLATION FACTOR FORWARD FOR NEXT YEAR'S PASS.
123600     COMPUTE W-YR-FACTOR ROUNDED = W-YR-FACTOR * (1 + W-INFLATION).
123700
123800
123900*    ---- NINE PARTNERSHIP REVENUE STREAMS AND ANNUAL SERIES ----
124000*    FIRST YEAR OF PARTNERSHIP REVENUE FOR THIS SCENARIO.  SIX
124100*    OF THE NINE STREAMS (SERVICE, INSURANCE, PARTS, FUEL,
124200*    FINANCIAL, DATA) ARE PRICED PER PARTNER TIMES THE PER-
124300*    PARTNER DOLLAR RATE TIMES THE TIER MULTIPLIER TIMES THE
124400*    MEAN-ACTIVE USER COUNT FROM 2100 ABOVE.  ENTERPRISE AND
124500*    PARTNERSHIP-FEE REVENUE ARE FLAT PER-PARTNER FEES, NOT
124600*    USER-DRIVEN.  USER SAAS REVENUE IS A FLAT RATE OVER THE
124700*    SUM OF ACTIVE USERS ACROSS ALL 60 MONTHS.
124800 2300-REVENUE-STREAMS.
124900*    INVOKE 2310-TIER-LOOKUP.
125000     PERFORM 2310-TIER-LOOKUP.
125100*    SET W-PARTNER-K FROM SCEN-PARTNER-COUNT.
125200     MOVE SCEN-PARTNER-COUNT TO W-PARTNER-K.
125300
125400*    DERIVE W-SERVICE-REV (ROUNDED).
125500     COMPUTE W-SERVICE-REV ROUNDED =
125600*    SERVICE PARTNER COUNT, FEE, TIER, MEAN USERS.
125700         PC-SERVICE * 200 * W-TIER-MULT * GW-MEAN-ACTIVE.
125800*    DERIVE W-INSURANCE-REV (ROUNDED).
125900     COMPUTE W-INSURANCE-REV ROUNDED =
126000*    INSURANCE PARTNER COUNT, FEE, TIER, MEAN USERS.
126100         PC-INSURANCE * 150 * W-TIER-MULT * GW-MEAN-ACTIVE.
126200*    DERIVE W-PARTS-REV (ROUNDED).
126300     COMPUTE W-PARTS-REV ROUNDED =
126400*    PARTS PARTNER COUNT, FEE, TIER, MEAN USERS.
126500         PC-PARTS * 100 * W-TIER-MULT * GW-MEAN-ACTIVE.
126600*    DERIVE W-FUEL-REV (ROUNDED).
126700     COMPUTE W-FUEL-REV ROUNDED =
126800*    FUEL PARTNER COUNT, FEE, TIER, MEAN USERS.
126900         PC-FUEL * 120 * W-TIER-MULT * GW-MEAN-ACTIVE.
127000*    DERIVE W-FINANCIAL-REV (ROUNDED).
127100     COMPUTE W-FINANCIAL-REV ROUNDED =
127200*    FINANCIAL PARTNER COUNT, FEE, TIER, MEAN USERS.
127300         PC-FINANCIAL * 180 * W-TIER-MULT * GW-MEAN-ACTIVE.
127400*    DERIVE W-DATA-REV (ROUNDED).
127500     COMPUTE W-DATA-REV ROUNDED =
127600*    DATA PARTNER COUNT, FEE, TIER, MEAN USERS.
127700         PC-DATA * 250 * W-TIER-MULT * GW-MEAN-ACTIVE.
127800*    DERIVE W-ENTERPRISE-REV (ROUNDED).
127900     COMPUTE W-ENTERPRISE-REV ROUNDED =
128000*    ENTERPRISE COUNT, FEE, TIER, PARTNER-COUNT FACTOR.
128100         PC-ENTERPRISE * 1000 * W-TIER-MULT * W-PARTNER-K.
128200*    DERIVE W-PARTNERSHIP-FEES (ROUNDED).
128300     COMPUTE W-PARTNERSHIP-FEES ROUNDED =
128400*    ENTERPRISE FEE TIMES TIER TIMES PARTNER FACTOR.
128500         1000 * W-TIER-MULT * W-PARTNER-K.
128600*    DERIVE W-USER-SAAS-REV (ROUNDED).
128700     COMPUTE W-USER-SAAS-REV ROUNDED =
128800*    FLAT RATE TIMES THE SUMMED ACTIVE-USER COUNT.
128900         5 * GW-SUM-ACTIVE.
129000
129100*    DERIVE W-TOTAL-ANNUAL (ROUNDED).
129200     COMPUTE W-TOTAL-ANNUAL ROUNDED =
129300*    FIRST THREE REVENUE STREAMS, PLUS -
129400         W-SERVICE-REV + W-INSURANCE-REV + W-PARTS-REV +
129500*    NEXT THREE REVENUE STREAMS, PLUS -
129600         W-FUEL-REV + W-FINANCIAL-REV + W-DATA-REV +
129700*    FINAL STREAMS AND FEES.
129800         W-ENTERPRISE-REV + W-PARTNERSHIP-FEES + W-USER-SAAS-REV.
129900
130000*    INVOKE 2320-ANNUAL-SERIES.
130100     PERFORM 2320-ANNUAL-SERIES.
130200
130300
130400*    ---- LOOK UP TIER MULTIPLIER, DEFAULT TO PREMIUM ----
130500*    VAL-TIER (88-LEVEL OVER SCEN-PARTNER-TIER) IS THE ONLY
130600*    GATE ON THE INCOMING CODE - A SCENARIO IS NEVER REJECTED
130700*    FOR CARRYING AN UNLISTED TIER, IT JUST PRICES AT THE
130800*    PREMIUM MULTIPLIER INSTEAD.  WHEN VAL-TIER IS TRUE THE
130900*    TABLE SEARCH BELOW RUNS NORMALLY; WHEN IT IS FALSE WE
131000*    SKIP THE SEARCH ENTIRELY AND GO STRAIGHT TO THE DEFAULT
131100*    ROW.  SEE CR-2017.
131200 2310-TIER-LOOKUP.
131300*    TEST WHETHER NOT VAL-TIER.
131400     IF NOT VAL-TIER
131500*    SET SUB-TIER FROM PREMIUM-ROW-NBR.
131600         MOVE PREMIUM-ROW-NBR TO SUB-TIER
131700*    OTHERWISE -
131800     ELSE
131900*    SET SUB-TIER FROM 1.
132000         MOVE 1 TO SUB-TIER
132100*    INVOKE 2315-TIER-SEARCH.
132200         PERFORM 2315-TIER-SEARCH
132300*    STOP ON A MATCHING TIER CODE.
132400             UNTIL SCEN-PARTNER-TIER = TIER-CODE(SUB-TIER)
132500*    END OF THE TEST ABOVE.
132600     END-IF.
132700
132800*    SET W-TIER-MULT FROM TIER-MULT(SUB-TIER).
132900     MOVE TIER-MULT(SUB-TIER) TO W-TIER-MULT.
133000
133100
133200*    2315 TIER SEARCH.
133300 2315-TIER-SEARCH.
133400*    ACCUMULATE 1 INTO SUB-TIER.
133500     ADD 1 TO SUB-TIER.
133600
133700
133800*    ---- ANNUAL REVENUE SERIES, 15 PERCENT COMPOUND PER YEAR ----
133900*    TAKES THE FIRST-YEAR TOTAL FROM 2300 ABOVE AND COMPOUNDS
134000*    IT FORWARD YEAR BY YEAR AT A FLAT 15 PERCENT PARTNERSHIP
134100*    GROWTH RATE, BUILDING THE SAME PER-YEAR TABLE SHAPE USED
134200*    BY THE TCO SCHEDULE SO 2230-WRITE-DETAILS CAN PAIR A
134300*    YEAR'S REVENUE AGAINST ITS COST ON ONE DETAIL RECORD.
134400*    SEE CR-1390 - REVENUE TOTALS NOW CARRY TO THIS SERIES.
134500 2320-ANNUAL-SERIES.
134600*    SET W-REV-FACTOR FROM 1.0000.
134700     MOVE 1.0000 TO W-REV-FACTOR.
134800*    SET W-TOTAL-REVENUE FROM ZERO.
134900     MOVE ZERO TO W-TOTAL-REVENUE.
135000
135100*    INVOKE 2325-ANNUAL-SERIES-YEAR.
135200     PERFORM 2325-ANNUAL-SERIES-YEAR
135300*    ONE PASS PER OWNERSHIP YEAR.
135400         VARYING W-Y FROM 0 BY 1 UNTIL W-Y NOT LESS THAN W-YEARS.
135500
135600*    GROWTH PERCENT COMPARES THE LAST YEAR'S REVENUE AGAINST
135700*    THE FIRST - A SINGLE-YEAR SCENARIO HAS NOTHING TO COMPARE
135800*    SO THE FIGURE IS FORCED TO ZERO RATHER THAN DIVIDING BY
135900*    ITSELF.  SEE CR-1944.
136000     IF W-YEARS = 1
136100*    SET W-REV-GROWTH-PCT FROM ZERO.
136200         MOVE ZERO TO W-REV-GROWTH-PCT
136300*    OTHERWISE -
136400     ELSE
136500*    DERIVE W-REV-GROWTH-PCT (ROUNDED).
136600         COMPUTE W-REV-GROWTH-PCT ROUNDED =
136700*    LAST YEAR OVER FIRST YEAR, LESS ONE, AS A PERCENT.
136800             ((REV-YEAR-ROW(W-YEARS) / REV-YEAR-ROW(1)) - 1) * 100
136900*    END OF THE TEST ABOVE.
137000     END-IF.
137100
137200
137300*    SAME +1 SUBSCRIPT OFFSET AS THE TCO YEAR TABLE - W-Y IS
137400*    ZERO-BASED, THE TABLE IS ONE-BASED.
137500 2325-ANNUAL-SERIES-YEAR.
137600*    DERIVE THE FIGURE BELOW.
137700     COMPUTE REV-YEAR-ROW(W-Y + 1) ROUNDED =
137800*    FIRST-YEAR TOTAL TIMES THE COMPOUND FACTOR.
137900         W-TOTAL-ANNUAL * W-REV-FACTOR.
138000*    ACCUMULATE REV-YEAR-ROW(W-Y + 1) INTO W-TOTAL-REVENUE.
138100     ADD REV-YEAR-ROW(W-Y + 1) TO W-TOTAL-REVENUE.
138200*    DERIVE W-REV-FACTOR (ROUNDED).
138300     COMPUTE W-REV-FACTOR ROUNDED = W-REV-FACTOR * 1.15.
138400
138500
138600*    ---- NET PROFIT, ROI, ANNUALIZED FIGURES, BREAK-EVEN ----
138700*    NET PROFIT AND ROI ARE TAKEN OVER THE FULL OWNERSHIP TERM;
138800*    ANNUAL-TCO AND ANNUAL-REVENUE DIVIDE BACK DOWN TO A SINGLE
138900*    YEAR SO BREAK-EVEN CAN BE EXPRESSED IN MONTHS RATHER THAN
139000*    YEARS, WHICH IS THE FIGURE FLEET ACCTG ASKS FOR ON THE
139100*    SCENARIO REPORT.
139200 2400-ANALYSIS.
139300*    DERIVE W-NET-PROFIT.
139400     COMPUTE W-NET-PROFIT = W-TOTAL-REVENUE - W-TOTAL-TCO.
139500
139600*    TEST WHETHER W-TOTAL-TCO > 0.
139700     IF W-TOTAL-TCO > 0
139800*    DERIVE W-ROI-PCT (ROUNDED).
139900         COMPUTE W-ROI-PCT ROUNDED =
140000*    PROFIT OVER COST, AS A PERCENT.
140100             W-NET-PROFIT / W-TOTAL-TCO * 100
140200*    OTHERWISE -
140300     ELSE
140400*    SET W-ROI-PCT FROM ZERO.
140500         MOVE ZERO TO W-ROI-PCT
140600*    END OF THE TEST ABOVE.
140700     END-IF.
140800
140900*    DERIVE W-ANNUAL-TCO (ROUNDED).
141000     COMPUTE W-ANNUAL-TCO ROUNDED = W-TOTAL-TCO / W-YEARS.
141100*    DERIVE W-ANNUAL-REVENUE (ROUNDED).
141200     COMPUTE W-ANNUAL-REVENUE ROUNDED = W-TOTAL-REVENUE / W-YEARS.
141300
141400*    BREAK-EVEN ONLY MAKES SENSE WHEN ANNUAL REVENUE EXCEEDS
141500*    ANNUAL COST - OTHERWISE THE SCENARIO NEVER RECOVERS ITS
141600*    COST AND IS FLAGGED NOT PROFITABLE.  SEE CR-1601 - THE
141700*    999.9 SENTINEL REPLACED AN EARLIER NEGATIVE-MONTHS BUG.
141800     IF W-ANNUAL-REVENUE > W-ANNUAL-TCO
141900*    DERIVE W-BREAK-EVEN (ROUNDED).
142000         COMPUTE W-BREAK-EVEN ROUNDED =
142100*    ANNUAL COST OVER ANNUAL REVENUE, IN MONTHS.
142200             12 * W-ANNUAL-TCO / W-ANNUAL-REVENUE
142300*    SET W-PROFIT-FLAG FROM 'Y'.
142400         MOVE 'Y' TO W-PROFIT-FLAG
142500*    OTHERWISE -
142600     ELSE
142700*    SET W-BREAK-EVEN FROM 999.9.
142800         MOVE 999.9 TO W-BREAK-EVEN
142900*    SET W-PROFIT-FLAG FROM 'N'.
143000         MOVE 'N' TO W-PROFIT-FLAG
143100*    END OF THE TEST ABOVE.
143200     END-IF.
143300
143400
143500*    ---- FIVE RULE-BASED STRATEGIC RECOMMENDATIONS ----
143600*    EACH OF THE FIRST FOUR RULES FLAGS ONE SPECIFIC WEAKNESS
143700*    IN THE SCENARIO'S REVENUE MIX OR GROWTH ASSUMPTIONS; THE
143800*    FIFTH RULE ONLY FIRES WHEN NONE OF THE OTHER FOUR DID, SO
143900*    A WELL-BALANCED SCENARIO STILL PRINTS ONE MESSAGE RATHER
144000*    THAN A BLANK RECOMMENDATIONS BLOCK.  SEE CR-1455.
144100 2500-RECOMMENDATIONS.
144200*    SET RFLAG(1) RFLAG(2) RFLAG(3) RFLAG(4) RFLAG(5) FROM ZERO.
144300     MOVE ZERO TO RFLAG(1) RFLAG(2) RFLAG(3) RFLAG(4) RFLAG(5).
144400
144500*    RULE 1 - ROI BELOW 20 PERCENT, SUGGEST MORE PARTNERS OR
144600*    ENTERPRISE SOLUTIONS.
144700     IF W-ROI-PCT < 20
144800*    SET RFLAG(1) FROM 1.
144900         MOVE 1 TO RFLAG(1)
145000*    END OF THE TEST ABOVE.
145100     END-IF.
145200
145300*    RULE 2 - DATA REVENUE HAS OVERTAKEN SERVICE REVENUE.
145400     IF W-DATA-REV > W-SERVICE-REV
145500*    SET RFLAG(2) FROM 1.
145600         MOVE 1 TO RFLAG(2)
145700*    END OF THE TEST ABOVE.
145800     END-IF.
145900
146000*    RULE 3 - INSURANCE REVENUE IS LAGGING PARTS REVENUE.
146100     IF W-INSURANCE-REV < W-PARTS-REV
146200*    SET RFLAG(3) FROM 1.
146300         MOVE 1 TO RFLAG(3)
146400*    END OF THE TEST ABOVE.
146500     END-IF.
146600
146700*    RULE 4 - MONTHLY CHURN ABOVE 2 PERCENT IS CONSIDERED HIGH.
146800     IF UG-MONTHLY-CHURN > .0200
146900*    SET RFLAG(4) FROM 1.
147000         MOVE 1 TO RFLAG(4)
147100*    END OF THE TEST ABOVE.
147200     END-IF.
147300
147400*    RULE 5 - NOTHING ELSE FIRED, SCENARIO IS WELL BALANCED.
147500     IF RFLAG(1) = ZERO AND RFLAG(2) = ZERO AND
147600*    NEITHER THE INSURANCE NOR THE CHURN FLAG IS SET.
147700        RFLAG(3) = ZERO AND RFLAG(4) = ZERO
147800*    SET RFLAG(5) FROM 1.
147900         MOVE 1 TO RFLAG(5)
148000*    END OF THE TEST ABOVE.
148100     END-IF.
148200
148300
148400*    ---- WRITE THE SUMMARY-RECORD FOR THIS SCENARIO ----
148500*    ONE SUM-REC PER SCENARIO, CARRYING THE FULL-TERM TOTALS
148600*    AND THE DERIVED RATIOS FROM 2400 ABOVE - THIS IS THE
148700*    RECORD FLEET ACCTG LOADS INTO THEIR SPREADSHEET TOOLS FOR
148800*    SIDE-BY-SIDE SCENARIO COMPARISON.
148900 2600-SUMMARY-OUTPUT.
149000*    SET SUM-REC FROM SPACES.
149100     MOVE SPACES TO SUM-REC.
149200*    SET SUM-SCEN-NAME FROM SCEN-NAME.
149300     MOVE SCEN-NAME        TO SUM-SCEN-NAME.
149400*    SET SUM-TOTAL-TCO FROM W-TOTAL-TCO.
149500     MOVE W-TOTAL-TCO      TO SUM-TOTAL-TCO.
149600*    SET SUM-TCO-PER-MILE FROM W-TCO-PER-MILE.
149700     MOVE W-TCO-PER-MILE   TO SUM-TCO-PER-MILE.
149800*    SET SUM-TOTAL-REVENUE FROM W-TOTAL-REVENUE.
149900     MOVE W-TOTAL-REVENUE  TO SUM-TOTAL-REVENUE.
150000*    SET SUM-NET-PROFIT FROM W-NET-PROFIT.
150100     MOVE W-NET-PROFIT     TO SUM-NET-PROFIT.
150200*    SET SUM-ROI-PCT FROM W-ROI-PCT.
150300     MOVE W-ROI-PCT        TO SUM-ROI-PCT.
150400*    SET SUM-REV-GROWTH-PCT FROM W-REV-GROWTH-PCT.
150500     MOVE W-REV-GROWTH-PCT TO SUM-REV-GROWTH-PCT.
150600*    SET SUM-BREAK-EVEN-MONTHS FROM W-BREAK-EVEN.
150700     MOVE W-BREAK-EVEN     TO SUM-BREAK-EVEN-MONTHS.
150800*    SET SUM-PROFITABLE-FLAG FROM W-PROFIT-FLAG.
150900     MOVE W-PROFIT-FLAG    TO SUM-PROFITABLE-FLAG.
151000
151100*    WRITE SUM-REC.
151200     WRITE SUM-REC.
151300
151400
151500*    ---- WRITE ONE DETAIL-RECORD PER SCENARIO-YEAR ----
151600*    DETAIL FILE PAIRS EACH YEAR'S COST BREAKDOWN (FROM THE
151700*    TCO-YEAR-TABLE BUILT AT 2220) AGAINST THAT SAME YEAR'S
151800*    REVENUE (FROM THE REV-YEAR-TABLE BUILT AT 2325).
151900 2230-WRITE-DETAILS.
152000*    INVOKE 2235-WRITE-ONE-DETAIL.
152100     PERFORM 2235-WRITE-ONE-DETAIL
152200*    ONE PASS PER OWNERSHIP YEAR, STARTING AT YEAR 1.
152300         VARYING W-Y FROM 1 BY 1 UNTIL W-Y > W-YEARS.
152400
152500
152600*    DET-REC IS ONE-BASED LIKE THE SOURCE TABLES, SO NO +1
152700*    OFFSET IS NEEDED HERE THE WAY IT WAS AT 2220 AND 2325.
152800 2235-WRITE-ONE-DETAIL.
152900*    SET DET-REC FROM SPACES.
153000     MOVE SPACES TO DET-REC.
153100*    SET DET-SCEN-NAME FROM SCEN-NAME.
153200     MOVE SCEN-NAME          TO DET-SCEN-NAME.
153300*    SET DET-YEAR FROM W-Y.
153400     MOVE W-Y                TO DET-YEAR.
153500*    SET DET-DEPRECIATION FROM TY-DEP(W-Y).
153600     MOVE TY-DEP(W-Y)        TO DET-DEPRECIATION.
153700*    SET DET-FUEL-ELEC FROM TY-FUEL(W-Y).
153800     MOVE TY-FUEL(W-Y)       TO DET-FUEL-ELEC.
153900*    SET DET-MAINTENANCE FROM TY-MAINT(W-Y).
154000     MOVE TY-MAINT(W-Y)      TO DET-MAINTENANCE.
154100*    SET DET-INSURANCE FROM TY-INS(W-Y).
154200     MOVE TY-INS(W-Y)        TO DET-INSURANCE.
154300*    SET DET-REGISTRATION FROM TY-REG(W-Y).
154400     MOVE TY-REG(W-Y)        TO DET-REGISTRATION.
154500*    SET DET-TOTAL-COST FROM TY-TOTAL(W-Y).
154600     MOVE TY-TOTAL(W-Y)      TO DET-TOTAL-COST.
154700*    SET DET-REVENUE FROM REV-YEAR-ROW(W-Y).
154800     MOVE REV-YEAR-ROW(W-Y)  TO DET-REVENUE.
154900*    DERIVE DET-NET-PROFIT.
155000     COMPUTE DET-NET-PROFIT =
155100*    REVENUE LESS COST FOR THE YEAR.
155200         REV-YEAR-ROW(W-Y) - TY-TOTAL(W-Y).
155300
155400*    WRITE DET-REC.
155500     WRITE DET-REC.
155600
155700
155800*    ---- PRINT THE PER-SCENARIO REPORT SECTION ----
155900*    FOUR PRINTED BLOCKS PER SCENARIO, IN ORDER: TCO BREAKDOWN,
156000*    REVENUE STREAMS, PROFITABILITY ANALYSIS, RECOMMENDATIONS.
156100*    DETAIL RECORDS ARE WRITTEN HERE TOO SO THE PRINT REPORT
156200*    AND THE DETAIL FILE ALWAYS STAY IN STEP ONE SCENARIO AT A
156300*    TIME.
156400 2700-SCEN-REPORT.
156500*    INVOKE 2230-WRITE-DETAILS.
156600     PERFORM 2230-WRITE-DETAILS.
156700
156800*    SET O-H-SCEN-NAME FROM SCEN-NAME.
156900     MOVE SCEN-NAME          TO O-H-SCEN-NAME.
157000*    SET O-H-VEH-TYPE FROM SCEN-VEHICLE-TYPE.
157100     MOVE SCEN-VEHICLE-TYPE  TO O-H-VEH-TYPE.
157200*    SET O-H-TIER FROM SCEN-PARTNER-TIER.
157300     MOVE SCEN-PARTNER-TIER  TO O-H-TIER.
157400*    SET O-H-PARTNERS FROM SCEN-PARTNER-COUNT.
157500     MOVE SCEN-PARTNER-COUNT TO O-H-PARTNERS.
157600
157700*    PRINT SCEN-HEADING-LINE-1 AS PRTLINE.
157800     WRITE PRTLINE FROM SCEN-HEADING-LINE-1
157900*    SPACING BEFORE THE LINE WRITES.
158000         AFTER ADVANCING 2 LINES
158100*    PAGE OVERFLOW TRAP - START A FRESH PAGE.
158200             AT EOP PERFORM 9900-HEADING.
158300
158400*    SET O-H-PRICE FROM SCEN-BASE-PRICE.
158500     MOVE SCEN-BASE-PRICE     TO O-H-PRICE.
158600*    SET O-H-MILEAGE FROM SCEN-ANNUAL-MILEAGE.
158700     MOVE SCEN-ANNUAL-MILEAGE TO O-H-MILEAGE.
158800*    SET O-H-YEARS FROM SCEN-OWNERSHIP-YEARS.
158900     MOVE SCEN-OWNERSHIP-YEARS TO O-H-YEARS.
159000*    SET O-H-INFLATION FROM SCEN-INFLATION-RATE.
159100     MOVE SCEN-INFLATION-RATE TO O-H-INFLATION.
159200
159300*    PRINT SCEN-HEADING-LINE-2 AS PRTLINE.
159400     WRITE PRTLINE FROM SCEN-HEADING-LINE-2
159500*    SPACING BEFORE THE LINE WRITES.
159600         AFTER ADVANCING 1 LINE.
159700
159800*    INVOKE 2710-TCO-BLOCK.
159900     PERFORM 2710-TCO-BLOCK.
160000*    INVOKE 2720-REVENUE-BLOCK.
160100     PERFORM 2720-REVENUE-BLOCK.
160200*    INVOKE 2730-ANALYSIS-BLOCK.
160300     PERFORM 2730-ANALYSIS-BLOCK.
160400*    INVOKE 2740-RECOMMEND-BLOCK.
160500     PERFORM 2740-RECOMMEND-BLOCK.
160600
160700
160800*    RE-TOTALS THE FIVE TCO CATEGORIES ACROSS ALL YEARS FOR
160900*    PRINTING - THE FULL-TERM FIGURES ARE NOT KEPT ANYWHERE
161000*    ELSE, ONLY THE PER-YEAR TABLE AND THE GRAND W-TOTAL-TCO.
161100 2710-TCO-BLOCK.
161200*    SET O-BLOCK-TITLE FROM 'TCO BREAKDOWN'.
161300     MOVE 'TCO BREAKDOWN' TO O-BLOCK-TITLE.
161400*    PRINT BLOCK-TITLE-LINE AS PRTLINE.
161500     WRITE PRTLINE FROM BLOCK-TITLE-LINE
161600*    SPACING BEFORE THE LINE WRITES.
161700         AFTER ADVANCING 2 LINES.
161800
161900*    SET W-DEP-AMT W-FUEL-AMT W-MAINT-AMT FROM ZERO.
162000     MOVE ZERO TO W-DEP-AMT W-FUEL-AMT W-MAINT-AMT
162100*    ZERO THE INSURANCE AND REGISTRATION ACCUMULATORS.
162200                  W-INS-AMT W-REG-AMT.
162300*    INVOKE 2715-TCO-SUM-ONE-YEAR.
162400     PERFORM 2715-TCO-SUM-ONE-YEAR
162500*    ONE PASS PER OWNERSHIP YEAR, STARTING AT YEAR 1.
162600         VARYING W-Y FROM 1 BY 1 UNTIL W-Y > W-YEARS.
162700
162800*    SET O-CAT-NAME FROM 'DEPRECIATION'.
162900     MOVE 'DEPRECIATION'      TO O-CAT-NAME.
163000*    SET O-CAT-AMT FROM W-DEP-AMT.
163100     MOVE W-DEP-AMT           TO O-CAT-AMT.
163200*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
163300     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
163400
163500*    SET O-CAT-NAME FROM 'FUEL / ELECTRICITY'.
163600     MOVE 'FUEL / ELECTRICITY' TO O-CAT-NAME.
163700*    SET O-CAT-AMT FROM W-FUEL-AMT.
163800     MOVE W-FUEL-AMT          TO O-CAT-AMT.
163900*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
164000     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
164100
164200*    SET O-CAT-NAME FROM 'MAINTENANCE'.
164300     MOVE 'MAINTENANCE'       TO O-CAT-NAME.
164400*    SET O-CAT-AMT FROM W-MAINT-AMT.
164500     MOVE W-MAINT-AMT         TO O-CAT-AMT.
164600*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
164700     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
164800
164900*    SET O-CAT-NAME FROM 'INSURANCE'.
165000     MOVE 'INSURANCE'         TO O-CAT-NAME.
165100*    SET O-CAT-AMT FROM W-INS-AMT.
165200     MOVE W-INS-AMT           TO O-CAT-AMT.
165300*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
165400     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
165500
165600*    SET O-CAT-NAME FROM 'REGISTRATION'.
165700     MOVE 'REGISTRATION'      TO O-CAT-NAME.
165800*    SET O-CAT-AMT FROM W-REG-AMT.
165900     MOVE W-REG-AMT           TO O-CAT-AMT.
166000*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
166100     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
166200
166300*    SET O-CAT-NAME FROM 'TOTAL TCO'.
166400     MOVE 'TOTAL TCO'         TO O-CAT-NAME.
166500*    SET O-CAT-AMT FROM W-TOTAL-TCO.
166600     MOVE W-TOTAL-TCO         TO O-CAT-AMT.
166700*    PRINT CAT-LINE AFTER ADVANCING 2 LINES AS PRTLINE.
166800     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 2 LINES.
166900
167000*    SET O-CAT-NAME FROM 'TCO PER MILE'.
167100     MOVE 'TCO PER MILE'      TO O-CAT-NAME.
167200*    SET O-CAT-AMT FROM W-TCO-PER-MILE.
167300     MOVE W-TCO-PER-MILE      TO O-CAT-AMT.
167400*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
167500     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
167600
167700
167800*    2715 TCO SUM ONE YEAR.
167900 2715-TCO-SUM-ONE-YEAR.
168000*    ACCUMULATE TY-DEP(W-Y) INTO W-DEP-AMT.
168100     ADD TY-DEP(W-Y)   TO W-DEP-AMT.
168200*    ACCUMULATE TY-FUEL(W-Y) INTO W-FUEL-AMT.
168300     ADD TY-FUEL(W-Y)  TO W-FUEL-AMT.
168400*    ACCUMULATE TY-MAINT(W-Y) INTO W-MAINT-AMT.
168500     ADD TY-MAINT(W-Y) TO W-MAINT-AMT.
168600*    ACCUMULATE TY-INS(W-Y) INTO W-INS-AMT.
168700     ADD TY-INS(W-Y)   TO W-INS-AMT.
168800*    ACCUMULATE TY-REG(W-Y) INTO W-REG-AMT.
168900     ADD TY-REG(W-Y)   TO W-REG-AMT.
169000
169100
169200*    PRINTS THE FIRST-YEAR FIGURE FOR EACH OF THE NINE STREAMS
169300*    COMPUTED AT 2300, PLUS THE FULL-TERM TOTAL AND GROWTH
169400*    PERCENT CARRIED FROM THE ANNUAL SERIES AT 2320.
169500 2720-REVENUE-BLOCK.
169600*    SET O-BLOCK-TITLE FROM 'PARTNERSHIP REVENUE STREAMS'.
169700     MOVE 'PARTNERSHIP REVENUE STREAMS' TO O-BLOCK-TITLE.
169800*    PRINT BLOCK-TITLE-LINE AS PRTLINE.
169900     WRITE PRTLINE FROM BLOCK-TITLE-LINE
170000*    SPACING BEFORE THE LINE WRITES.
170100         AFTER ADVANCING 2 LINES.
170200
170300*    SET O-CAT-NAME FROM 'SERVICE PROVIDERS'.
170400     MOVE 'SERVICE PROVIDERS'   TO O-CAT-NAME.
170500*    SET O-CAT-AMT FROM W-SERVICE-REV.
170600     MOVE W-SERVICE-REV         TO O-CAT-AMT.
170700*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
170800     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
170900
171000*    SET O-CAT-NAME FROM 'INSURANCE PARTNERS'.
171100     MOVE 'INSURANCE PARTNERS'  TO O-CAT-NAME.
171200*    SET O-CAT-AMT FROM W-INSURANCE-REV.
171300     MOVE W-INSURANCE-REV       TO O-CAT-AMT.
171400*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
171500     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
171600
171700*    SET O-CAT-NAME FROM 'PARTS RETAILERS'.
171800     MOVE 'PARTS RETAILERS'     TO O-CAT-NAME.
171900*    SET O-CAT-AMT FROM W-PARTS-REV.
172000     MOVE W-PARTS-REV           TO O-CAT-AMT.
172100*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
172200     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
172300
172400*    SET O-CAT-NAME FROM 'FUEL PARTNERS'.
172500     MOVE 'FUEL PARTNERS'       TO O-CAT-NAME.
172600*    SET O-CAT-AMT FROM W-FUEL-REV.
172700     MOVE W-FUEL-REV            TO O-CAT-AMT.
172800*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
172900     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
173000
173100*    SET O-CAT-NAME FROM 'FINANCIAL SERVICES'.
173200     MOVE 'FINANCIAL SERVICES'  TO O-CAT-NAME.
173300*    SET O-CAT-AMT FROM W-FINANCIAL-REV.
173400     MOVE W-FINANCIAL-REV       TO O-CAT-AMT.
173500*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
173600     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
173700
173800*    SET O-CAT-NAME FROM 'DATA PROVIDERS'.
173900     MOVE 'DATA PROVIDERS'      TO O-CAT-NAME.
174000*    SET O-CAT-AMT FROM W-DATA-REV.
174100     MOVE W-DATA-REV            TO O-CAT-AMT.
174200*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
174300     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
174400
174500*    SET O-CAT-NAME FROM 'ENTERPRISE SOLUTIONS'.
174600     MOVE 'ENTERPRISE SOLUTIONS' TO O-CAT-NAME.
174700*    SET O-CAT-AMT FROM W-ENTERPRISE-REV.
174800     MOVE W-ENTERPRISE-REV       TO O-CAT-AMT.
174900*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
175000     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
175100
175200*    SET O-CAT-NAME FROM 'PARTNERSHIP FEES'.
175300     MOVE 'PARTNERSHIP FEES'    TO O-CAT-NAME.
175400*    SET O-CAT-AMT FROM W-PARTNERSHIP-FEES.
175500     MOVE W-PARTNERSHIP-FEES    TO O-CAT-AMT.
175600*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
175700     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
175800
175900*    SET O-CAT-NAME FROM 'USER SAAS'.
176000     MOVE 'USER SAAS'           TO O-CAT-NAME.
176100*    SET O-CAT-AMT FROM W-USER-SAAS-REV.
176200     MOVE W-USER-SAAS-REV       TO O-CAT-AMT.
176300*    PRINT CAT-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
176400     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 1 LINE.
176500
176600*    SET O-CAT-NAME FROM 'TOTAL REVENUE'.
176700     MOVE 'TOTAL REVENUE'       TO O-CAT-NAME.
176800*    SET O-CAT-AMT FROM W-TOTAL-REVENUE.
176900     MOVE W-TOTAL-REVENUE       TO O-CAT-AMT.
177000*    PRINT CAT-LINE AFTER ADVANCING 2 LINES AS PRTLINE.
177100     WRITE PRTLINE FROM CAT-LINE AFTER ADVANCING 2 LINES.
177200
177300*    SET O-AN-NAME FROM 'REVENUE GROWTH'.
177400     MOVE 'REVENUE GROWTH'      TO O-AN-NAME.
177500*    SET O-AN-VALUE FROM W-REV-GROWTH-PCT.
177600     MOVE W-REV-GROWTH-PCT      TO O-AN-VALUE.
177700*    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
177800     WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.
177900
178000
178100*    PRINTS THE FOUR HEADLINE FIGURES A FLEET ACCTG REVIEWER
178200*    LOOKS AT FIRST - NET PROFIT, ROI, BREAK-EVEN, AND WHETHER
178300*    THE SCENARIO IS PROFITABLE AT ALL OVER ITS TERM.
178400 2730-ANALYSIS-BLOCK.
178500*    SET O-BLOCK-TITLE FROM 'PROFITABILITY ANALYSIS'.
178600     MOVE 'PROFITABILITY ANALYSIS' TO O-BLOCK-TITLE.
178700*    PRINT BLOCK-TITLE-LINE AS PRTLINE.
178800     WRITE PRTLINE FROM BLOCK-TITLE-LINE
178900*    SPACING BEFORE THE LINE WRITES.
179000         AFTER ADVANCING 2 LINES.
179100
179200*    SET O-AN-NAME FROM 'NET PROFIT'.
179300     MOVE 'NET PROFIT'   TO O-AN-NAME.
179400*    SET O-AN-VALUE FROM W-NET-PROFIT.
179500     MOVE W-NET-PROFIT   TO O-AN-VALUE.
179600*    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
179700     WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.
179800
179900*    SET O-AN-NAME FROM 'ROI PERCENT'.
180000     MOVE 'ROI PERCENT'  TO O-AN-NAME.
180100*    SET O-AN-VALUE FROM W-ROI-PCT.
180200     MOVE W-ROI-PCT      TO O-AN-VALUE.
180300*    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
180400     WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.
180500
180600*    SET O-AN-NAME FROM 'BREAK-EVEN MONTHS'.
180700     MOVE 'BREAK-EVEN MONTHS' TO O-AN-NAME.
180800*    TEST WHETHER W-PROFIT-FLAG = 'N'.
180900     IF W-PROFIT-FLAG = 'N'
181000*    SET O-AN-VALUE FROM 'NOT PROFITABLE'.
181100         MOVE 'NOT PROFITABLE' TO O-AN-VALUE
181200*    OTHERWISE -
181300     ELSE
181400*    SET O-AN-VALUE FROM W-BREAK-EVEN.
181500         MOVE W-BREAK-EVEN TO O-AN-VALUE
181600*    END OF THE TEST ABOVE.
181700     END-IF.
181800*    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
181900     WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.
182000
182100*    SET O-AN-NAME FROM 'PROFITABLE'.
182200     MOVE 'PROFITABLE' TO O-AN-NAME.
182300*    SET O-AN-VALUE FROM W-PROFIT-FLAG.
182400     MOVE W-PROFIT-FLAG TO O-AN-VALUE.
182500*    PRINT ANALYSIS-LINE AFTER ADVANCING 1 LINE AS PRTLINE.
182600     WRITE PRTLINE FROM ANALYSIS-LINE AFTER ADVANCING 1 LINE.
182700
182800
182900*    ONLY THE RULES FLAGGED AT 2500 ABOVE ACTUALLY PRINT A LINE
183000*    HERE - RFLAG ZERO MEANS THAT RULE'S MESSAGE IS SKIPPED.
183100 2740-RECOMMEND-BLOCK.
183200*    SET O-BLOCK-TITLE FROM 'RECOMMENDATIONS'.
183300     MOVE 'RECOMMENDATIONS' TO O-BLOCK-TITLE.
183400*    PRINT BLOCK-TITLE-LINE AS PRTLINE.
183500     WRITE PRTLINE FROM BLOCK-TITLE-LINE
183600*    SPACING BEFORE THE LINE WRITES.
183700         AFTER ADVANCING 2 LINES.
183800
183900*    SET SUB-REC FROM ZERO.
184000     MOVE ZERO TO SUB-REC.
184100*    INVOKE 2745-RECOMMEND-LINE.
184200     PERFORM 2745-RECOMMEND-LINE
184300*    ONE PASS PER GRAND-TOTAL LINE.
184400         VARYING SUB-REC FROM 1 BY 1 UNTIL SUB-REC > 5.
184500
184600*    PRINT BLANK-LINE AFTER ADVANCING 2 LINES AS PRTLINE.
184700     WRITE PRTLINE FROM BLANK-LINE AFTER ADVANCING 2 LINES.
184800
184900
185000*    SUB-REC DOUBLES AS BOTH THE RFLAG SUBSCRIPT AND THE
185100*    RECOMMEND-TABLE SUBSCRIPT - THE TWO TABLES ARE BUILT
185200*    PARALLEL TO EACH OTHER, RULE FOR RULE.
185300 2745-RECOMMEND-LINE.
185400*    TEST WHETHER RFLAG(SUB-REC) = 1.
185500     IF RFLAG(SUB-REC) = 1
185600*    SET O-RC-NBR FROM SUB-REC.
185700         MOVE SUB-REC            TO O-RC-NBR
185800*    SET O-RC-TEXT FROM T-RECOMMEND(SUB-REC).
185900         MOVE T-RECOMMEND(SUB-REC) TO O-RC-TEXT
186000*    PRINT RECOMMEND-LINE AS PRTLINE.
186100         WRITE PRTLINE FROM RECOMMEND-LINE
186200*    SPACING BEFORE THE LINE WRITES.
186300             AFTER ADVANCING 1 LINE
186400*    PAGE OVERFLOW TRAP - START A FRESH PAGE.
186500                 AT EOP PERFORM 9900-HEADING
186600*    END OF THE TEST ABOVE.
186700     END-IF.
186800
186900
187000*    3000 CLOSING.
187100 3000-CLOSING.
187200*    INVOKE 3100-GRAND-TOTALS.
187300     PERFORM 3100-GRAND-TOTALS.
187400
187500*    CLOSE SCENARIO-MASTER AT RUN END.
187600     CLOSE SCENARIO-MASTER.
187700*    CLOSE SUMOUT AT RUN END.
187800     CLOSE SUMOUT.
187900*    CLOSE DETOUT AT RUN END.
188000     CLOSE DETOUT.
188100*    CLOSE PRTOUT AT RUN END.
188200     CLOSE PRTOUT.
188300
188400
188500*    FINAL PAGE OF THE RUN - HOW MANY SCENARIOS WERE PROCESSED
188600*    AND THE SUM OF TCO, REVENUE AND NET PROFIT ACROSS ALL OF
188700*    THEM.  REJECTED SCENARIOS DO NOT CONTRIBUTE TO THESE
188800*    TOTALS - SEE 2000-MAINLINE, WHICH ONLY ADDS TO GT-WORK
188900*    WHEN ERR-SWITCH CAME BACK 'NO'.  SEE CR-1522.
189000 3100-GRAND-TOTALS.
189100*    PRINT GT-TITLE-LINE AS PRTLINE.
189200     WRITE PRTLINE FROM GT-TITLE-LINE
189300*    SPACING BEFORE THE LINE WRITES.
189400         AFTER ADVANCING PAGE.
189500
189600*    SET O-GT-CTR FROM SCEN-CTR.
189700     MOVE SCEN-CTR        TO O-GT-CTR.
189800*    PRINT GT-LINE-1 AFTER ADVANCING 2 LINES AS PRTLINE.
189900     WRITE PRTLINE FROM GT-LINE-1 AFTER ADVANCING 2 LINES.
190000
190100*    SET O-GT-TCO FROM GT-TOTAL-TCO.
190200     MOVE GT-TOTAL-TCO    TO O-GT-TCO.
190300*    PRINT GT-LINE-2 AFTER ADVANCING 1 LINE AS PRTLINE.
190400     WRITE PRTLINE FROM GT-LINE-2 AFTER ADVANCING 1 LINE.
190500
190600*    SET O-GT-REV FROM GT-TOTAL-REVENUE.
190700     MOVE GT-TOTAL-REVENUE TO O-GT-REV.
190800*    PRINT GT-LINE-3 AFTER ADVANCING 1 LINE AS PRTLINE.
190900     WRITE PRTLINE FROM GT-LINE-3 AFTER ADVANCING 1 LINE.
191000
191100*    SET O-GT-PROFIT FROM GT-TOTAL-PROFIT.
191200     MOVE GT-TOTAL-PROFIT TO O-GT-PROFIT.
191300*    PRINT GT-LINE-4 AFTER ADVANCING 1 LINE AS PRTLINE.
191400     WRITE PRTLINE FROM GT-LINE-4 AFTER ADVANCING 1 LINE.
191500
191600
191700*    STANDARD SEQUENTIAL READ, ONE SCENARIO RECORD AT A TIME.
191800 9000-READ-SCEN.
191900*    READ THE NEXT SCENARIO-MASTER RECORD.
192000     READ SCENARIO-MASTER
192100*    TRIPPED WHEN THE FILE RUNS OUT OF RECORDS.
192200         AT END
192300*    SET MORE-RECS FROM 'NO'.
192400             MOVE 'NO' TO MORE-RECS.
192500
192600
192700*    PAGE HEADING, CALLED FROM 1000-INIT FOR PAGE 1 AND AGAIN
192800*    ON EVERY AT-EOP CONDITION FROM THE DETAIL-LINE WRITES
192900*    ABOVE SO A SCENARIO'S BLOCKS NEVER SPLIT ACROSS PAGES
193000*    WITHOUT A FRESH HEADING.  SEE CR-1742 - FOOTING AT 55.
193100 9900-HEADING.
193200*    ACCUMULATE 1 INTO C-PCTR.
193300     ADD 1 TO C-PCTR.
193400*    SET O-PCTR FROM C-PCTR.
193500     MOVE C-PCTR TO O-PCTR.
193600
193700*    PRINT COMPANY-TITLE-LINE AS PRTLINE.
193800     WRITE PRTLINE FROM COMPANY-TITLE-LINE
193900*    SPACING BEFORE THE LINE WRITES.
194000         AFTER ADVANCING PAGE.
194100*    PRINT DIVISION-LINE AS PRTLINE.
194200     WRITE PRTLINE FROM DIVISION-LINE
194300*    SPACING BEFORE THE LINE WRITES.
194400         AFTER ADVANCING 1 LINE.
194500*    PRINT BLANK-LINE AS PRTLINE.
194600     WRITE PRTLINE FROM BLANK-LINE
194700*    SPACING BEFORE THE LINE WRITES.
194800         AFTER ADVANCING 1 LINE.
